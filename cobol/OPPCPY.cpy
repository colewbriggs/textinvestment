000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = OPPCPY                                    *
000400*                                                                *
000500* DESCRIPTIVE NAME = Equity Screening System -                   *
000600*                     Opportunity Work Table (in-memory)         *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      Passed on the CALL to EQSDIP and returned filled in with  *
001000*      the ranked opportunities for one subscriber.  Never       *
001100*      written to a file; lives only in WORKING-STORAGE for the  *
001200*      duration of one subscriber's pass through an alert job.   *
001300*      OPP-COUNT tells the caller how many of the five slots     *
001400*      the dip detector actually used.                           *
001500*                                                                *
001600*------------------------------------------------------------    *
001700*                                                                *
001800* CHANGE ACTIVITY :                                              *
001900*      $SEG(OPPCPY),COMP(EQUITYSCRN),PROD(BATCH   ):             *
002000*                                                                *
002100*   PN= REASON   REL YYMMDD PGMR    : REMARKS                    *
002200*   $D0= WO-4501 100 870420 RSHAW   : ORIGINAL LAYOUT            *
002300*   $P1= WO-5112 101 920306 TLIN    : WIDEN TO 5 REASON LINES    *
002400*                                                                *
002500******************************************************************
002600 01  OPP-OPPORTUNITY-TABLE.
002700     05  OPP-COUNT                PIC 9(02)  COMP-3.
002800     05  OPP-ENTRY  OCCURS 5 TIMES INDEXED BY OPP-IX.
002900         10  OPP-TICKER           PIC X(10).
003000         10  OPP-SCORE            PIC 9(03).
003100         10  OPP-DROP-PCT         PIC S9V9(4).
003200         10  OPP-REASON-COUNT     PIC 9(01).
003300         10  OPP-REASON  OCCURS 5 TIMES INDEXED BY OPP-REAS-IX.
003400             15  OPP-REASON-TEXT  PIC X(60).
003500     05  FILLER                   PIC X(05).
