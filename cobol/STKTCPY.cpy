000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = STKTCPY                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Equity Screening System -                   *
000600*                     Security Master In-Memory Table            *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      Every alert job loads the whole sorted STOCK-MASTER file  *
001000*      into this table once at open time, then locates a         *
001100*      candidate ticker with a binary search (see EQSDIP 220-    *
001200*      para) instead of re-reading the file per subscriber.      *
001300*      The columns match STOCKCPY's STK-MASTER-RECORD one for    *
001400*      one, but every column here carries the STE- (Security    *
001500*      Table Entry) prefix instead of STK-.  Programs that both  *
001600*      COPY STOCKCPY for the FD record and COPY this table (see  *
001700*      EQSRLRT, EQSDDIG, EQSWDIG, EQSCORR) need the two sets of  *
001800*      names to stay distinct in one compile, and the OCCURS/    *
001900*      DEPENDING ON table needs its own level numbering anyway.  *
002000*                                                                *
002100*------------------------------------------------------------    *
002200*                                                                *
002300* CHANGE ACTIVITY :                                              *
002400*      $SEG(STKTCPY),COMP(EQUITYSCRN),PROD(BATCH   ):            *
002500*                                                                *
002600*   PN= REASON   REL YYMMDD PGMR    : REMARKS                    *
002700*   $D0= WO-4720 100 880203 RSHAW   : ORIGINAL TABLE, 500 ROWS   *
002800*   $P1= WO-5302 101 920112 TLIN    : RAISE CEILING TO 2000 ROWS *
002900*                                     FOR ETF+STOCK GROWTH       *
003000*   $P2= WO-7205 102 040615 KPATEL  : RENAME ENTRY FIELDS TO     *
003100*                                     STE- PREFIX SO STOCKCPY    *
003200*                                     AND THIS TABLE NEVER SHARE *
003300*                                     A COLUMN NAME IN ONE       *
003400*                                     COMPILE (EQSRLRT/EQSDDIG/  *
003500*                                     EQSWDIG/EQSCORR ALL COPY   *
003600*                                     BOTH MEMBERS)              *
003700*                                                                *
003800******************************************************************
003900 01  STK-MASTER-TABLE.
004000     05  STK-MASTER-COUNT         PIC 9(05)  COMP-3.
004100     05  STK-MASTER-ENTRY  OCCURS 1 TO 2000 TIMES
004200                            DEPENDING ON STK-MASTER-COUNT
004300                            INDEXED BY STK-MASTER-IX.
004400         10  STE-TICKER           PIC X(10).
004500         10  STE-COMPANY-NAME     PIC X(30).
004600         10  STE-SECTOR-NAME      PIC X(25).
004700         10  STE-SECURITY-TYPE    PIC X(01).
004800             88  STE-TYPE-STOCK       VALUE 'S'.
004900             88  STE-TYPE-ETF         VALUE 'E'.
005000         10  STE-LAST-PRICE       PIC S9(7)V99.
005100         10  STE-PRICE-KNOWN-SW   PIC X(01).
005200             88  STE-PRICE-KNOWN      VALUE 'Y'.
005300         10  STE-WEEKLY-CHANGE    PIC S9V9(4).
005400         10  STE-HIGH-52WK        PIC S9(7)V99.
005500         10  STE-HIGH-KNOWN-SW    PIC X(01).
005600             88  STE-HIGH-KNOWN       VALUE 'Y'.
005700         10  STE-LOW-52WK         PIC S9(7)V99.
005800         10  STE-LOW-KNOWN-SW     PIC X(01).
005900             88  STE-LOW-KNOWN        VALUE 'Y'.
006000         10  STE-PE-RATIO         PIC S9(5)V99.
006100         10  STE-PE-AVAIL-SW      PIC X(01).
006200             88  STE-PE-AVAILABLE     VALUE 'Y'.
006300         10  STE-PB-RATIO         PIC S9(5)V99.
006400         10  STE-PB-AVAIL-SW      PIC X(01).
006500             88  STE-PB-AVAILABLE     VALUE 'Y'.
006600         10  STE-ROE              PIC S9V9(4).
006700         10  STE-ROE-AVAIL-SW     PIC X(01).
006800             88  STE-ROE-AVAILABLE    VALUE 'Y'.
006900         10  STE-DEBT-EQUITY      PIC S9(5)V99.
007000         10  STE-DE-AVAIL-SW      PIC X(01).
007100             88  STE-DE-AVAILABLE     VALUE 'Y'.
007200         10  STE-PROFIT-MARGIN    PIC S9V9(4).
007300         10  STE-MARGIN-AVAIL-SW  PIC X(01).
007400             88  STE-MARGIN-AVAILABLE VALUE 'Y'.
007500         10  STE-UPD-DATE         PIC 9(8).
007600         10  STE-UPD-TIME         PIC 9(6).
007700         10  FILLER               PIC X(20).
