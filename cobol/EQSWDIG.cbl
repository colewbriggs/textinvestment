000100*****************************************************************
000200* PROGRAM:  EQSWDIG
000300*           Equity Screening System - Weekly Digest Job
000400*
000500* AUTHOR :  R. Shaw
000600*           Equity Screening Unit - Batch Systems
000700*
000800* RUNS ONCE A WEEK FOR EVERY ACTIVE, NON-PAUSED SUBSCRIBER ON
000900* THE 'W' (WEEKLY) FREQUENCY.  TAKES THE TOP 5 DIP-DETECTOR
001000* OPPORTUNITIES, WRITES A ROUNDUP BODY TO THE RUN REPORT, AND
001100* WRITES ONE SHORT ALERT RECORD PER OPPORTUNITY.
001200*****************************************************************
001300*
001400* Run sequence:
001500*     1. Must run after EQSMSTR has produced tonight's
001600*        STOCKOU generation (renamed to STOCKMS for this step).
001700*     2. Same shape as EQSDDIG - top-5 instead of top-3, and
001800*        the P/E figure on the roundup line carries no decimal
001900*        places (see 420-WRITE-ONE-ENTRY).
002000*
002100*****************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.    EQSWDIG.
002400 AUTHOR.        R. SHAW.
002500 INSTALLATION.  EQUITY SCREENING UNIT - BATCH SYSTEMS.
002600 DATE-WRITTEN.  06/29/87.
002700 DATE-COMPILED.
002800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
002900*****************************************************************
003000*                                                                *
003100* CHANGE ACTIVITY :                                              *
003200*                                                                *
003300*   DATE    PGMR    WO-NUMBER  DESCRIPTION                       *
003400*   870629  RSHAW   WO-4625    ORIGINAL WEEKLY ROUNDUP DRIVER    *
003500*   890714  TLIN    WO-4991    MASTER TABLE LOAD RESTATED FROM   *
003600*                              EQSRLRT'S 100-LOAD-MASTER-TABLE   *
003700*   950609  MPRICE  WO-5721    ROUNDUP LINE'S P/E FIGURE DROPPED *
003800*                              TO A WHOLE NUMBER - SUBSCRIBERS   *
003900*                              FOUND THE DECIMAL NOISY IN A LIST *
004000*   980114  MPRICE  WO-6023    Y2K - RUN DATE NOW A FULL 4-DIGIT *
004100*                              CCYY FIELD THROUGHOUT             *
004200*   030822  DKERR   WO-7108    CLEAN COMPILE UNDER NEW LIBRARIAN *
004300*                              RELEASE, NO LOGIC CHANGE          *
004310*   040615  KPATEL  WO-7208    STKTCPY ENTRY FIELDS RENAMED TO   *
004320*                              STE- PREFIX, UPDATED EVERY        *
004330*                              SUBSCRIPTED REFERENCE HERE        *
004400*                                                                *
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-370.
004900 OBJECT-COMPUTER. IBM-370.
005000 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400     SELECT STOCK-MASTER-IN ASSIGN TO STOCKMS
005500         ACCESS IS SEQUENTIAL
005600         FILE STATUS  IS  WS-MASTERIN-STATUS.
005700
005800     SELECT USER-PREFS      ASSIGN TO USRPREF
005900         ACCESS IS SEQUENTIAL
006000         FILE STATUS  IS  WS-USRPREF-STATUS.
006100
006200     SELECT ALERT-OUT       ASSIGN TO ALEROUT
006300         FILE STATUS  IS  WS-ALEROUT-STATUS.
006400
006500     SELECT RUN-REPORT      ASSIGN TO RUNRPT
006600         FILE STATUS  IS  WS-REPORT-STATUS.
006700
006800*****************************************************************
006900 DATA DIVISION.
007000 FILE SECTION.
007100
007200 FD  STOCK-MASTER-IN
007300     LABEL RECORDS ARE STANDARD
007400     BLOCK CONTAINS 0
007500     RECORDING MODE IS F.
007600     COPY STOCKCPY.
007700
007800 FD  USER-PREFS
007900     LABEL RECORDS ARE STANDARD
008000     BLOCK CONTAINS 0
008100     RECORDING MODE IS F.
008200     COPY USRPCPY.
008300
008400 FD  ALERT-OUT
008500     LABEL RECORDS ARE STANDARD
008600     BLOCK CONTAINS 0
008700     RECORDING MODE IS F.
008800     COPY ALRTCPY.
008900
009000 FD  RUN-REPORT
009100     LABEL RECORDS ARE STANDARD
009200     BLOCK CONTAINS 0
009300     RECORDING MODE IS F.
009400 01  RUN-REPORT-RECORD.
009500     05  RUN-REPORT-DATA       PIC X(127).
009600     05  FILLER                PIC X(005).
009700
009800*****************************************************************
009900 WORKING-STORAGE SECTION.
010000*****************************************************************
010100 01  WS-FIELDS.
010200     05  WS-MASTERIN-STATUS    PIC X(2)  VALUE SPACES.
010300     05  WS-USRPREF-STATUS     PIC X(2)  VALUE SPACES.
010400     05  WS-ALEROUT-STATUS     PIC X(2)  VALUE SPACES.
010500     05  WS-REPORT-STATUS      PIC X(2)  VALUE SPACES.
010600     05  WS-MASTER-EOF-SW      PIC X(1)  VALUE 'N'.
010700         88  WS-MASTER-EOF         VALUE 'Y'.
010800     05  WS-USER-EOF-SW        PIC X(1)  VALUE 'N'.
010900         88  WS-USER-EOF           VALUE 'Y'.
011000     05  FILLER                PIC X(10) VALUE SPACES.
011100*
011200 01  WS-ERR-FIELDS.
011300     05  WS-ERR-MSG-1          PIC X(35) VALUE SPACES.
011400     05  WS-ERR-MSG-2          PIC X(66) VALUE SPACES.
011500     05  FILLER                PIC X(05).
011600*
011700 01  TOTALS-VARS.
011800     05  NUM-SUBS-EXAMINED     PIC S9(7) COMP-3 VALUE +0.
011900     05  NUM-SUBS-SKIPPED      PIC S9(7) COMP-3 VALUE +0.
012000     05  NUM-ALERTS-WRITTEN    PIC S9(7) COMP-3 VALUE +0.
012100     05  NUM-READ-ERRORS       PIC S9(7) COMP-3 VALUE +0.
012200     05  FILLER                PIC X(05).
012300*
012400 01  WS-RUN-DATE-8             PIC 9(8)  VALUE ZERO.
012500 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-8.
012600     05  WS-RUN-CCYY           PIC 9(4).
012700     05  WS-RUN-MM             PIC 9(2).
012800     05  WS-RUN-DD             PIC 9(2).
012900*
013000* SECURITY MASTER LOADED ONCE PER RUN - SAME ODO LAYOUT AS
013100* EQSRLRT/EQSDDIG/EQSDIP.
013200*
013300     COPY STKTCPY.
013400 01  WS-LOAD-FIELDS.
013500     05  WS-LOAD-COUNT         PIC S9(5) COMP VALUE 0.
013600     05  FILLER                PIC X(05).
013700 01  WS-SEARCH-FIELDS.
013800     05  WS-LOW-IX             PIC S9(5) COMP VALUE 0.
013900     05  WS-HIGH-IX            PIC S9(5) COMP VALUE 0.
014000     05  WS-MID-IX             PIC S9(5) COMP VALUE 0.
014100     05  WS-FOUND-IX           PIC S9(5) COMP VALUE 0.
014200     05  WS-FOUND-SW           PIC X(01) VALUE 'N'.
014300         88  WS-MASTER-ROW-FOUND   VALUE 'Y'.
014400     05  FILLER                PIC X(05).
014500*
014600* RESULT AREA FILLED IN BY EQSDIP - TOP-5 FOR THE WEEKLY
014700* ROUNDUP, THE MOST OPPCPY'S OCCURS TABLE CAN HOLD.
014800*
014900     COPY OPPCPY.
015000 77  LK-TOP-N                  PIC 9(01) VALUE 5.
015100 77  WS-REASON-IX              PIC S9(3) COMP VALUE 0.
015200*
015300* EDITED FIELDS FOR THE ROUNDUP BODY - SAME HABIT AS EQSSCOR,
015400* EXCEPT THE P/E FIGURE HERE CARRIES NO DECIMAL PLACES.
015500*
015600 01  WS-MSG-EDIT-FIELDS.
015700     05  WS-PCT-DROP-ED        PIC 999.
015800     05  WS-PE-ED              PIC 99.
015900     05  WS-ENTRY-NO-ED        PIC 9.
016000     05  FILLER                PIC X(05).
016100*
016200*        *******************
016300*            report lines
016400*        *******************
016500 01  RPT-HEADER1.
016600     05  FILLER                PIC X(40)
016700               VALUE 'WEEKLY DIGEST JOB - RUN REPORT         '.
016800     05  FILLER                PIC X(8)  VALUE 'DATE: '.
016900     05  RPT-MM                PIC 99.
017000     05  FILLER                PIC X     VALUE '/'.
017100     05  RPT-DD                PIC 99.
017200     05  FILLER                PIC X     VALUE '/'.
017300     05  RPT-CCYY              PIC 9999.
017400     05  FILLER                PIC X(69) VALUE SPACES.
017500 01  RPT-HEADER2.
017600     05  FILLER                PIC X(76) VALUE ALL '-'.
017700     05  FILLER                PIC X(56) VALUE SPACES.
017800 01  RPT-TOTALS-DETAIL.
017900     05  FILLER                PIC X(2)  VALUE SPACES.
018000     05  RPT-TOTALS-TYPE       PIC X(24).
018100     05  RPT-TOTALS-VALUE      PIC ZZZ,ZZ9.
018200     05  FILLER                PIC X(97) VALUE SPACES.
018300 01  RPT-MSG-LINE.
018400     05  FILLER                PIC X(4)  VALUE SPACES.
018500     05  RPT-MSG-TEXT          PIC X(100).
018600     05  FILLER                PIC X(28) VALUE SPACES.
018700 01  RPT-ERROR-LINE.
018800     05  FILLER                PIC X(4)  VALUE '*** '.
018900     05  RPT-ERR-TEXT-1        PIC X(35) VALUE SPACES.
019000     05  RPT-ERR-TEXT-2        PIC X(66) VALUE SPACES.
019100     05  FILLER                PIC X(27) VALUE SPACES.
019200 01  RPT-SPACES.
019300     05  FILLER                PIC X(132) VALUE SPACES.
019400*
019500*****************************************************************
019600 PROCEDURE DIVISION.
019700*****************************************************************
019800
019900 000-MAIN.
020000     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.
020100     DISPLAY 'EQSWDIG STARTED ' WS-RUN-DATE-8.
020200     PERFORM 900-OPEN-FILES.
020300     PERFORM 800-INIT-REPORT.
020400     PERFORM 100-LOAD-MASTER-TABLE THRU 100-EXIT.
020500     PERFORM 720-READ-USER THRU 720-EXIT.
020600     PERFORM 300-PROCESS-ONE-SUBSCRIBER THRU 300-EXIT
020700         UNTIL WS-USER-EOF.
020800     PERFORM 890-WRITE-TOTALS.
020900     PERFORM 905-CLOSE-FILES.
021000     GOBACK.
021100*
021200*----------------------------------------------------------------
021300* 100-LOAD-MASTER-TABLE - PULLS TONIGHT'S MASTER INTO MEMORY.
021400*----------------------------------------------------------------
021500 100-LOAD-MASTER-TABLE.
021600     MOVE 0 TO WS-LOAD-COUNT.
021700     PERFORM 700-READ-MASTER THRU 700-EXIT.
021800     PERFORM 110-LOAD-ONE-MASTER-ROW THRU 110-EXIT
021900         UNTIL WS-MASTER-EOF.
022000 100-EXIT.
022100     EXIT.
022200*
022300 110-LOAD-ONE-MASTER-ROW.
022400     ADD 1 TO WS-LOAD-COUNT.
022500     MOVE WS-LOAD-COUNT TO STK-MASTER-COUNT.
022600     SET STK-MASTER-IX TO WS-LOAD-COUNT.
022700     MOVE STK-MASTER-RECORD TO STK-MASTER-ENTRY(STK-MASTER-IX).
022800     PERFORM 700-READ-MASTER THRU 700-EXIT.
022900 110-EXIT.
023000     EXIT.
023100*
023200*----------------------------------------------------------------
023300* 300-PROCESS-ONE-SUBSCRIBER - ONE ROW OF USER-PREFS.
023400*----------------------------------------------------------------
023500 300-PROCESS-ONE-SUBSCRIBER.
023600     ADD 1 TO NUM-SUBS-EXAMINED.
023700     IF NOT USR-ACTIVE
023800         ADD 1 TO NUM-SUBS-SKIPPED
023900         PERFORM 720-READ-USER THRU 720-EXIT
024000         GO TO 300-EXIT.
024100     IF USR-PAUSED
024200         ADD 1 TO NUM-SUBS-SKIPPED
024300         PERFORM 720-READ-USER THRU 720-EXIT
024400         GO TO 300-EXIT.
024500     IF NOT USR-FREQ-WEEKLY
024600         ADD 1 TO NUM-SUBS-SKIPPED
024700         PERFORM 720-READ-USER THRU 720-EXIT
024800         GO TO 300-EXIT.
024900     CALL 'EQSDIP' USING USR-PREFERENCE-RECORD,
025000                           STK-MASTER-TABLE,
025100                           LK-TOP-N,
025200                           OPP-OPPORTUNITY-TABLE.
025300     IF OPP-COUNT = 0
025400         ADD 1 TO NUM-SUBS-SKIPPED
025500         PERFORM 720-READ-USER THRU 720-EXIT
025600         GO TO 300-EXIT.
025700     PERFORM 400-FORMAT-ROUNDUP-MSG THRU 400-EXIT.
025800     SET OPP-IX TO 1.
025900     PERFORM 410-WRITE-ONE-ALERT THRU 410-EXIT
026000         UNTIL OPP-IX > OPP-COUNT.
026100     PERFORM 720-READ-USER THRU 720-EXIT.
026200 300-EXIT.
026300     EXIT.
026400*
026500*----------------------------------------------------------------
026600* 400-FORMAT-ROUNDUP-MSG - BUILDS THE ROUNDUP BODY ON THE
026700* REPORT.
026800*----------------------------------------------------------------
026900 400-FORMAT-ROUNDUP-MSG.
027000     WRITE RUN-REPORT-RECORD FROM RPT-SPACES AFTER 1.
027100     MOVE SPACES TO RPT-MSG-LINE.
027200     MOVE 'Weekly Investment Roundup' TO RPT-MSG-TEXT.
027300     WRITE RUN-REPORT-RECORD FROM RPT-MSG-LINE.
027400     MOVE SPACES TO RPT-MSG-LINE.
027500     MOVE 'Top opportunities this week:' TO RPT-MSG-TEXT.
027600     WRITE RUN-REPORT-RECORD FROM RPT-MSG-LINE.
027700     SET OPP-IX TO 1.
027800     PERFORM 420-WRITE-ONE-ENTRY THRU 420-EXIT
027900         UNTIL OPP-IX > OPP-COUNT.
028000     MOVE SPACES TO RPT-MSG-LINE.
028100     MOVE 'Reply with any ticker to learn more!' TO RPT-MSG-TEXT.
028200     WRITE RUN-REPORT-RECORD FROM RPT-MSG-LINE.
028300 400-EXIT.
028400     EXIT.
028500*
028600 420-WRITE-ONE-ENTRY.
028700     MOVE OPP-IX TO WS-ENTRY-NO-ED.
028800     COMPUTE WS-PCT-DROP-ED ROUNDED = OPP-DROP-PCT(OPP-IX) * 100.
028900     MOVE 'N' TO WS-FOUND-SW.
029000     PERFORM 430-FIND-MASTER-ENTRY THRU 430-EXIT.
029100     MOVE SPACES TO RPT-MSG-LINE.
029200     IF WS-MASTER-ROW-FOUND
029300        AND STE-PE-AVAILABLE(WS-FOUND-IX)
029400         COMPUTE WS-PE-ED ROUNDED = STE-PE-RATIO(WS-FOUND-IX)
029500         STRING WS-ENTRY-NO-ED DELIMITED BY SIZE
029600                '. ' DELIMITED BY SIZE
029700                OPP-TICKER(OPP-IX) DELIMITED BY SPACE
029800                ': -' DELIMITED BY SIZE
029900                WS-PCT-DROP-ED DELIMITED BY SIZE
030000                '% (P/E: ' DELIMITED BY SIZE
030100                WS-PE-ED DELIMITED BY SIZE
030200                ')' DELIMITED BY SIZE
030300             INTO RPT-MSG-TEXT
030400         WRITE RUN-REPORT-RECORD FROM RPT-MSG-LINE
030500         SET OPP-IX UP BY 1
030600         GO TO 420-EXIT.
030700     STRING WS-ENTRY-NO-ED DELIMITED BY SIZE
030800            '. ' DELIMITED BY SIZE
030900            OPP-TICKER(OPP-IX) DELIMITED BY SPACE
031000            ': -' DELIMITED BY SIZE
031100            WS-PCT-DROP-ED DELIMITED BY SIZE
031200            '%' DELIMITED BY SIZE
031300         INTO RPT-MSG-TEXT.
031400     WRITE RUN-REPORT-RECORD FROM RPT-MSG-LINE.
031500     SET OPP-IX UP BY 1.
031600 420-EXIT.
031700     EXIT.
031800*
031900*----------------------------------------------------------------
032000* 430-FIND-MASTER-ENTRY - BINARY SEARCH FOR THE CURRENT ENTRY'S
032100* TICKER SO THE ROUNDUP LINE CAN SHOW P/E FROM THE MASTER.
032200*----------------------------------------------------------------
032300 430-FIND-MASTER-ENTRY.
032400     SET WS-LOW-IX  TO 1.
032500     MOVE STK-MASTER-COUNT TO WS-HIGH-IX.
032600     PERFORM 435-CHECK-MIDPOINT THRU 435-EXIT
032700         UNTIL WS-LOW-IX > WS-HIGH-IX
032800            OR WS-MASTER-ROW-FOUND.
032900 430-EXIT.
033000     EXIT.
033100*
033200 435-CHECK-MIDPOINT.
033300     COMPUTE WS-MID-IX = (WS-LOW-IX + WS-HIGH-IX) / 2.
033400     SET STK-MASTER-IX TO WS-MID-IX.
033500     IF STE-TICKER(STK-MASTER-IX) = OPP-TICKER(OPP-IX)
033600         MOVE WS-MID-IX TO WS-FOUND-IX
033700         MOVE 'Y' TO WS-FOUND-SW
033800         GO TO 435-EXIT.
033900     IF STE-TICKER(STK-MASTER-IX) < OPP-TICKER(OPP-IX)
034000         COMPUTE WS-LOW-IX = WS-MID-IX + 1
034100         GO TO 435-EXIT.
034200     COMPUTE WS-HIGH-IX = WS-MID-IX - 1.
034300 435-EXIT.
034400     EXIT.
034500*
034600 410-WRITE-ONE-ALERT.
034700     MOVE SPACES               TO ALR-ALERT-RECORD.
034800     MOVE USR-USER-ID          TO ALR-USER-ID.
034900     MOVE OPP-TICKER(OPP-IX)   TO ALR-TICKER.
035000     MOVE OPP-SCORE(OPP-IX)    TO ALR-SCORE.
035100     MOVE OPP-DROP-PCT(OPP-IX) TO ALR-DROP-PCT.
035200     MOVE WS-RUN-DATE-8        TO ALR-ALERT-DATE.
035300     MOVE 'W'                  TO ALR-ALERT-KIND.
035400     STRING 'Weekly digest: ' DELIMITED BY SIZE
035500            OPP-TICKER(OPP-IX) DELIMITED BY SPACE
035600         INTO ALR-MESSAGE.
035700     WRITE ALR-ALERT-RECORD.
035800     ADD 1 TO NUM-ALERTS-WRITTEN.
035900     SET OPP-IX UP BY 1.
036000 410-EXIT.
036100     EXIT.
036200*
036300 700-READ-MASTER.
036400     READ STOCK-MASTER-IN
036500         AT END MOVE 'Y' TO WS-MASTER-EOF-SW.
036600     IF WS-MASTER-EOF
036700         GO TO 700-EXIT.
036800     IF WS-MASTERIN-STATUS NOT = '00'
036900         MOVE 'ERROR ON SECURITY MASTER READ. CODE:'
037000             TO WS-ERR-MSG-1
037100         MOVE WS-MASTERIN-STATUS TO WS-ERR-MSG-2
037200         PERFORM 820-REPORT-EXCEPTION
037300         ADD 1 TO NUM-READ-ERRORS
037400         MOVE 'Y' TO WS-MASTER-EOF-SW
037500         GO TO 700-EXIT.
037600 700-EXIT.
037700     EXIT.
037800*
037900 720-READ-USER.
038000     READ USER-PREFS
038100         AT END MOVE 'Y' TO WS-USER-EOF-SW.
038200     IF WS-USER-EOF
038300         GO TO 720-EXIT.
038400     IF WS-USRPREF-STATUS NOT = '00'
038500         MOVE 'ERROR ON USER PREFS READ. CODE:'
038600             TO WS-ERR-MSG-1
038700         MOVE WS-USRPREF-STATUS TO WS-ERR-MSG-2
038800         PERFORM 820-REPORT-EXCEPTION
038900         ADD 1 TO NUM-READ-ERRORS
039000         MOVE 'Y' TO WS-USER-EOF-SW
039100         GO TO 720-EXIT.
039200 720-EXIT.
039300     EXIT.
039400*
039500 800-INIT-REPORT.
039600     MOVE WS-RUN-MM   TO RPT-MM.
039700     MOVE WS-RUN-DD   TO RPT-DD.
039800     MOVE WS-RUN-CCYY TO RPT-CCYY.
039900     WRITE RUN-REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
040000     WRITE RUN-REPORT-RECORD FROM RPT-HEADER2.
040100*
040200 820-REPORT-EXCEPTION.
040300     WRITE RUN-REPORT-RECORD FROM RPT-SPACES AFTER 1.
040400     MOVE WS-ERR-MSG-1 TO RPT-ERR-TEXT-1.
040500     MOVE WS-ERR-MSG-2 TO RPT-ERR-TEXT-2.
040600     WRITE RUN-REPORT-RECORD FROM RPT-ERROR-LINE.
040700*
040800 900-OPEN-FILES.
040900     OPEN INPUT  STOCK-MASTER-IN
041000          INPUT  USER-PREFS
041100          OUTPUT ALERT-OUT
041200          OUTPUT RUN-REPORT.
041300     IF WS-MASTERIN-STATUS NOT = '00'
041400         DISPLAY 'ERROR OPENING SECURITY MASTER. RC:'
041500                 WS-MASTERIN-STATUS
041600         MOVE 16 TO RETURN-CODE
041700         MOVE 'Y' TO WS-MASTER-EOF-SW
041800         MOVE 'Y' TO WS-USER-EOF-SW.
041900     IF WS-USRPREF-STATUS NOT = '00'
042000         DISPLAY 'ERROR OPENING USER PREFS. RC:'
042100                 WS-USRPREF-STATUS
042200         MOVE 16 TO RETURN-CODE
042300         MOVE 'Y' TO WS-USER-EOF-SW.
042400*
042500 890-WRITE-TOTALS.
042600     WRITE RUN-REPORT-RECORD FROM RPT-SPACES AFTER 2.
042700     MOVE SPACES TO RPT-TOTALS-DETAIL.
042800     MOVE 'SUBSCRIBERS EXAMINED:  ' TO RPT-TOTALS-TYPE.
042900     MOVE NUM-SUBS-EXAMINED TO RPT-TOTALS-VALUE.
043000     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-DETAIL.
043100     MOVE SPACES TO RPT-TOTALS-DETAIL.
043200     MOVE 'SUBSCRIBERS SKIPPED:   ' TO RPT-TOTALS-TYPE.
043300     MOVE NUM-SUBS-SKIPPED TO RPT-TOTALS-VALUE.
043400     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-DETAIL.
043500     MOVE SPACES TO RPT-TOTALS-DETAIL.
043600     MOVE 'ALERTS WRITTEN:        ' TO RPT-TOTALS-TYPE.
043700     MOVE NUM-ALERTS-WRITTEN TO RPT-TOTALS-VALUE.
043800     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-DETAIL.
043900     MOVE SPACES TO RPT-TOTALS-DETAIL.
044000     MOVE 'READ ERRORS:           ' TO RPT-TOTALS-TYPE.
044100     MOVE NUM-READ-ERRORS TO RPT-TOTALS-VALUE.
044200     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-DETAIL.
044300*
044400 905-CLOSE-FILES.
044500     CLOSE STOCK-MASTER-IN
044600           USER-PREFS
044700           ALERT-OUT
044800           RUN-REPORT.
