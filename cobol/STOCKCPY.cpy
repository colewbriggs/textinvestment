000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = STOCKCPY                                  *
000400*                                                                *
000500* DESCRIPTIVE NAME = Equity Screening System -                   *
000600*                     Security Master Record Layout              *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      Describes one entry of the STOCK-MASTER file (STOCKMS).   *
001000*      One record per tracked security (stock or ETF): current   *
001100*      price, 52-week range, and the fundamentals used by the    *
001200*      scoring and filtering subroutines (EQSMEET, EQSSCOR).     *
001300*      Each nullable source metric carries its own AVAIL switch  *
001400*      so "not available" is never confused with a zero value.  *
001500*                                                                *
001600*------------------------------------------------------------    *
001700*                                                                *
001800* CHANGE ACTIVITY :                                              *
001900*      $SEG(STOCKCPY),COMP(EQUITYSCRN),PROD(BATCH   ):           *
002000*                                                                *
002100*   PN= REASON   REL YYMMDD PGMR    : REMARKS                    *
002200*   $D0= WO-4401 100 870304 RSHAW   : ORIGINAL LAYOUT            *
002300*   $P1= WO-4617 101 880112 RSHAW   : ADD AVAILABILITY SWITCHES  *
002400*   $P2= WO-5203 102 910830 TLIN    : WIDEN SECTOR NAME TO 25    *
002500*   $P3= WO-6011 103 960514 MPRICE  : SPLIT LAST-UPDATED REDEFN  *
002600*                                                                *
002700******************************************************************
002800 01  STK-MASTER-RECORD.
002900     05  STK-TICKER               PIC X(10).
003000     05  STK-COMPANY-NAME         PIC X(30).
003100     05  STK-SECTOR-NAME          PIC X(25).
003200     05  STK-SECURITY-TYPE        PIC X(01).
003300         88  STK-TYPE-STOCK           VALUE 'S'.
003400         88  STK-TYPE-ETF             VALUE 'E'.
003500     05  STK-LAST-PRICE           PIC S9(7)V99.
003600     05  STK-PRICE-KNOWN-SW       PIC X(01).
003700         88  STK-PRICE-KNOWN          VALUE 'Y'.
003800     05  STK-WEEKLY-CHANGE        PIC S9V9(4).
003900     05  STK-HIGH-52WK            PIC S9(7)V99.
004000     05  STK-HIGH-KNOWN-SW        PIC X(01).
004100         88  STK-HIGH-KNOWN           VALUE 'Y'.
004200     05  STK-LOW-52WK             PIC S9(7)V99.
004300     05  STK-LOW-KNOWN-SW         PIC X(01).
004400         88  STK-LOW-KNOWN            VALUE 'Y'.
004500     05  STK-PE-RATIO             PIC S9(5)V99.
004600     05  STK-PE-AVAIL-SW          PIC X(01).
004700         88  STK-PE-AVAILABLE         VALUE 'Y'.
004800     05  STK-PB-RATIO             PIC S9(5)V99.
004900     05  STK-PB-AVAIL-SW          PIC X(01).
005000         88  STK-PB-AVAILABLE         VALUE 'Y'.
005100     05  STK-ROE                  PIC S9V9(4).
005200     05  STK-ROE-AVAIL-SW         PIC X(01).
005300         88  STK-ROE-AVAILABLE        VALUE 'Y'.
005400     05  STK-DEBT-EQUITY          PIC S9(5)V99.
005500     05  STK-DE-AVAIL-SW          PIC X(01).
005600         88  STK-DE-AVAILABLE         VALUE 'Y'.
005700     05  STK-PROFIT-MARGIN        PIC S9V9(4).
005800     05  STK-MARGIN-AVAIL-SW      PIC X(01).
005900         88  STK-MARGIN-AVAILABLE     VALUE 'Y'.
006000     05  STK-LAST-UPDATED.
006100         10  STK-UPD-DATE         PIC 9(8).
006200         10  STK-UPD-TIME         PIC 9(6).
006300     05  STK-LAST-UPDATED-R  REDEFINES STK-LAST-UPDATED.
006400         10  STK-UPD-DATE-R.
006500             15  STK-UPD-CCYY     PIC 9(4).
006600             15  STK-UPD-MM       PIC 9(2).
006700             15  STK-UPD-DD       PIC 9(2).
006800         10  STK-UPD-TIME-R.
006900             15  STK-UPD-HH       PIC 9(2).
007000             15  STK-UPD-MN       PIC 9(2).
007100             15  STK-UPD-SS       PIC 9(2).
007200     05  FILLER                   PIC X(20).
