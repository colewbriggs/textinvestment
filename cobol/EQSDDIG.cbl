000100*****************************************************************
000200* PROGRAM:  EQSDDIG
000300*           Equity Screening System - Daily Digest Job
000400*
000500* AUTHOR :  R. Shaw
000600*           Equity Screening Unit - Batch Systems
000700*
000800* RUNS ONCE A DAY FOR EVERY ACTIVE, NON-PAUSED SUBSCRIBER ON
000900* THE 'D' (DAILY) FREQUENCY.  TAKES THE TOP 3 DIP-DETECTOR
001000* OPPORTUNITIES, WRITES A DIGEST BODY TO THE RUN REPORT, AND
001100* WRITES ONE SHORT ALERT RECORD PER OPPORTUNITY.
001200*****************************************************************
001300*
001400* Run sequence:
001500*     1. Must run after EQSMSTR has produced tonight's
001600*        STOCKOU generation (renamed to STOCKMS for this step).
001700*     2. No dedup against PRALERT - a subscriber may see the
001800*        same ticker again tomorrow if it is still a good fit.
001900*
002000*****************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.    EQSDDIG.
002300 AUTHOR.        R. SHAW.
002400 INSTALLATION.  EQUITY SCREENING UNIT - BATCH SYSTEMS.
002500 DATE-WRITTEN.  06/22/87.
002600 DATE-COMPILED.
002700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
002800*****************************************************************
002900*                                                                *
003000* CHANGE ACTIVITY :                                              *
003100*                                                                *
003200*   DATE    PGMR    WO-NUMBER  DESCRIPTION                       *
003300*   870622  RSHAW   WO-4622    ORIGINAL DAILY DIGEST DRIVER      *
003400*   890714  TLIN    WO-4990    MASTER TABLE LOAD RESTATED FROM   *
003500*                              EQSRLRT'S 100-LOAD-MASTER-TABLE   *
003600*   950609  MPRICE  WO-5720    P/E SUFFIX NOW SUPPRESSED WHEN    *
003700*                              NOT AVAILABLE INSTEAD OF SHOWING  *
003800*                              ZERO                              *
003900*   980114  MPRICE  WO-6022    Y2K - RUN DATE NOW A FULL 4-DIGIT *
004000*                              CCYY FIELD THROUGHOUT             *
004100*   030822  DKERR   WO-7107    CLEAN COMPILE UNDER NEW LIBRARIAN *
004200*                              RELEASE, NO LOGIC CHANGE          *
004210*   040615  KPATEL  WO-7207    STKTCPY ENTRY FIELDS RENAMED TO   *
004220*                              STE- PREFIX, UPDATED EVERY        *
004230*                              SUBSCRIPTED REFERENCE HERE        *
004300*                                                                *
004400*****************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-370.
004800 OBJECT-COMPUTER. IBM-370.
004900 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300     SELECT STOCK-MASTER-IN ASSIGN TO STOCKMS
005400         ACCESS IS SEQUENTIAL
005500         FILE STATUS  IS  WS-MASTERIN-STATUS.
005600
005700     SELECT USER-PREFS      ASSIGN TO USRPREF
005800         ACCESS IS SEQUENTIAL
005900         FILE STATUS  IS  WS-USRPREF-STATUS.
006000
006100     SELECT ALERT-OUT       ASSIGN TO ALEROUT
006200         FILE STATUS  IS  WS-ALEROUT-STATUS.
006300
006400     SELECT RUN-REPORT      ASSIGN TO RUNRPT
006500         FILE STATUS  IS  WS-REPORT-STATUS.
006600
006700*****************************************************************
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100 FD  STOCK-MASTER-IN
007200     LABEL RECORDS ARE STANDARD
007300     BLOCK CONTAINS 0
007400     RECORDING MODE IS F.
007500     COPY STOCKCPY.
007600
007700 FD  USER-PREFS
007800     LABEL RECORDS ARE STANDARD
007900     BLOCK CONTAINS 0
008000     RECORDING MODE IS F.
008100     COPY USRPCPY.
008200
008300 FD  ALERT-OUT
008400     LABEL RECORDS ARE STANDARD
008500     BLOCK CONTAINS 0
008600     RECORDING MODE IS F.
008700     COPY ALRTCPY.
008800
008900 FD  RUN-REPORT
009000     LABEL RECORDS ARE STANDARD
009100     BLOCK CONTAINS 0
009200     RECORDING MODE IS F.
009300 01  RUN-REPORT-RECORD.
009400     05  RUN-REPORT-DATA       PIC X(127).
009500     05  FILLER                PIC X(005).
009600
009700*****************************************************************
009800 WORKING-STORAGE SECTION.
009900*****************************************************************
010000 01  WS-FIELDS.
010100     05  WS-MASTERIN-STATUS    PIC X(2)  VALUE SPACES.
010200     05  WS-USRPREF-STATUS     PIC X(2)  VALUE SPACES.
010300     05  WS-ALEROUT-STATUS     PIC X(2)  VALUE SPACES.
010400     05  WS-REPORT-STATUS      PIC X(2)  VALUE SPACES.
010500     05  WS-MASTER-EOF-SW      PIC X(1)  VALUE 'N'.
010600         88  WS-MASTER-EOF         VALUE 'Y'.
010700     05  WS-USER-EOF-SW        PIC X(1)  VALUE 'N'.
010800         88  WS-USER-EOF           VALUE 'Y'.
010900     05  FILLER                PIC X(10) VALUE SPACES.
011000*
011100 01  WS-ERR-FIELDS.
011200     05  WS-ERR-MSG-1          PIC X(35) VALUE SPACES.
011300     05  WS-ERR-MSG-2          PIC X(66) VALUE SPACES.
011400     05  FILLER                PIC X(05).
011500*
011600 01  TOTALS-VARS.
011700     05  NUM-SUBS-EXAMINED     PIC S9(7) COMP-3 VALUE +0.
011800     05  NUM-SUBS-SKIPPED      PIC S9(7) COMP-3 VALUE +0.
011900     05  NUM-ALERTS-WRITTEN    PIC S9(7) COMP-3 VALUE +0.
012000     05  NUM-READ-ERRORS       PIC S9(7) COMP-3 VALUE +0.
012100     05  FILLER                PIC X(05).
012200*
012300 01  WS-RUN-DATE-8             PIC 9(8)  VALUE ZERO.
012400 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-8.
012500     05  WS-RUN-CCYY           PIC 9(4).
012600     05  WS-RUN-MM             PIC 9(2).
012700     05  WS-RUN-DD             PIC 9(2).
012800*
012900* SECURITY MASTER LOADED ONCE PER RUN - SAME ODO LAYOUT AS
013000* EQSRLRT/EQSDIP.
013100*
013200     COPY STKTCPY.
013300 01  WS-LOAD-FIELDS.
013400     05  WS-LOAD-COUNT         PIC S9(5) COMP VALUE 0.
013500     05  FILLER                PIC X(05).
013600 01  WS-SEARCH-FIELDS.
013700     05  WS-LOW-IX             PIC S9(5) COMP VALUE 0.
013800     05  WS-HIGH-IX            PIC S9(5) COMP VALUE 0.
013900     05  WS-MID-IX             PIC S9(5) COMP VALUE 0.
014000     05  WS-FOUND-IX           PIC S9(5) COMP VALUE 0.
014100     05  WS-FOUND-SW           PIC X(01) VALUE 'N'.
014200         88  WS-MASTER-ROW-FOUND   VALUE 'Y'.
014300     05  FILLER                PIC X(05).
014400*
014500* RESULT AREA FILLED IN BY EQSDIP - TOP-3 FOR THE DAILY DIGEST.
014600*
014700     COPY OPPCPY.
014800 77  LK-TOP-N                  PIC 9(01) VALUE 3.
014900 77  WS-OPP-LINE-IX            PIC S9(3) COMP VALUE 0.
015000 77  WS-REASON-IX              PIC S9(3) COMP VALUE 0.
015100*
015200* EDITED FIELDS FOR THE DIGEST BODY - SAME HABIT AS EQSSCOR.
015300*
015400 01  WS-MSG-EDIT-FIELDS.
015500     05  WS-PCT-DROP-ED        PIC 999.
015600     05  WS-PE-ED              PIC 99.9.
015700     05  WS-ENTRY-NO-ED        PIC 9.
015800     05  FILLER                PIC X(05).
015900*
016000*        *******************
016100*            report lines
016200*        *******************
016300 01  RPT-HEADER1.
016400     05  FILLER                PIC X(40)
016500               VALUE 'DAILY DIGEST JOB - RUN REPORT          '.
016600     05  FILLER                PIC X(8)  VALUE 'DATE: '.
016700     05  RPT-MM                PIC 99.
016800     05  FILLER                PIC X     VALUE '/'.
016900     05  RPT-DD                PIC 99.
017000     05  FILLER                PIC X     VALUE '/'.
017100     05  RPT-CCYY              PIC 9999.
017200     05  FILLER                PIC X(69) VALUE SPACES.
017300 01  RPT-HEADER2.
017400     05  FILLER                PIC X(76) VALUE ALL '-'.
017500     05  FILLER                PIC X(56) VALUE SPACES.
017600 01  RPT-TOTALS-DETAIL.
017700     05  FILLER                PIC X(2)  VALUE SPACES.
017800     05  RPT-TOTALS-TYPE       PIC X(24).
017900     05  RPT-TOTALS-VALUE      PIC ZZZ,ZZ9.
018000     05  FILLER                PIC X(97) VALUE SPACES.
018100 01  RPT-MSG-LINE.
018200     05  FILLER                PIC X(4)  VALUE SPACES.
018300     05  RPT-MSG-TEXT          PIC X(100).
018400     05  FILLER                PIC X(28) VALUE SPACES.
018500 01  RPT-ERROR-LINE.
018600     05  FILLER                PIC X(4)  VALUE '*** '.
018700     05  RPT-ERR-TEXT-1        PIC X(35) VALUE SPACES.
018800     05  RPT-ERR-TEXT-2        PIC X(66) VALUE SPACES.
018900     05  FILLER                PIC X(27) VALUE SPACES.
019000 01  RPT-SPACES.
019100     05  FILLER                PIC X(132) VALUE SPACES.
019200*
019300*****************************************************************
019400 PROCEDURE DIVISION.
019500*****************************************************************
019600
019700 000-MAIN.
019800     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.
019900     DISPLAY 'EQSDDIG STARTED ' WS-RUN-DATE-8.
020000     PERFORM 900-OPEN-FILES.
020100     PERFORM 800-INIT-REPORT.
020200     PERFORM 100-LOAD-MASTER-TABLE THRU 100-EXIT.
020300     PERFORM 720-READ-USER THRU 720-EXIT.
020400     PERFORM 300-PROCESS-ONE-SUBSCRIBER THRU 300-EXIT
020500         UNTIL WS-USER-EOF.
020600     PERFORM 890-WRITE-TOTALS.
020700     PERFORM 905-CLOSE-FILES.
020800     GOBACK.
020900*
021000*----------------------------------------------------------------
021100* 100-LOAD-MASTER-TABLE - PULLS TONIGHT'S MASTER INTO MEMORY.
021200*----------------------------------------------------------------
021300 100-LOAD-MASTER-TABLE.
021400     MOVE 0 TO WS-LOAD-COUNT.
021500     PERFORM 700-READ-MASTER THRU 700-EXIT.
021600     PERFORM 110-LOAD-ONE-MASTER-ROW THRU 110-EXIT
021700         UNTIL WS-MASTER-EOF.
021800 100-EXIT.
021900     EXIT.
022000*
022100 110-LOAD-ONE-MASTER-ROW.
022200     ADD 1 TO WS-LOAD-COUNT.
022300     MOVE WS-LOAD-COUNT TO STK-MASTER-COUNT.
022400     SET STK-MASTER-IX TO WS-LOAD-COUNT.
022500     MOVE STK-MASTER-RECORD TO STK-MASTER-ENTRY(STK-MASTER-IX).
022600     PERFORM 700-READ-MASTER THRU 700-EXIT.
022700 110-EXIT.
022800     EXIT.
022900*
023000*----------------------------------------------------------------
023100* 300-PROCESS-ONE-SUBSCRIBER - ONE ROW OF USER-PREFS.
023200*----------------------------------------------------------------
023300 300-PROCESS-ONE-SUBSCRIBER.
023400     ADD 1 TO NUM-SUBS-EXAMINED.
023500     IF NOT USR-ACTIVE
023600         ADD 1 TO NUM-SUBS-SKIPPED
023700         PERFORM 720-READ-USER THRU 720-EXIT
023800         GO TO 300-EXIT.
023900     IF USR-PAUSED
024000         ADD 1 TO NUM-SUBS-SKIPPED
024100         PERFORM 720-READ-USER THRU 720-EXIT
024200         GO TO 300-EXIT.
024300     IF NOT USR-FREQ-DAILY
024400         ADD 1 TO NUM-SUBS-SKIPPED
024500         PERFORM 720-READ-USER THRU 720-EXIT
024600         GO TO 300-EXIT.
024700     CALL 'EQSDIP' USING USR-PREFERENCE-RECORD,
024800                           STK-MASTER-TABLE,
024900                           LK-TOP-N,
025000                           OPP-OPPORTUNITY-TABLE.
025100     IF OPP-COUNT = 0
025200         ADD 1 TO NUM-SUBS-SKIPPED
025300         PERFORM 720-READ-USER THRU 720-EXIT
025400         GO TO 300-EXIT.
025500     PERFORM 400-FORMAT-DIGEST-MSG THRU 400-EXIT.
025600     SET OPP-IX TO 1.
025700     PERFORM 410-WRITE-ONE-ALERT THRU 410-EXIT
025800         UNTIL OPP-IX > OPP-COUNT.
025900     PERFORM 720-READ-USER THRU 720-EXIT.
026000 300-EXIT.
026100     EXIT.
026200*
026300*----------------------------------------------------------------
026400* 400-FORMAT-DIGEST-MSG - BUILDS THE DIGEST BODY ON THE REPORT.
026500*----------------------------------------------------------------
026600 400-FORMAT-DIGEST-MSG.
026700     MOVE SPACES TO RPT-MSG-LINE.
026800     MOVE 'Daily Investment Digest' TO RPT-MSG-TEXT.
026900     WRITE RUN-REPORT-RECORD FROM RPT-SPACES AFTER 1.
027000     WRITE RUN-REPORT-RECORD FROM RPT-MSG-LINE.
027100     SET OPP-IX TO 1.
027200     PERFORM 420-WRITE-ONE-ENTRY THRU 420-EXIT
027300         UNTIL OPP-IX > OPP-COUNT.
027400     MOVE SPACES TO RPT-MSG-LINE.
027500     MOVE 'Reply with a ticker for more details!' TO RPT-MSG-TEXT.
027600     WRITE RUN-REPORT-RECORD FROM RPT-MSG-LINE.
027700 400-EXIT.
027800     EXIT.
027900*
028000 420-WRITE-ONE-ENTRY.
028100     MOVE OPP-IX TO WS-ENTRY-NO-ED.
028200     COMPUTE WS-PCT-DROP-ED ROUNDED = OPP-DROP-PCT(OPP-IX) * 100.
028300     MOVE SPACES TO RPT-MSG-LINE.
028400     STRING WS-ENTRY-NO-ED DELIMITED BY SIZE
028500            '. ' DELIMITED BY SIZE
028600            OPP-TICKER(OPP-IX) DELIMITED BY SPACE
028700            ': -' DELIMITED BY SIZE
028800            WS-PCT-DROP-ED DELIMITED BY SIZE
028900            '% from high' DELIMITED BY SIZE
029000         INTO RPT-MSG-TEXT.
029100     WRITE RUN-REPORT-RECORD FROM RPT-MSG-LINE.
029200     PERFORM 425-CHECK-PE-AVAIL THRU 425-EXIT.
029300     SET OPP-IX UP BY 1.
029400 420-EXIT.
029500     EXIT.
029600*
029700 425-CHECK-PE-AVAIL.
029800     PERFORM 430-FIND-MASTER-ENTRY THRU 430-EXIT.
029900     IF NOT WS-MASTER-ROW-FOUND
030000         GO TO 425-EXIT.
030100     IF NOT STE-PE-AVAILABLE(WS-FOUND-IX)
030200         GO TO 425-EXIT.
030300     COMPUTE WS-PE-ED ROUNDED = STE-PE-RATIO(WS-FOUND-IX).
030400     MOVE SPACES TO RPT-MSG-LINE.
030500     STRING '   P/E: ' DELIMITED BY SIZE
030600            WS-PE-ED DELIMITED BY SIZE
030700         INTO RPT-MSG-TEXT.
030800     WRITE RUN-REPORT-RECORD FROM RPT-MSG-LINE.
030900 425-EXIT.
031000     EXIT.
031100*
031200*----------------------------------------------------------------
031300* 430-FIND-MASTER-ENTRY - BINARY SEARCH FOR THE CURRENT ENTRY'S
031400* TICKER SO THE DIGEST LINE CAN SHOW P/E FROM THE MASTER.
031500*----------------------------------------------------------------
031600 430-FIND-MASTER-ENTRY.
031700     MOVE 'N' TO WS-FOUND-SW.
031800     SET WS-LOW-IX  TO 1.
031900     MOVE STK-MASTER-COUNT TO WS-HIGH-IX.
032000     PERFORM 435-CHECK-MIDPOINT THRU 435-EXIT
032100         UNTIL WS-LOW-IX > WS-HIGH-IX
032200            OR WS-MASTER-ROW-FOUND.
032300 430-EXIT.
032400     EXIT.
032500*
032600 435-CHECK-MIDPOINT.
032700     COMPUTE WS-MID-IX = (WS-LOW-IX + WS-HIGH-IX) / 2.
032800     SET STK-MASTER-IX TO WS-MID-IX.
032900     IF STE-TICKER(STK-MASTER-IX) = OPP-TICKER(OPP-IX)
033000         MOVE WS-MID-IX TO WS-FOUND-IX
033100         MOVE 'Y' TO WS-FOUND-SW
033200         GO TO 435-EXIT.
033300     IF STE-TICKER(STK-MASTER-IX) < OPP-TICKER(OPP-IX)
033400         COMPUTE WS-LOW-IX = WS-MID-IX + 1
033500         GO TO 435-EXIT.
033600     COMPUTE WS-HIGH-IX = WS-MID-IX - 1.
033700 435-EXIT.
033800     EXIT.
033900*
034000 410-WRITE-ONE-ALERT.
034100     MOVE SPACES              TO ALR-ALERT-RECORD.
034200     MOVE USR-USER-ID         TO ALR-USER-ID.
034300     MOVE OPP-TICKER(OPP-IX)  TO ALR-TICKER.
034400     MOVE OPP-SCORE(OPP-IX)   TO ALR-SCORE.
034500     MOVE OPP-DROP-PCT(OPP-IX) TO ALR-DROP-PCT.
034600     MOVE WS-RUN-DATE-8       TO ALR-ALERT-DATE.
034700     MOVE 'D'                 TO ALR-ALERT-KIND.
034800     STRING 'Daily digest: ' DELIMITED BY SIZE
034900            OPP-TICKER(OPP-IX) DELIMITED BY SPACE
035000         INTO ALR-MESSAGE.
035100     WRITE ALR-ALERT-RECORD.
035200     ADD 1 TO NUM-ALERTS-WRITTEN.
035300     SET OPP-IX UP BY 1.
035400 410-EXIT.
035500     EXIT.
035600*
035700 700-READ-MASTER.
035800     READ STOCK-MASTER-IN
035900         AT END MOVE 'Y' TO WS-MASTER-EOF-SW.
036000     IF WS-MASTER-EOF
036100         GO TO 700-EXIT.
036200     IF WS-MASTERIN-STATUS NOT = '00'
036300         MOVE 'ERROR ON SECURITY MASTER READ. CODE:'
036400             TO WS-ERR-MSG-1
036500         MOVE WS-MASTERIN-STATUS TO WS-ERR-MSG-2
036600         PERFORM 820-REPORT-EXCEPTION
036700         ADD 1 TO NUM-READ-ERRORS
036800         MOVE 'Y' TO WS-MASTER-EOF-SW
036900         GO TO 700-EXIT.
037000 700-EXIT.
037100     EXIT.
037200*
037300 720-READ-USER.
037400     READ USER-PREFS
037500         AT END MOVE 'Y' TO WS-USER-EOF-SW.
037600     IF WS-USER-EOF
037700         GO TO 720-EXIT.
037800     IF WS-USRPREF-STATUS NOT = '00'
037900         MOVE 'ERROR ON USER PREFS READ. CODE:'
038000             TO WS-ERR-MSG-1
038100         MOVE WS-USRPREF-STATUS TO WS-ERR-MSG-2
038200         PERFORM 820-REPORT-EXCEPTION
038300         ADD 1 TO NUM-READ-ERRORS
038400         MOVE 'Y' TO WS-USER-EOF-SW
038500         GO TO 720-EXIT.
038600 720-EXIT.
038700     EXIT.
038800*
038900 800-INIT-REPORT.
039000     MOVE WS-RUN-MM   TO RPT-MM.
039100     MOVE WS-RUN-DD   TO RPT-DD.
039200     MOVE WS-RUN-CCYY TO RPT-CCYY.
039300     WRITE RUN-REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
039400     WRITE RUN-REPORT-RECORD FROM RPT-HEADER2.
039500*
039600 820-REPORT-EXCEPTION.
039700     WRITE RUN-REPORT-RECORD FROM RPT-SPACES AFTER 1.
039800     MOVE WS-ERR-MSG-1 TO RPT-ERR-TEXT-1.
039900     MOVE WS-ERR-MSG-2 TO RPT-ERR-TEXT-2.
040000     WRITE RUN-REPORT-RECORD FROM RPT-ERROR-LINE.
040100*
040200 900-OPEN-FILES.
040300     OPEN INPUT  STOCK-MASTER-IN
040400          INPUT  USER-PREFS
040500          OUTPUT ALERT-OUT
040600          OUTPUT RUN-REPORT.
040700     IF WS-MASTERIN-STATUS NOT = '00'
040800         DISPLAY 'ERROR OPENING SECURITY MASTER. RC:'
040900                 WS-MASTERIN-STATUS
041000         MOVE 16 TO RETURN-CODE
041100         MOVE 'Y' TO WS-MASTER-EOF-SW
041200         MOVE 'Y' TO WS-USER-EOF-SW.
041300     IF WS-USRPREF-STATUS NOT = '00'
041400         DISPLAY 'ERROR OPENING USER PREFS. RC:'
041500                 WS-USRPREF-STATUS
041600         MOVE 16 TO RETURN-CODE
041700         MOVE 'Y' TO WS-USER-EOF-SW.
041800*
041900 890-WRITE-TOTALS.
042000     WRITE RUN-REPORT-RECORD FROM RPT-SPACES AFTER 2.
042100     MOVE SPACES TO RPT-TOTALS-DETAIL.
042200     MOVE 'SUBSCRIBERS EXAMINED:  ' TO RPT-TOTALS-TYPE.
042300     MOVE NUM-SUBS-EXAMINED TO RPT-TOTALS-VALUE.
042400     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-DETAIL.
042500     MOVE SPACES TO RPT-TOTALS-DETAIL.
042600     MOVE 'SUBSCRIBERS SKIPPED:   ' TO RPT-TOTALS-TYPE.
042700     MOVE NUM-SUBS-SKIPPED TO RPT-TOTALS-VALUE.
042800     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-DETAIL.
042900     MOVE SPACES TO RPT-TOTALS-DETAIL.
043000     MOVE 'ALERTS WRITTEN:        ' TO RPT-TOTALS-TYPE.
043100     MOVE NUM-ALERTS-WRITTEN TO RPT-TOTALS-VALUE.
043200     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-DETAIL.
043300     MOVE SPACES TO RPT-TOTALS-DETAIL.
043400     MOVE 'READ ERRORS:           ' TO RPT-TOTALS-TYPE.
043500     MOVE NUM-READ-ERRORS TO RPT-TOTALS-VALUE.
043600     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-DETAIL.
043700*
043800 905-CLOSE-FILES.
043900     CLOSE STOCK-MASTER-IN
044000           USER-PREFS
044100           ALERT-OUT
044200           RUN-REPORT.
