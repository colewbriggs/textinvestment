000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = TABLCPY                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Equity Screening System -                   *
000600*                     Buffett Defaults And Sector Tables         *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      Working-storage constant tables shared by every job and   *
001000*      subroutine in the system:                                 *
001100*        - TBL-BUFFETT-DEFAULTS   starter thresholds used when   *
001200*          a new subscriber record is built (see EQSMEET)        *
001300*        - TBL-INDUSTRY-TABLE     the 11 industries a subscriber *
001400*          may pick as favorites                                 *
001500*        - TBL-ETF-TABLE          the 5 major ETFs EQSDIP treats *
001600*          specially under the ETF preference rule               *
001700*        - TBL-SECTOR-TICKER-TABLE  10 representative tickers    *
001800*          per industry, the candidate pool EQSDIP scans         *
001900*      Each table is carried twice: once as a flat VALUE area    *
002000*      loaded at compile time, REDEFINED as the OCCURS table the *
002100*      procedure division actually searches.  No run-time load   *
002200*      step is needed for these constants.                       *
002300*                                                                *
002400*------------------------------------------------------------    *
002500*                                                                *
002600* CHANGE ACTIVITY :                                              *
002700*      $SEG(TABLCPY),COMP(EQUITYSCRN),PROD(BATCH   ):            *
002800*                                                                *
002900*   PN= REASON   REL YYMMDD PGMR    : REMARKS                    *
003000*   $D0= WO-4410 100 870306 RSHAW   : ORIGINAL 9-SECTOR TABLE    *
003100*   $P1= WO-4903 101 890622 TLIN    : ADD REAL ESTATE + MATERIALS*
003200*   $P2= WO-5505 102 930719 TLIN    : ADD ETF TABLE, ETF RULE    *
003300*   $P3= WO-6201 103 980203 MPRICE  : Y2K - NO DATE FIELDS HERE  *
003400*                                     (REVIEWED, NONE PRESENT)   *
003500*                                                                *
003600******************************************************************
003700 01  TBL-BUFFETT-DEFAULTS.
003800     05  TBL-DFLT-MIN-DROP        PIC S9V9(4)  VALUE .1000.
003900     05  TBL-DFLT-MAX-PE          PIC S9(5)V99 VALUE 25.00.
004000     05  TBL-DFLT-MAX-DE          PIC S9(5)V99 VALUE 1.50.
004100     05  TBL-DFLT-MIN-ROE         PIC S9V9(4)  VALUE .1500.
004200     05  TBL-DFLT-PREFER-STOCKS   PIC X(01)    VALUE 'Y'.
004300     05  TBL-DFLT-ETF-MIN-DROP    PIC S9V9(4)  VALUE .1500.
004400     05  FILLER                   PIC X(05).
004500*
004600*    ----------------------------------------------------------
004700*    11 FAVORITE-INDUSTRY CHOICES OFFERED TO A SUBSCRIBER
004800*    ----------------------------------------------------------
004900 01  TBL-INDUSTRY-LIST-V.
005000     05  FILLER  PIC X(25)  VALUE 'Technology'.
005100     05  FILLER  PIC X(25)  VALUE 'Healthcare'.
005200     05  FILLER  PIC X(25)  VALUE 'Financial Services'.
005300     05  FILLER  PIC X(25)  VALUE 'Consumer Discretionary'.
005400     05  FILLER  PIC X(25)  VALUE 'Consumer Staples'.
005500     05  FILLER  PIC X(25)  VALUE 'Industrials'.
005600     05  FILLER  PIC X(25)  VALUE 'Energy'.
005700     05  FILLER  PIC X(25)  VALUE 'Utilities'.
005800     05  FILLER  PIC X(25)  VALUE 'Real Estate'.
005900     05  FILLER  PIC X(25)  VALUE 'Materials'.
006000     05  FILLER  PIC X(25)  VALUE 'Communication Services'.
006100 01  TBL-INDUSTRY-TABLE  REDEFINES TBL-INDUSTRY-LIST-V.
006200     05  TBL-INDUSTRY-NAME  OCCURS 11 TIMES
006300                             INDEXED BY TBL-INDUSTRY-IX
006400                             PIC X(25).
006500*
006600*    ----------------------------------------------------------
006700*    5 MAJOR ETFs -- SCANNED ON EQUAL TERMS ONLY WHEN THE
006800*    SUBSCRIBER DOES NOT PREFER STOCKS (SEE EQSDIP 300-PARA)
006900*    ----------------------------------------------------------
007000 01  TBL-ETF-LIST-V.
007100     05  FILLER  PIC X(10)  VALUE 'SPY'.
007200     05  FILLER  PIC X(10)  VALUE 'QQQ'.
007300     05  FILLER  PIC X(10)  VALUE 'VTI'.
007400     05  FILLER  PIC X(10)  VALUE 'IWM'.
007500     05  FILLER  PIC X(10)  VALUE 'DIA'.
007600 01  TBL-ETF-TABLE  REDEFINES TBL-ETF-LIST-V.
007700     05  TBL-ETF-TICKER  OCCURS 5 TIMES
007800                          INDEXED BY TBL-ETF-IX
007900                          PIC X(10).
008000*
008100*    ----------------------------------------------------------
008200*    SECTOR-TO-TICKER TABLE -- 10 REPRESENTATIVE TICKERS FOR
008300*    EACH OF THE 11 INDUSTRIES ABOVE.  THIS IS THE CANDIDATE
008400*    POOL EQSDIP BUILDS FROM A SUBSCRIBER'S FAVORITE INDUSTRIES.
008500*    ----------------------------------------------------------
008600 01  TBL-SECTOR-TICKER-V.
008700     05  FILLER.
008800         10  FILLER  PIC X(25)  VALUE 'Technology'.
008900         10  FILLER  PIC X(10)  VALUE 'AAPL'.
009000         10  FILLER  PIC X(10)  VALUE 'MSFT'.
009100         10  FILLER  PIC X(10)  VALUE 'GOOGL'.
009200         10  FILLER  PIC X(10)  VALUE 'NVDA'.
009300         10  FILLER  PIC X(10)  VALUE 'META'.
009400         10  FILLER  PIC X(10)  VALUE 'AMZN'.
009500         10  FILLER  PIC X(10)  VALUE 'CRM'.
009600         10  FILLER  PIC X(10)  VALUE 'ADBE'.
009700         10  FILLER  PIC X(10)  VALUE 'INTC'.
009800         10  FILLER  PIC X(10)  VALUE 'AMD'.
009900     05  FILLER.
010000         10  FILLER  PIC X(25)  VALUE 'Healthcare'.
010100         10  FILLER  PIC X(10)  VALUE 'JNJ'.
010200         10  FILLER  PIC X(10)  VALUE 'UNH'.
010300         10  FILLER  PIC X(10)  VALUE 'PFE'.
010400         10  FILLER  PIC X(10)  VALUE 'MRK'.
010500         10  FILLER  PIC X(10)  VALUE 'ABBV'.
010600         10  FILLER  PIC X(10)  VALUE 'LLY'.
010700         10  FILLER  PIC X(10)  VALUE 'TMO'.
010800         10  FILLER  PIC X(10)  VALUE 'ABT'.
010900         10  FILLER  PIC X(10)  VALUE 'BMY'.
011000         10  FILLER  PIC X(10)  VALUE 'AMGN'.
011100     05  FILLER.
011200         10  FILLER  PIC X(25)  VALUE 'Financial Services'.
011300         10  FILLER  PIC X(10)  VALUE 'JPM'.
011400         10  FILLER  PIC X(10)  VALUE 'BAC'.
011500         10  FILLER  PIC X(10)  VALUE 'WFC'.
011600         10  FILLER  PIC X(10)  VALUE 'GS'.
011700         10  FILLER  PIC X(10)  VALUE 'MS'.
011800         10  FILLER  PIC X(10)  VALUE 'C'.
011900         10  FILLER  PIC X(10)  VALUE 'BLK'.
012000         10  FILLER  PIC X(10)  VALUE 'SCHW'.
012100         10  FILLER  PIC X(10)  VALUE 'AXP'.
012200         10  FILLER  PIC X(10)  VALUE 'V'.
012300     05  FILLER.
012400         10  FILLER  PIC X(25)  VALUE 'Consumer Discretionary'.
012500         10  FILLER  PIC X(10)  VALUE 'TSLA'.
012600         10  FILLER  PIC X(10)  VALUE 'HD'.
012700         10  FILLER  PIC X(10)  VALUE 'MCD'.
012800         10  FILLER  PIC X(10)  VALUE 'NKE'.
012900         10  FILLER  PIC X(10)  VALUE 'SBUX'.
013000         10  FILLER  PIC X(10)  VALUE 'LOW'.
013100         10  FILLER  PIC X(10)  VALUE 'TJX'.
013200         10  FILLER  PIC X(10)  VALUE 'BKNG'.
013300         10  FILLER  PIC X(10)  VALUE 'CMG'.
013400         10  FILLER  PIC X(10)  VALUE 'LULU'.
013500     05  FILLER.
013600         10  FILLER  PIC X(25)  VALUE 'Consumer Staples'.
013700         10  FILLER  PIC X(10)  VALUE 'PG'.
013800         10  FILLER  PIC X(10)  VALUE 'KO'.
013900         10  FILLER  PIC X(10)  VALUE 'PEP'.
014000         10  FILLER  PIC X(10)  VALUE 'COST'.
014100         10  FILLER  PIC X(10)  VALUE 'WMT'.
014200         10  FILLER  PIC X(10)  VALUE 'PM'.
014300         10  FILLER  PIC X(10)  VALUE 'MO'.
014400         10  FILLER  PIC X(10)  VALUE 'CL'.
014500         10  FILLER  PIC X(10)  VALUE 'MDLZ'.
014600         10  FILLER  PIC X(10)  VALUE 'KHC'.
014700     05  FILLER.
014800         10  FILLER  PIC X(25)  VALUE 'Industrials'.
014900         10  FILLER  PIC X(10)  VALUE 'CAT'.
015000         10  FILLER  PIC X(10)  VALUE 'HON'.
015100         10  FILLER  PIC X(10)  VALUE 'UNP'.
015200         10  FILLER  PIC X(10)  VALUE 'UPS'.
015300         10  FILLER  PIC X(10)  VALUE 'BA'.
015400         10  FILLER  PIC X(10)  VALUE 'GE'.
015500         10  FILLER  PIC X(10)  VALUE 'MMM'.
015600         10  FILLER  PIC X(10)  VALUE 'LMT'.
015700         10  FILLER  PIC X(10)  VALUE 'RTX'.
015800         10  FILLER  PIC X(10)  VALUE 'DE'.
015900     05  FILLER.
016000         10  FILLER  PIC X(25)  VALUE 'Energy'.
016100         10  FILLER  PIC X(10)  VALUE 'XOM'.
016200         10  FILLER  PIC X(10)  VALUE 'CVX'.
016300         10  FILLER  PIC X(10)  VALUE 'COP'.
016400         10  FILLER  PIC X(10)  VALUE 'SLB'.
016500         10  FILLER  PIC X(10)  VALUE 'EOG'.
016600         10  FILLER  PIC X(10)  VALUE 'MPC'.
016700         10  FILLER  PIC X(10)  VALUE 'PSX'.
016800         10  FILLER  PIC X(10)  VALUE 'VLO'.
016900         10  FILLER  PIC X(10)  VALUE 'OXY'.
017000         10  FILLER  PIC X(10)  VALUE 'KMI'.
017100     05  FILLER.
017200         10  FILLER  PIC X(25)  VALUE 'Utilities'.
017300         10  FILLER  PIC X(10)  VALUE 'NEE'.
017400         10  FILLER  PIC X(10)  VALUE 'DUK'.
017500         10  FILLER  PIC X(10)  VALUE 'SO'.
017600         10  FILLER  PIC X(10)  VALUE 'D'.
017700         10  FILLER  PIC X(10)  VALUE 'AEP'.
017800         10  FILLER  PIC X(10)  VALUE 'EXC'.
017900         10  FILLER  PIC X(10)  VALUE 'SRE'.
018000         10  FILLER  PIC X(10)  VALUE 'XEL'.
018100         10  FILLER  PIC X(10)  VALUE 'ED'.
018200         10  FILLER  PIC X(10)  VALUE 'WEC'.
018300     05  FILLER.
018400         10  FILLER  PIC X(25)  VALUE 'Real Estate'.
018500         10  FILLER  PIC X(10)  VALUE 'AMT'.
018600         10  FILLER  PIC X(10)  VALUE 'PLD'.
018700         10  FILLER  PIC X(10)  VALUE 'CCI'.
018800         10  FILLER  PIC X(10)  VALUE 'EQIX'.
018900         10  FILLER  PIC X(10)  VALUE 'PSA'.
019000         10  FILLER  PIC X(10)  VALUE 'SPG'.
019100         10  FILLER  PIC X(10)  VALUE 'O'.
019200         10  FILLER  PIC X(10)  VALUE 'WELL'.
019300         10  FILLER  PIC X(10)  VALUE 'DLR'.
019400         10  FILLER  PIC X(10)  VALUE 'AVB'.
019500     05  FILLER.
019600         10  FILLER  PIC X(25)  VALUE 'Materials'.
019700         10  FILLER  PIC X(10)  VALUE 'LIN'.
019800         10  FILLER  PIC X(10)  VALUE 'APD'.
019900         10  FILLER  PIC X(10)  VALUE 'SHW'.
020000         10  FILLER  PIC X(10)  VALUE 'ECL'.
020100         10  FILLER  PIC X(10)  VALUE 'FCX'.
020200         10  FILLER  PIC X(10)  VALUE 'NEM'.
020300         10  FILLER  PIC X(10)  VALUE 'NUE'.
020400         10  FILLER  PIC X(10)  VALUE 'DOW'.
020500         10  FILLER  PIC X(10)  VALUE 'DD'.
020600         10  FILLER  PIC X(10)  VALUE 'PPG'.
020700     05  FILLER.
020800         10  FILLER  PIC X(25)  VALUE 'Communication Services'.
020900         10  FILLER  PIC X(10)  VALUE 'GOOG'.
021000         10  FILLER  PIC X(10)  VALUE 'META'.
021100         10  FILLER  PIC X(10)  VALUE 'DIS'.
021200         10  FILLER  PIC X(10)  VALUE 'NFLX'.
021300         10  FILLER  PIC X(10)  VALUE 'CMCSA'.
021400         10  FILLER  PIC X(10)  VALUE 'VZ'.
021500         10  FILLER  PIC X(10)  VALUE 'T'.
021600         10  FILLER  PIC X(10)  VALUE 'CHTR'.
021700         10  FILLER  PIC X(10)  VALUE 'TMUS'.
021800         10  FILLER  PIC X(10)  VALUE 'EA'.
021900 01  TBL-SECTOR-TICKER-TABLE  REDEFINES TBL-SECTOR-TICKER-V.
022000     05  TBL-SECTOR-ENTRY  OCCURS 11 TIMES
022100                            INDEXED BY TBL-SECTOR-IX.
022200         10  TBL-SECTOR-NAME      PIC X(25).
022300         10  TBL-SECTOR-TICKER    OCCURS 10 TIMES
022400                                   INDEXED BY TBL-TICKER-IX
022500                                   PIC X(10).
