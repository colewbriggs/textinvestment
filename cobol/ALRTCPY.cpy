000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = ALRTCPY                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Equity Screening System -                   *
000600*                     Alert Output Record Layout                 *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      Describes one entry of the ALERT-OUT file (ALEROUT) and   *
001000*      of the PRIOR-ALERTS file (PRALERT) read by the realtime   *
001100*      dedup check in EQSRLRT.  One record per alert actually    *
001200*      written, regardless of which job produced it.             *
001300*                                                                *
001400*------------------------------------------------------------    *
001500*                                                                *
001600* CHANGE ACTIVITY :                                              *
001700*      $SEG(ALRTCPY),COMP(EQUITYSCRN),PROD(BATCH   ):            *
001800*                                                                *
001900*   PN= REASON   REL YYMMDD PGMR    : REMARKS                    *
002000*   $D0= WO-4403 100 870305 RSHAW   : ORIGINAL LAYOUT            *
002100*   $P1= WO-5504 101 930718 TLIN    : ADD ALERT-KIND BYTE        *
002200*                                                                *
002300******************************************************************
002400 01  ALR-ALERT-RECORD.
002500     05  ALR-USER-ID              PIC 9(6).
002600     05  ALR-TICKER               PIC X(10).
002700     05  ALR-SCORE                PIC 9(3).
002800     05  ALR-DROP-PCT             PIC S9V9(4).
002900     05  ALR-ALERT-DATE           PIC 9(8).
003000     05  ALR-ALERT-DATE-R  REDEFINES ALR-ALERT-DATE.
003100         10  ALR-DATE-CCYY        PIC 9(4).
003200         10  ALR-DATE-MM          PIC 9(2).
003300         10  ALR-DATE-DD          PIC 9(2).
003400     05  ALR-ALERT-KIND           PIC X(01).
003500         88  ALR-KIND-REALTIME        VALUE 'R'.
003600         88  ALR-KIND-DAILY           VALUE 'D'.
003700         88  ALR-KIND-WEEKLY          VALUE 'W'.
003800         88  ALR-KIND-CORRECTIONS     VALUE 'C'.
003900     05  ALR-MESSAGE              PIC X(120).
004000     05  FILLER                   PIC X(10).
