000100****************************************************************
000200* PROGRAM:  EQSSCOR
000300*
000400* AUTHOR :  R. SHAW
000500*           EQUITY SCREENING UNIT - BATCH SYSTEMS
000600*
000700* INSTALLATION:  EQUITY SCREENING UNIT - BATCH SYSTEMS
000800* DATE-WRITTEN:  04/19/87
000900* DATE-COMPILED:
001000* SECURITY:      UNCLASSIFIED - INTERNAL USE ONLY
001100*
001200* SUBROUTINE TO SCORE ONE SECURITY MASTER ENTRY 0-100 AND BUILD
001300* THE "WHY THIS CAUGHT OUR EYE" REASON LIST FOR IT.
001400*   - CALLED BY EQSDIP FOR EVERY CANDIDATE THAT PASSES EQSMEET
001500*
001600* FIVE BANDS ARE SCORED INDEPENDENTLY - DROP, P/E, DEBT/EQUITY,
001700* ROE, PROFIT MARGIN.  WITHIN EACH BAND ONLY THE FIRST MATCHING
001800* TIER ADDS POINTS.  A METRIC NOT AVAILABLE ON THE MASTER RECORD
001900* CONTRIBUTES NOTHING AND GENERATES NO REASON LINE.
002000*
002100*****************************************************************
002200* Linkage:
002300*      parameters:
002400*        1: Security Master Record   (passed, not changed)
002500*        2: Subscriber Preference Record (passed, not changed)
002600*        3: Drop Pct, from EQSMEET    (passed, not changed)
002700*        4: Score Result Area         (passed and modified)
002800*****************************************************************
002900*                                                                *
003000* CHANGE ACTIVITY :                                              *
003100*      $MOD(EQSSCOR),COMP(EQUITYSCRN),PROD(BATCH   ):            *
003200*                                                                *
003300*  PN= REASON   REL YYMMDD PGMR    : REMARKS                     *
003400* $D0= WO-4602 100 870419 RSHAW   : ORIGINAL SCORE - DROP+P/E    *
003500* $P1= WO-4689 101 870930 RSHAW   : ADD DEBT/EQUITY BAND         *
003600* $P2= WO-4902 102 880519 RSHAW   : ADD ROE AND MARGIN BANDS     *
003700* $P3= WO-5211 103 910902 TLIN    : HONOR AVAILABILITY FLAGS     *
003800* $P4= WO-5714 104 940608 TLIN    : CAP REASON LIST AT 5 LINES   *
003900* $P5= WO-6016 105 980114 MPRICE  : Y2K - NO DATE MATH HERE,     *
004000*                                    REVIEWED, NONE PRESENT      *
004100* $P6= WO-7103 106 030822 DKERR   : ROUND PERCENTS IN REASON     *
004200*                                    TEXT PER AUDIT REQUEST      *
004300*                                    03-112                     *
004400*                                                                *
004500*****************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.    EQSSCOR.
004800 AUTHOR.        R. SHAW.
004900 INSTALLATION.  EQUITY SCREENING UNIT - BATCH SYSTEMS.
005000 DATE-WRITTEN.  04/19/87.
005100 DATE-COMPILED.
005200 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
005300*****************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800*****************************************************************
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006100*
006200 01  WS-FIELDS.
006300     05  WS-PROGRAM-STATUS    PIC X(30)     VALUE SPACES.
006400     05  FILLER               PIC X(10)     VALUE SPACES.
006500*
006600 01  WS-RUN-DATE-AND-TIME.
006700     05  WS-RUN-DATE          PIC 9(8)      VALUE 0.
006800     05  WS-RUN-TIME          PIC 9(6)      VALUE 0.
006900 01  WS-RUN-DATE-AND-TIME-R  REDEFINES WS-RUN-DATE-AND-TIME.
007000     05  WS-RUN-CCYY          PIC 9(4).
007100     05  WS-RUN-MM            PIC 9(2).
007200     05  WS-RUN-DD            PIC 9(2).
007300     05  WS-RUN-HH            PIC 9(2).
007400     05  WS-RUN-MN            PIC 9(2).
007500     05  WS-RUN-SS            PIC 9(2).
007600*
007700 01  WS-SCORE-ACCUM-AREA.
007800     05  WS-SCORE-ACCUM       PIC S9(3)     COMP-3 VALUE +0.
007900     05  WS-BAND-POINTS       PIC S9(3)     COMP-3 VALUE +0.
008000 01  WS-SCORE-ACCUM-AREA-R  REDEFINES WS-SCORE-ACCUM-AREA.
008100     05  WS-SCORE-COMBINED    PIC S9(6).
008200*
008300 01  WS-EDIT-FIELDS.
008400     05  WS-PCT-DROP-ED       PIC 999.
008500     05  WS-PE-ED             PIC 99.9.
008600     05  WS-DE-ED             PIC 9.99.
008700     05  WS-ROE-PCT-ED        PIC 999.
008800     05  WS-MARGIN-PCT-ED     PIC 999.
008900     05  FILLER               PIC X(05).
009000*
009100*****************************************************************
009200 LINKAGE SECTION.
009300*
009400     COPY STOCKCPY.
009500*
009600     COPY USRPCPY.
009700*
009800 77  EQS-DROP-IN              PIC S9V9(4).
009900*
010000 01  EQS-SCORE-RESULT.
010100     05  EQS-SCORE            PIC 9(03).
010200     05  EQS-REASON-COUNT     PIC 9(01).
010300     05  EQS-REASON  OCCURS 5 TIMES INDEXED BY EQS-REAS-IX.
010400         10  EQS-REASON-TEXT  PIC X(60).
010500     05  FILLER               PIC X(10).
010600*
010700*****************************************************************
010800 PROCEDURE DIVISION USING STK-MASTER-RECORD,
010900                           USR-PREFERENCE-RECORD,
011000                           EQS-DROP-IN,
011100                           EQS-SCORE-RESULT.
011200*
011300 000-MAIN.
011400     MOVE 'SCORING STARTED'  TO WS-PROGRAM-STATUS.
011500     MOVE 0                  TO WS-SCORE-ACCUM.
011600     MOVE 0                  TO EQS-REASON-COUNT.
011700     PERFORM 100-SCORE-DROP   THRU 100-EXIT.
011800     PERFORM 200-SCORE-PE     THRU 200-EXIT.
011900     PERFORM 300-SCORE-DE     THRU 300-EXIT.
012000     PERFORM 400-SCORE-ROE    THRU 400-EXIT.
012100     PERFORM 500-SCORE-MARGIN THRU 500-EXIT.
012200     MOVE WS-SCORE-ACCUM     TO EQS-SCORE.
012300     MOVE 'SCORING ENDED'    TO WS-PROGRAM-STATUS.
012400     GOBACK.
012500*
012600*    BAND 1 - DROP FROM 52-WEEK HIGH.  NEEDS BOTH HIGH AND PRICE
012700*    KNOWN - A ZERO ON EITHER MEANS THE QUOTE NEVER ARRIVED.
012800 100-SCORE-DROP.
012900     IF STK-HIGH-52WK = 0 OR STK-LAST-PRICE = 0
013000         GO TO 100-EXIT.
013100     COMPUTE WS-PCT-DROP-ED ROUNDED = EQS-DROP-IN * 100.
013200     IF EQS-DROP-IN >= .3000
013300         MOVE +30 TO WS-BAND-POINTS
013400         ADD 1 TO EQS-REASON-COUNT
013500         STRING 'Significant discount: down ' WS-PCT-DROP-ED
013600             '% from 52-week high' DELIMITED BY SIZE
013700             INTO EQS-REASON-TEXT(EQS-REASON-COUNT)
013800     ELSE
013900         IF EQS-DROP-IN >= .2000
014000             MOVE +25 TO WS-BAND-POINTS
014100             ADD 1 TO EQS-REASON-COUNT
014200             STRING 'Good discount: down ' WS-PCT-DROP-ED
014300                 '% from 52-week high' DELIMITED BY SIZE
014400                 INTO EQS-REASON-TEXT(EQS-REASON-COUNT)
014500         ELSE
014600             IF EQS-DROP-IN >= USR-MIN-DROP
014700                 MOVE +15 TO WS-BAND-POINTS
014800                 ADD 1 TO EQS-REASON-COUNT
014900                 STRING 'Meets minimum drop target: down '
015000                     WS-PCT-DROP-ED '% from 52-week high'
015100                     DELIMITED BY SIZE
015200                     INTO EQS-REASON-TEXT(EQS-REASON-COUNT)
015300             ELSE
015400                 MOVE +0 TO WS-BAND-POINTS.
015500     ADD WS-BAND-POINTS TO WS-SCORE-ACCUM.
015600 100-EXIT.
015700     EXIT.
015800*
015900*    BAND 2 - TRAILING P/E.
016000 200-SCORE-PE.
016100     IF NOT STK-PE-AVAILABLE
016200         GO TO 200-EXIT.
016300     COMPUTE WS-PE-ED ROUNDED = STK-PE-RATIO.
016400     IF STK-PE-RATIO < 10.00
016500         MOVE +20 TO WS-BAND-POINTS
016600         ADD 1 TO EQS-REASON-COUNT
016700         STRING 'Very low P/E of ' WS-PE-ED DELIMITED BY SIZE
016800             INTO EQS-REASON-TEXT(EQS-REASON-COUNT)
016900     ELSE
017000         IF STK-PE-RATIO < 15.00
017100             MOVE +15 TO WS-BAND-POINTS
017200             ADD 1 TO EQS-REASON-COUNT
017300             STRING 'Low P/E of ' WS-PE-ED DELIMITED BY SIZE
017400                 INTO EQS-REASON-TEXT(EQS-REASON-COUNT)
017500         ELSE
017600             IF STK-PE-RATIO <= USR-MAX-PE
017700                 MOVE +10 TO WS-BAND-POINTS
017800                 ADD 1 TO EQS-REASON-COUNT
017900                 STRING 'Reasonable P/E of ' WS-PE-ED
018000                     DELIMITED BY SIZE
018100                     INTO EQS-REASON-TEXT(EQS-REASON-COUNT)
018200             ELSE
018300                 MOVE +0 TO WS-BAND-POINTS.
018400     ADD WS-BAND-POINTS TO WS-SCORE-ACCUM.
018500 200-EXIT.
018600     EXIT.
018700*
018800*    BAND 3 - DEBT/EQUITY.
018900 300-SCORE-DE.
019000     IF NOT STK-DE-AVAILABLE
019100         GO TO 300-EXIT.
019200     COMPUTE WS-DE-ED ROUNDED = STK-DEBT-EQUITY.
019300     IF STK-DEBT-EQUITY < .50
019400         MOVE +15 TO WS-BAND-POINTS
019500         ADD 1 TO EQS-REASON-COUNT
019600         STRING 'Very low debt/equity of ' WS-DE-ED
019700             DELIMITED BY SIZE
019800             INTO EQS-REASON-TEXT(EQS-REASON-COUNT)
019900     ELSE
020000         IF STK-DEBT-EQUITY < 1.00
020100             MOVE +10 TO WS-BAND-POINTS
020200             ADD 1 TO EQS-REASON-COUNT
020300             STRING 'Low debt/equity of ' WS-DE-ED
020400                 DELIMITED BY SIZE
020500                 INTO EQS-REASON-TEXT(EQS-REASON-COUNT)
020600         ELSE
020700             IF STK-DEBT-EQUITY <= USR-MAX-DE
020800                 MOVE +5 TO WS-BAND-POINTS
020900                 ADD 1 TO EQS-REASON-COUNT
021000                 STRING 'Manageable debt/equity of ' WS-DE-ED
021100                     DELIMITED BY SIZE
021200                     INTO EQS-REASON-TEXT(EQS-REASON-COUNT)
021300             ELSE
021400                 MOVE +0 TO WS-BAND-POINTS.
021500     ADD WS-BAND-POINTS TO WS-SCORE-ACCUM.
021600 300-EXIT.
021700     EXIT.
021800*
021900*    BAND 4 - RETURN ON EQUITY.
022000 400-SCORE-ROE.
022100     IF NOT STK-ROE-AVAILABLE
022200         GO TO 400-EXIT.
022300     COMPUTE WS-ROE-PCT-ED ROUNDED = STK-ROE * 100.
022400     IF STK-ROE >= .2500
022500         MOVE +20 TO WS-BAND-POINTS
022600         ADD 1 TO EQS-REASON-COUNT
022700         STRING 'Excellent ROE of ' WS-ROE-PCT-ED '%'
022800             DELIMITED BY SIZE
022900             INTO EQS-REASON-TEXT(EQS-REASON-COUNT)
023000     ELSE
023100         IF STK-ROE >= .2000
023200             MOVE +15 TO WS-BAND-POINTS
023300             ADD 1 TO EQS-REASON-COUNT
023400             STRING 'Strong ROE of ' WS-ROE-PCT-ED '%'
023500                 DELIMITED BY SIZE
023600                 INTO EQS-REASON-TEXT(EQS-REASON-COUNT)
023700         ELSE
023800             IF STK-ROE >= USR-MIN-ROE
023900                 MOVE +10 TO WS-BAND-POINTS
024000                 ADD 1 TO EQS-REASON-COUNT
024100                 STRING 'Good ROE of ' WS-ROE-PCT-ED '%'
024200                     DELIMITED BY SIZE
024300                     INTO EQS-REASON-TEXT(EQS-REASON-COUNT)
024400             ELSE
024500                 MOVE +0 TO WS-BAND-POINTS.
024600     ADD WS-BAND-POINTS TO WS-SCORE-ACCUM.
024700 400-EXIT.
024800     EXIT.
024900*
025000*    BAND 5 - NET PROFIT MARGIN.
025100 500-SCORE-MARGIN.
025200     IF NOT STK-MARGIN-AVAILABLE
025300         GO TO 500-EXIT.
025400     COMPUTE WS-MARGIN-PCT-ED ROUNDED = STK-PROFIT-MARGIN * 100.
025500     IF STK-PROFIT-MARGIN >= .2000
025600         MOVE +15 TO WS-BAND-POINTS
025700         ADD 1 TO EQS-REASON-COUNT
025800         STRING 'High profit margin of ' WS-MARGIN-PCT-ED '%'
025900             DELIMITED BY SIZE
026000             INTO EQS-REASON-TEXT(EQS-REASON-COUNT)
026100     ELSE
026200         IF STK-PROFIT-MARGIN >= .1000
026300             MOVE +10 TO WS-BAND-POINTS
026400             ADD 1 TO EQS-REASON-COUNT
026500             STRING 'Solid profit margin of ' WS-MARGIN-PCT-ED
026600                 '%' DELIMITED BY SIZE
026700                 INTO EQS-REASON-TEXT(EQS-REASON-COUNT)
026800         ELSE
026900             IF STK-PROFIT-MARGIN >= .0500
027000                 MOVE +5 TO WS-BAND-POINTS
027100                 ADD 1 TO EQS-REASON-COUNT
027200                 STRING 'Positive profit margin of '
027300                     WS-MARGIN-PCT-ED '%' DELIMITED BY SIZE
027400                     INTO EQS-REASON-TEXT(EQS-REASON-COUNT)
027500             ELSE
027600                 MOVE +0 TO WS-BAND-POINTS.
027700     ADD WS-BAND-POINTS TO WS-SCORE-ACCUM.
027800 500-EXIT.
027900     EXIT.
028000*
028100*  END OF PROGRAM EQSSCOR
