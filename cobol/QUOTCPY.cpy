000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = QUOTCPY                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Equity Screening System -                   *
000600*                     Quote Feed Record Layout                   *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      Describes one entry of the QUOTE-FEED file (QUOTEFD).     *
001000*      One record per security refreshed by the upstream price   *
001100*      feed; merged into STOCKMS by EQSMSTR/EQSREFR subject to   *
001200*      the staleness rule.  Raw debt/equity may arrive in        *
001300*      percentage form and needs the normalization in EQSREFR.  *
001400*                                                                *
001500*------------------------------------------------------------    *
001600*                                                                *
001700* CHANGE ACTIVITY :                                              *
001800*      $SEG(QUOTCPY),COMP(EQUITYSCRN),PROD(BATCH   ):            *
001900*                                                                *
002000*   PN= REASON   REL YYMMDD PGMR    : REMARKS                    *
002100*   $D0= WO-4404 100 870305 RSHAW   : ORIGINAL LAYOUT            *
002200*   $P1= WO-4902 101 890622 TLIN    : ADD PER-METRIC AVAIL FLAGS *
002300*                                                                *
002400******************************************************************
002500 01  QTE-QUOTE-RECORD.
002600     05  QTE-TICKER               PIC X(10).
002700     05  QTE-PRICE                PIC S9(7)V99.
002800     05  QTE-HIGH-52WK            PIC S9(7)V99.
002900     05  QTE-LOW-52WK             PIC S9(7)V99.
003000     05  QTE-PE-RATIO             PIC S9(5)V99.
003100     05  QTE-PE-AVAIL-SW          PIC X(01).
003200         88  QTE-PE-AVAILABLE         VALUE 'Y'.
003300     05  QTE-ROE                  PIC S9V9(4).
003400     05  QTE-ROE-AVAIL-SW         PIC X(01).
003500         88  QTE-ROE-AVAILABLE        VALUE 'Y'.
003600     05  QTE-DEBT-EQUITY          PIC S9(5)V99.
003700     05  QTE-DE-AVAIL-SW          PIC X(01).
003800         88  QTE-DE-AVAILABLE         VALUE 'Y'.
003900     05  QTE-PROFIT-MARGIN        PIC S9V9(4).
004000     05  QTE-MARGIN-AVAIL-SW      PIC X(01).
004100         88  QTE-MARGIN-AVAILABLE     VALUE 'Y'.
004200     05  QTE-FEED-DATE            PIC 9(8).
004300     05  QTE-FEED-TIME            PIC 9(6).
004400     05  QTE-FEED-STAMP-R  REDEFINES QTE-FEED-DATE.
004500         10  QTE-STAMP-CCYYMMDD.
004600             15  QTE-FEED-CCYY    PIC 9(4).
004700             15  QTE-FEED-MM      PIC 9(2).
004800             15  QTE-FEED-DD      PIC 9(2).
004900     05  FILLER                   PIC X(15).
