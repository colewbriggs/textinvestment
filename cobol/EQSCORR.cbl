000100*****************************************************************
000200* PROGRAM:  EQSCORR
000300*           Equity Screening System - Corrections Scan Job
000400*
000500* AUTHOR :  R. Shaw
000600*           Equity Screening Unit - Batch Systems
000700*
000800* RUNS INTRA-DAY, INDEPENDENT OF THE OVERNIGHT EQSMSTR REFRESH.
000900* REFRESHES A SMALL, BOUNDED SLICE OF THE SECURITY MASTER (THE
001000* FIRST 20 TICKERS OF THE SECTOR-TABLE-PLUS-ETF CANDIDATE LIST)
001100* SO A FAST-MOVING MARKET CORRECTION IS NOT MISSED BETWEEN
001200* OVERNIGHT RUNS, THEN CHECKS EVERY ACTIVE SUBSCRIBER - NOT JUST
001300* THE 'C' FREQUENCY - FOR A SIGNIFICANT DROP AGAINST A FIXED
001400* 10% FLOOR, REGARDLESS OF THE SUBSCRIBER'S OWN MIN-DROP SETTING.
001500*****************************************************************
001600*
001700* Run sequence:
001800*     1. STOCKMS (old master) and QUOTEFD (quote feed) must
001900*        both be sorted ascending by ticker before this step,
002000*        same as EQSMSTR.
002100*     2. STOCKOU is written once as the limited refresh, then
002200*        closed and reopened as input to load the in-memory
002300*        table EQSDIP scans - this run does not feed EQSMSTR
002400*        or the overnight jobs.
002500*
002600*****************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.    EQSCORR.
002900 AUTHOR.        R. SHAW.
003000 INSTALLATION.  EQUITY SCREENING UNIT - BATCH SYSTEMS.
003100 DATE-WRITTEN.  07/06/87.
003200 DATE-COMPILED.
003300 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
003400*****************************************************************
003500*                                                                *
003600* CHANGE ACTIVITY :                                              *
003700*                                                                *
003800*   DATE    PGMR    WO-NUMBER  DESCRIPTION                       *
003900*   870706  RSHAW   WO-4630    ORIGINAL CORRECTIONS SCAN DRIVER  *
004000*   870825  RSHAW   WO-4707    24-HOUR STALENESS CUTOFF ADDED,   *
004100*                              CARRIED FORWARD TO EQSREFR,       *
004200*                              SAME CHAIN AS EQSMSTR             *
004300*   890714  TLIN    WO-4992    LIMITED-LIST BUILD RESTATED FROM  *
004400*                              EQSDIP'S 100-BUILD-CANDIDATES     *
004500*                              PARAGRAPHS, CAPPED AT 20 ROWS     *
004600*   920112  TLIN    WO-5304    SIGNIFICANCE FLOOR PULLED OUT AS  *
004700*                              WS-SIG-DROP-FLOOR INSTEAD OF A    *
004800*                              LITERAL IN THE COMPARE            *
004900*   950609  MPRICE  WO-5722    CUTOFF MONTH ROLLBACK DID NOT     *
005000*                              HANDLE JANUARY, SAME FIX AS       *
005100*                              EQSMSTR WO-5719                   *
005200*   980114  MPRICE  WO-6024    Y2K - CUTOFF DATE NOW CARRIES A   *
005300*                              FULL 4-DIGIT CCYY THROUGHOUT,     *
005400*                              LEAP YEAR CHECK VERIFIED AGAINST  *
005500*                              THE 4/100/400 RULE, NOT JUST /4   *
005600*   030822  DKERR   WO-7109    CLEAN COMPILE UNDER NEW LIBRARIAN *
005700*                              RELEASE, NO LOGIC CHANGE          *
005710*   040615  KPATEL  WO-7209    STKTCPY ENTRY FIELDS RENAMED TO   *
005720*                              STE- PREFIX (SEE THAT COPYBOOK) - *
005730*                              NO LOCAL CHANGE NEEDED HERE, THIS *
005740*                              PROGRAM'S OWN STK-TICKER REFS ALL *
005750*                              POINT AT THE STOCKCPY FD RECORD   *
005760*   040622  KPATEL  WO-7219    LIMITED-LIST TICKER NEW TO THE    *
005770*                              QUOTE FEED WAS BEING DROPPED IN   *
005780*                              200-MERGE-ONE-PAIR - ADDED        *
005790*                              220-CHECK-LIMITED-LIST-Q AND      *
005791*                              230-BUILD-NEW-MASTER SO IT GETS   *
005792*                              CREATED LIKE EQSMSTR ALREADY DOES *
005793*                              - NEW NUM-CREATED COUNTER ADDED   *
005800*                                                                *
005900*****************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-370.
006300 OBJECT-COMPUTER. IBM-370.
006400 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700
006800     SELECT STOCK-MASTER-IN  ASSIGN TO STOCKMS
006900         ACCESS IS SEQUENTIAL
007000         FILE STATUS  IS  WS-MASTERIN-STATUS.
007100
007200     SELECT QUOTE-FEED       ASSIGN TO QUOTEFD
007300         ACCESS IS SEQUENTIAL
007400         FILE STATUS  IS  WS-QUOTEFD-STATUS.
007500
007600     SELECT STOCK-MASTER-OUT ASSIGN TO STOCKOU
007700         ACCESS IS SEQUENTIAL
007800         FILE STATUS  IS  WS-MASTEROUT-STATUS.
007900
008000     SELECT USER-PREFS       ASSIGN TO USRPREF
008100         ACCESS IS SEQUENTIAL
008200         FILE STATUS  IS  WS-USRPREF-STATUS.
008300
008400     SELECT ALERT-OUT        ASSIGN TO ALEROUT
008500         FILE STATUS  IS  WS-ALEROUT-STATUS.
008600
008700     SELECT RUN-REPORT       ASSIGN TO RUNRPT
008800         FILE STATUS  IS  WS-REPORT-STATUS.
008900
009000*****************************************************************
009100 DATA DIVISION.
009200 FILE SECTION.
009300
009400 FD  STOCK-MASTER-IN
009500     LABEL RECORDS ARE STANDARD
009600     BLOCK CONTAINS 0
009700     RECORDING MODE IS F.
009800     COPY STOCKCPY.
009900
010000 FD  QUOTE-FEED
010100     LABEL RECORDS ARE STANDARD
010200     BLOCK CONTAINS 0
010300     RECORDING MODE IS F.
010400     COPY QUOTCPY.
010500
010600* STOCK-MASTER-OUT IS WRITTEN ONCE DURING THE LIMITED REFRESH
010700* AND THEN RE-READ AS INPUT DURING THE TABLE-LOAD PASS BELOW -
010800* KEPT AS A FLAT BUFFER SO ITS RECORD NAME NEVER COLLIDES WITH
010900* STOCK-MASTER-IN'S COPY STOCKCPY FIELD NAMES.
011000 FD  STOCK-MASTER-OUT
011100     LABEL RECORDS ARE STANDARD
011200     BLOCK CONTAINS 0
011300     RECORDING MODE IS F.
011400 01  STO-MASTER-RECORD.
011500     05  STO-MASTER-DATA       PIC X(166).
011600     05  FILLER                PIC X(005).
011700
011800 FD  USER-PREFS
011900     LABEL RECORDS ARE STANDARD
012000     BLOCK CONTAINS 0
012100     RECORDING MODE IS F.
012200     COPY USRPCPY.
012300
012400 FD  ALERT-OUT
012500     LABEL RECORDS ARE STANDARD
012600     BLOCK CONTAINS 0
012700     RECORDING MODE IS F.
012800     COPY ALRTCPY.
012900
013000 FD  RUN-REPORT
013100     LABEL RECORDS ARE STANDARD
013200     BLOCK CONTAINS 0
013300     RECORDING MODE IS F.
013400 01  RUN-REPORT-RECORD.
013500     05  RUN-REPORT-DATA       PIC X(127).
013600     05  FILLER                PIC X(005).
013700
013800*****************************************************************
013900 WORKING-STORAGE SECTION.
014000*****************************************************************
014100 01  WS-FIELDS.
014200     05  WS-MASTERIN-STATUS    PIC X(2)  VALUE SPACES.
014300     05  WS-QUOTEFD-STATUS     PIC X(2)  VALUE SPACES.
014400     05  WS-MASTEROUT-STATUS   PIC X(2)  VALUE SPACES.
014500     05  WS-USRPREF-STATUS     PIC X(2)  VALUE SPACES.
014600     05  WS-ALEROUT-STATUS     PIC X(2)  VALUE SPACES.
014700     05  WS-REPORT-STATUS      PIC X(2)  VALUE SPACES.
014800     05  WS-MASTER-EOF-SW      PIC X(1)  VALUE 'N'.
014900         88  WS-MASTER-EOF         VALUE 'Y'.
015000     05  WS-QUOTE-EOF-SW       PIC X(1)  VALUE 'N'.
015100         88  WS-QUOTE-EOF          VALUE 'Y'.
015200     05  WS-RELOAD-EOF-SW      PIC X(1)  VALUE 'N'.
015300         88  WS-RELOAD-EOF         VALUE 'Y'.
015400     05  WS-USER-EOF-SW        PIC X(1)  VALUE 'N'.
015500         88  WS-USER-EOF           VALUE 'Y'.
015600     05  WS-MASTER-KEY         PIC X(10) VALUE SPACES.
015700     05  WS-QUOTE-KEY          PIC X(10) VALUE SPACES.
015800     05  FILLER                PIC X(10) VALUE SPACES.
015900*
016000 01  WS-ERR-FIELDS.
016100     05  WS-ERR-MSG-1          PIC X(35) VALUE SPACES.
016200     05  WS-ERR-MSG-2          PIC X(66) VALUE SPACES.
016300     05  FILLER                PIC X(05).
016400*
016500* RUN TOTALS - SAME PACKED-DECIMAL HABIT AS THE REST OF THE
016600* SHOP'S BATCH-REPORT COUNTERS.
016700*
016800 01  TOTALS-VARS.
016900     05  NUM-REFRESHED         PIC S9(7) COMP-3 VALUE +0.
016910     05  NUM-CREATED           PIC S9(7) COMP-3 VALUE +0.
017000     05  NUM-PASSED-THROUGH    PIC S9(7) COMP-3 VALUE +0.
017100     05  NUM-USERS-CHECKED     PIC S9(7) COMP-3 VALUE +0.
017200     05  NUM-USERS-SKIPPED     PIC S9(7) COMP-3 VALUE +0.
017300     05  NUM-ALERTS-WRITTEN    PIC S9(7) COMP-3 VALUE +0.
017400     05  NUM-READ-ERRORS       PIC S9(7) COMP-3 VALUE +0.
017500     05  FILLER                PIC X(05).
017600*
017700* STALENESS CUTOFF - 24 HOURS BACK FROM THE RUN DATE/TIME,
017800* COMPUTED ONCE AND PASSED TO EQSREFR FOR EVERY TICKER, SAME
017900* CHAIN AS EQSMSTR (RESTATED HERE SO THIS JOB CAN RUN STANDALONE
018000* AT ANY HOUR OF THE DAY, NOT JUST BEHIND THE OVERNIGHT DRIVER).
018100*
018200 01  WS-RUN-DATE-8             PIC 9(8)  VALUE ZERO.
018300 01  WS-RUN-TIME-6             PIC 9(6)  VALUE ZERO.
018400 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-8.
018500     05  WS-RUN-CCYY           PIC 9(4).
018600     05  WS-RUN-MM             PIC 9(2).
018700     05  WS-RUN-DD             PIC 9(2).
018800 01  WS-RUN-TIME-R REDEFINES WS-RUN-TIME-6.
018900     05  WS-RUN-HH             PIC 9(2).
019000     05  WS-RUN-MN             PIC 9(2).
019100     05  WS-RUN-SS             PIC 9(2).
019200 01  WS-CUTOFF-FIELDS.
019300     05  WS-CUT-CCYY           PIC 9(4)  VALUE ZERO.
019400     05  WS-CUT-MM             PIC 9(2)  VALUE ZERO.
019500     05  WS-CUT-DD             PIC 9(2)  VALUE ZERO.
019600     05  FILLER                PIC X(05).
019700 01  WS-LEAP-WORK-FIELDS.
019800     05  WS-LEAP-WORK          PIC S9(4) COMP VALUE 0.
019900     05  WS-LEAP-REM           PIC S9(4) COMP VALUE 0.
020000     05  FILLER                PIC X(05).
020100*
020200* CALENDAR TABLE USED ONLY TO ROLL THE CUTOFF DATE BACK ACROSS A
020300* MONTH BOUNDARY - IDENTICAL TABLE TO EQSMSTR'S.
020400*
020500 01  TBL-DAYS-IN-MONTH-V.
020600     05  FILLER                PIC 9(02)  VALUE 31.
020700     05  FILLER                PIC 9(02)  VALUE 28.
020800     05  FILLER                PIC 9(02)  VALUE 31.
020900     05  FILLER                PIC 9(02)  VALUE 30.
021000     05  FILLER                PIC 9(02)  VALUE 31.
021100     05  FILLER                PIC 9(02)  VALUE 30.
021200     05  FILLER                PIC 9(02)  VALUE 31.
021300     05  FILLER                PIC 9(02)  VALUE 31.
021400     05  FILLER                PIC 9(02)  VALUE 30.
021500     05  FILLER                PIC 9(02)  VALUE 31.
021600     05  FILLER                PIC 9(02)  VALUE 30.
021700     05  FILLER                PIC 9(02)  VALUE 31.
021800 01  TBL-DAYS-IN-MONTH REDEFINES TBL-DAYS-IN-MONTH-V.
021900     05  TBL-DIM-ENTRY  OCCURS 12 TIMES INDEXED BY TBL-DIM-IX
022000                         PIC 9(02).
022100*
022200* LINKAGE-SHAPED WORK AREA PASSED TO EQSREFR.
022300*
022400 01  EQR-CONTROL-AREA.
022500     05  EQR-CUTOFF-DATE       PIC 9(8)  VALUE ZERO.
022600     05  EQR-CUT-DATE-R  REDEFINES EQR-CUTOFF-DATE.
022700         10  EQR-CUT-CCYY      PIC 9(4).
022800         10  EQR-CUT-MM        PIC 9(2).
022900         10  EQR-CUT-DD        PIC 9(2).
023000     05  EQR-CUTOFF-TIME       PIC 9(6)  VALUE ZERO.
023100     05  EQR-NEW-RECORD-SW     PIC X(01) VALUE 'N'.
023200         88  EQR-NEW-RECORD        VALUE 'Y'.
023300     05  EQR-REFRESHED-SW      PIC X(01) VALUE 'N'.
023400         88  EQR-REFRESHED         VALUE 'Y'.
023500     05  FILLER                PIC X(10) VALUE SPACES.
023600*
023700* SECTOR/ETF TABLES SHARED WITH EQSDIP - USED HERE ONLY TO BUILD
023800* THE BOUNDED 20-TICKER REFRESH LIST, NOT TO SCORE A SUBSCRIBER.
023900*
024000     COPY TABLCPY.
024100*
024200* LIMITED REFRESH LIST - FIRST 20 DE-DUPLICATED TICKERS OFF THE
024300* SECTOR TABLE, ETF'S ADDED LAST IF ROOM REMAINS.
024400*
024500 01  WS-LIMITED-LIST.
024600     05  WS-LIMITED-COUNT      PIC 9(02) COMP-3 VALUE 0.
024700     05  WS-LIMITED-ENTRY  OCCURS 20 TIMES
024800                            INDEXED BY WS-LIM-IX.
024900         10  WS-LIMITED-TICKER PIC X(10).
025000     05  FILLER                PIC X(05).
025100 77  WS-CAND-WORK-TICKER       PIC X(10) VALUE SPACES.
025200 01  WS-LIST-SWITCHES.
025300     05  WS-DUP-FOUND-SW       PIC X(01) VALUE 'N'.
025400         88  WS-DUP-FOUND          VALUE 'Y'.
025500     05  WS-LIM-FOUND-SW       PIC X(01) VALUE 'N'.
025600         88  WS-LIM-FOUND          VALUE 'Y'.
025700     05  FILLER                PIC X(05).
025800*
025900* SECURITY MASTER LOADED ONCE PER RUN, RE-READ FROM THE JUST-
026000* WRITTEN STOCKOU GENERATION - SAME ODO LAYOUT AS EVERY OTHER
026100* ALERT JOB.
026200*
026300     COPY STKTCPY.
026400 01  WS-LOAD-FIELDS.
026500     05  WS-LOAD-COUNT         PIC S9(5) COMP VALUE 0.
026600     05  FILLER                PIC X(05).
026700*
026800* RESULT AREA FILLED IN BY EQSDIP - TOP-3 FOR EVERY ACTIVE
026900* SUBSCRIBER, CORRECTIONS SIGNIFICANCE APPLIED AFTERWARD.
027000*
027100     COPY OPPCPY.
027200 77  LK-TOP-N                  PIC 9(01) VALUE 3.
027300*
027400* CORRECTIONS SIGNIFICANCE RULE - A FIXED FLOOR, NOT THE
027500* SUBSCRIBER'S OWN MIN-DROP SETTING.
027600*
027700 01  WS-SIG-FIELDS.
027800     05  WS-SIG-DROP-FLOOR     PIC S9V9(4) VALUE .1000.
027900     05  WS-SIG-FOUND-SW       PIC X(01)   VALUE 'N'.
028000         88  WS-SIG-FOUND          VALUE 'Y'.
028100     05  WS-SIG-IX             PIC S9(3) COMP VALUE 0.
028200     05  FILLER                PIC X(05).
028300*
028400* EDITED FIELDS FOR THE ALERT MESSAGE - SAME HABIT AS EQSSCOR.
028500*
028600 01  WS-MSG-EDIT-FIELDS.
028700     05  WS-PCT-DROP-ED        PIC 999.
028800     05  FILLER                PIC X(05).
028900*
029000*        *******************
029100*            report lines
029200*        *******************
029300 01  RPT-HEADER1.
029400     05  FILLER                PIC X(40)
029500               VALUE 'CORRECTIONS SCAN JOB - RUN REPORT      '.
029600     05  FILLER                PIC X(8)  VALUE 'DATE: '.
029700     05  RPT-MM                PIC 99.
029800     05  FILLER                PIC X     VALUE '/'.
029900     05  RPT-DD                PIC 99.
030000     05  FILLER                PIC X     VALUE '/'.
030100     05  RPT-CCYY              PIC 9999.
030200     05  FILLER                PIC X(69) VALUE SPACES.
030300 01  RPT-HEADER2.
030400     05  FILLER                PIC X(76) VALUE ALL '-'.
030500     05  FILLER                PIC X(56) VALUE SPACES.
030600 01  RPT-TOTALS-DETAIL.
030700     05  FILLER                PIC X(2)  VALUE SPACES.
030800     05  RPT-TOTALS-TYPE       PIC X(24).
030900     05  RPT-TOTALS-VALUE      PIC ZZZ,ZZ9.
031000     05  FILLER                PIC X(97) VALUE SPACES.
031100 01  RPT-MSG-LINE.
031200     05  FILLER                PIC X(4)  VALUE SPACES.
031300     05  RPT-MSG-TEXT          PIC X(100).
031400     05  FILLER                PIC X(28) VALUE SPACES.
031500 01  RPT-ERROR-LINE.
031600     05  FILLER                PIC X(4)  VALUE '*** '.
031700     05  RPT-ERR-TEXT-1        PIC X(35) VALUE SPACES.
031800     05  RPT-ERR-TEXT-2        PIC X(66) VALUE SPACES.
031900     05  FILLER                PIC X(27) VALUE SPACES.
032000 01  RPT-SPACES.
032100     05  FILLER                PIC X(132) VALUE SPACES.
032200*
032300*****************************************************************
032400 PROCEDURE DIVISION.
032500*****************************************************************
032600
032700 000-MAIN.
032800     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.
032900     ACCEPT WS-RUN-TIME-6 FROM TIME.
033000     DISPLAY 'EQSCORR STARTED ' WS-RUN-DATE-8 ' ' WS-RUN-TIME-6.
033100     PERFORM 900-OPEN-FILES.
033200     PERFORM 100-COMPUTE-CUTOFF THRU 100-EXIT.
033300     PERFORM 800-INIT-REPORT.
033400     PERFORM 050-BUILD-LIMITED-LIST THRU 050-EXIT.
033500     PERFORM 700-READ-MASTER THRU 700-EXIT.
033600     PERFORM 710-READ-QUOTE  THRU 710-EXIT.
033700     PERFORM 200-MERGE-ONE-PAIR THRU 200-EXIT
033800         UNTIL WS-MASTER-EOF AND WS-QUOTE-EOF.
033900     PERFORM 150-LOAD-MASTER-TABLE THRU 150-EXIT.
034000     PERFORM 720-READ-USER THRU 720-EXIT.
034100     PERFORM 300-PROCESS-ONE-SUBSCRIBER THRU 300-EXIT
034200         UNTIL WS-USER-EOF.
034300     PERFORM 890-WRITE-TOTALS.
034400     PERFORM 905-CLOSE-FILES.
034500     GOBACK.
034600*
034700*----------------------------------------------------------------
034800* 050-BUILD-LIMITED-LIST PARAGRAPHS - FIRST 20 DE-DUPLICATED
034900* TICKERS OFF THE FULL SECTOR TABLE, ETF'S ADDED LAST IF ROOM
035000* REMAINS.  RESTATED FROM EQSDIP'S 100-BUILD-CANDIDATES CHAIN,
035100* CAPPED AT 20 INSTEAD OF ONE SUBSCRIBER'S FAVORITE INDUSTRIES.
035200*----------------------------------------------------------------
035300 050-BUILD-LIMITED-LIST.
035400     MOVE 0 TO WS-LIMITED-COUNT.
035500     PERFORM 060-ADD-SECTOR-TICKERS THRU 060-EXIT
035600         VARYING TBL-SECTOR-IX FROM 1 BY 1
035700         UNTIL TBL-SECTOR-IX > 11 OR WS-LIMITED-COUNT >= 20.
035800     IF WS-LIMITED-COUNT < 20
035900         PERFORM 070-ADD-ETF-TICKERS THRU 070-EXIT
036000             VARYING TBL-ETF-IX FROM 1 BY 1
036100             UNTIL TBL-ETF-IX > 5 OR WS-LIMITED-COUNT >= 20.
036200 050-EXIT.
036300     EXIT.
036400*
036500 060-ADD-SECTOR-TICKERS.
036600     PERFORM 065-ADD-ONE-SECTOR-TICKER THRU 065-EXIT
036700         VARYING TBL-TICKER-IX FROM 1 BY 1
036800         UNTIL TBL-TICKER-IX > 10 OR WS-LIMITED-COUNT >= 20.
036900 060-EXIT.
037000     EXIT.
037100*
037200 065-ADD-ONE-SECTOR-TICKER.
037300     MOVE TBL-SECTOR-TICKER(TBL-SECTOR-IX, TBL-TICKER-IX)
037400         TO WS-CAND-WORK-TICKER.
037500     IF WS-CAND-WORK-TICKER NOT = SPACES
037600         PERFORM 080-ADD-CANDIDATE-IF-NEW THRU 080-EXIT.
037700 065-EXIT.
037800     EXIT.
037900*
038000 070-ADD-ETF-TICKERS.
038100     MOVE TBL-ETF-TICKER(TBL-ETF-IX) TO WS-CAND-WORK-TICKER.
038200     PERFORM 080-ADD-CANDIDATE-IF-NEW THRU 080-EXIT.
038300 070-EXIT.
038400     EXIT.
038500*
038600 080-ADD-CANDIDATE-IF-NEW.
038700     MOVE 'N' TO WS-DUP-FOUND-SW.
038800     PERFORM 085-CHECK-ONE-CANDIDATE
038900         VARYING WS-LIM-IX FROM 1 BY 1
039000         UNTIL WS-LIM-IX > WS-LIMITED-COUNT OR WS-DUP-FOUND.
039100     IF NOT WS-DUP-FOUND AND WS-LIMITED-COUNT < 20
039200         ADD 1 TO WS-LIMITED-COUNT
039300         MOVE WS-CAND-WORK-TICKER
039400             TO WS-LIMITED-TICKER(WS-LIMITED-COUNT).
039500 080-EXIT.
039600     EXIT.
039700*
039800 085-CHECK-ONE-CANDIDATE.
039900     IF WS-LIMITED-TICKER(WS-LIM-IX) = WS-CAND-WORK-TICKER
040000         MOVE 'Y' TO WS-DUP-FOUND-SW.
040100*
040200*----------------------------------------------------------------
040300* 100-COMPUTE-CUTOFF - ONE DAY BACK FROM THE RUN DATE/TIME, SAME
040400* CHAIN AS EQSMSTR SO THE TWO JOBS NEVER DRIFT APART.
040500*----------------------------------------------------------------
040600 100-COMPUTE-CUTOFF.
040700     MOVE WS-RUN-CCYY TO WS-CUT-CCYY.
040800     MOVE WS-RUN-MM   TO WS-CUT-MM.
040900     MOVE WS-RUN-DD   TO WS-CUT-DD.
041000     IF WS-CUT-DD > 1
041100         SUBTRACT 1 FROM WS-CUT-DD
041200         GO TO 140-BUILD-CUTOFF-FIELD.
041300     PERFORM 110-ROLL-BACK-MONTH.
041400     GO TO 140-BUILD-CUTOFF-FIELD.
041500 140-BUILD-CUTOFF-FIELD.
041600     MOVE WS-CUT-CCYY TO EQR-CUT-CCYY.
041700     MOVE WS-CUT-MM   TO EQR-CUT-MM.
041800     MOVE WS-CUT-DD   TO EQR-CUT-DD.
041900     MOVE WS-RUN-TIME-6 TO EQR-CUTOFF-TIME.
042000 100-EXIT.
042100     EXIT.
042200*
042300 110-ROLL-BACK-MONTH.
042400     IF WS-CUT-MM > 1
042500         SUBTRACT 1 FROM WS-CUT-MM
042600     ELSE
042700         MOVE 12 TO WS-CUT-MM
042800         SUBTRACT 1 FROM WS-CUT-CCYY.
042900     PERFORM 120-SET-LAST-DAY-OF-MONTH THRU 120-EXIT.
043000*
043100 120-SET-LAST-DAY-OF-MONTH.
043200     MOVE TBL-DIM-ENTRY(WS-CUT-MM) TO WS-CUT-DD.
043300     IF WS-CUT-MM NOT = 2
043400         GO TO 120-EXIT.
043500     PERFORM 130-CHECK-LEAP-YEAR THRU 130-EXIT.
043600 120-EXIT.
043700     EXIT.
043800*
043900 130-CHECK-LEAP-YEAR.
044000     DIVIDE WS-CUT-CCYY BY 4 GIVING WS-LEAP-WORK
044100         REMAINDER WS-LEAP-REM.
044200     IF WS-LEAP-REM NOT = 0
044300         GO TO 130-EXIT.
044400     DIVIDE WS-CUT-CCYY BY 100 GIVING WS-LEAP-WORK
044500         REMAINDER WS-LEAP-REM.
044600     IF WS-LEAP-REM NOT = 0
044700         ADD 1 TO WS-CUT-DD
044800         GO TO 130-EXIT.
044900     DIVIDE WS-CUT-CCYY BY 400 GIVING WS-LEAP-WORK
045000         REMAINDER WS-LEAP-REM.
045100     IF WS-LEAP-REM = 0
045200         ADD 1 TO WS-CUT-DD.
045300 130-EXIT.
045400     EXIT.
045500*
045600*----------------------------------------------------------------
045700* 150-LOAD-MASTER-TABLE - THE MERGE PASS ABOVE JUST WROTE
045800* STOCKOU.  CLOSE THE THREE MERGE FILES, REOPEN STOCKOU AS
045900* INPUT, AND PULL IT INTO MEMORY FOR EQSDIP TO BINARY SEARCH.
046000*----------------------------------------------------------------
046100 150-LOAD-MASTER-TABLE.
046200     CLOSE STOCK-MASTER-IN QUOTE-FEED STOCK-MASTER-OUT.
046300     OPEN INPUT STOCK-MASTER-OUT.
046400     MOVE 0 TO WS-LOAD-COUNT.
046500     PERFORM 730-READ-MASTER-RELOAD THRU 730-EXIT.
046600     PERFORM 160-LOAD-ONE-MASTER-ROW THRU 160-EXIT
046700         UNTIL WS-RELOAD-EOF.
046800     CLOSE STOCK-MASTER-OUT.
046900 150-EXIT.
047000     EXIT.
047100*
047200 160-LOAD-ONE-MASTER-ROW.
047300     ADD 1 TO WS-LOAD-COUNT.
047400     MOVE WS-LOAD-COUNT TO STK-MASTER-COUNT.
047500     SET STK-MASTER-IX TO WS-LOAD-COUNT.
047600     MOVE STO-MASTER-RECORD TO STK-MASTER-ENTRY(STK-MASTER-IX).
047700     PERFORM 730-READ-MASTER-RELOAD THRU 730-EXIT.
047800 160-EXIT.
047900     EXIT.
048000*
048100*----------------------------------------------------------------
048200* 200-MERGE-ONE-PAIR - ONE STEP OF THE BALANCED MATCH-MERGE.
048300* ONLY A TICKER ON THE LIMITED LIST IS ACTUALLY REFRESHED; EVERY
048400* OTHER MASTER ROW IS PASSED THROUGH UNCHANGED SO STOCKOU STAYS
048500* A COMPLETE GENERATION FOR THE TABLE LOAD BELOW.
048600*----------------------------------------------------------------
048700 200-MERGE-ONE-PAIR.
048800     IF WS-MASTER-KEY = WS-QUOTE-KEY
048900         PERFORM 210-CHECK-LIMITED-LIST THRU 210-EXIT
049000         IF WS-LIM-FOUND
049100             MOVE 'N' TO EQR-NEW-RECORD-SW
049200             CALL 'EQSREFR' USING STK-MASTER-RECORD,
049300                                   QTE-QUOTE-RECORD,
049400                                   EQR-CONTROL-AREA
049500             ADD 1 TO NUM-REFRESHED
049600         ELSE
049700             ADD 1 TO NUM-PASSED-THROUGH
049800         MOVE STK-MASTER-RECORD TO STO-MASTER-RECORD
049900         WRITE STO-MASTER-RECORD
050000         PERFORM 700-READ-MASTER THRU 700-EXIT
050100         PERFORM 710-READ-QUOTE  THRU 710-EXIT
050200         GO TO 200-EXIT.
050300     IF WS-MASTER-KEY < WS-QUOTE-KEY
050400         MOVE STK-MASTER-RECORD TO STO-MASTER-RECORD
050500         WRITE STO-MASTER-RECORD
050600         ADD 1 TO NUM-PASSED-THROUGH
050700         PERFORM 700-READ-MASTER THRU 700-EXIT
050800         GO TO 200-EXIT.
050810     PERFORM 220-CHECK-LIMITED-LIST-Q THRU 220-EXIT.
050820     IF WS-LIM-FOUND
050830         PERFORM 230-BUILD-NEW-MASTER THRU 230-EXIT
050840         MOVE 'Y' TO EQR-NEW-RECORD-SW
050850         CALL 'EQSREFR' USING STK-MASTER-RECORD,
050860                               QTE-QUOTE-RECORD,
050870                               EQR-CONTROL-AREA
050880         MOVE STK-MASTER-RECORD TO STO-MASTER-RECORD
050890         WRITE STO-MASTER-RECORD
050900         ADD 1 TO NUM-CREATED.
050910     PERFORM 710-READ-QUOTE THRU 710-EXIT.
051000 200-EXIT.
051100     EXIT.
051200*
051300 210-CHECK-LIMITED-LIST.
051400     MOVE 'N' TO WS-LIM-FOUND-SW.
051500     SET WS-LIM-IX TO 1.
051600     PERFORM 215-CHECK-ONE-LIMITED-ROW
051700         UNTIL WS-LIM-IX > WS-LIMITED-COUNT OR WS-LIM-FOUND.
051800 210-EXIT.
051900     EXIT.
052000*
052100 215-CHECK-ONE-LIMITED-ROW.
052200     IF WS-LIMITED-TICKER(WS-LIM-IX) = WS-MASTER-KEY
052300         MOVE 'Y' TO WS-LIM-FOUND-SW
052400     ELSE
052500         SET WS-LIM-IX UP BY 1.
052510*
052520*----------------------------------------------------------------
052530* 220-CHECK-LIMITED-LIST-Q - SAME LIMITED LIST, KEYED OFF THE
052540* QUOTE SIDE.  A TICKER THE MASTER HAS NEVER SEEN IS ONLY WORTH
052550* CREATING IF IT IS ONE OF THE 20 TICKERS THIS SCAN COVERS -
052560* THE CORRECTIONS JOB HAS NO BUSINESS PICKING UP SECURITIES
052570* OUTSIDE ITS OWN LIMITED LIST.
052580*----------------------------------------------------------------
052590 220-CHECK-LIMITED-LIST-Q.
052600     MOVE 'N' TO WS-LIM-FOUND-SW.
052610     SET WS-LIM-IX TO 1.
052620     PERFORM 225-CHECK-ONE-LTD-ROW-Q
052630         UNTIL WS-LIM-IX > WS-LIMITED-COUNT OR WS-LIM-FOUND.
052640 220-EXIT.
052650     EXIT.
052660*
052670 225-CHECK-ONE-LTD-ROW-Q.
052680     IF WS-LIMITED-TICKER(WS-LIM-IX) = WS-QUOTE-KEY
052690         MOVE 'Y' TO WS-LIM-FOUND-SW
052700     ELSE
052710         SET WS-LIM-IX UP BY 1.
052720*
052730*----------------------------------------------------------------
052740* 230-BUILD-NEW-MASTER - QUOTE FEED CARRIES A LIMITED-LIST
052750* TICKER WE HAVE NEVER SEEN BEFORE.  LAY DOWN A BLANK MASTER
052760* RECORD WITH SENSIBLE DEFAULTS FOR THE FIELDS THE FEED DOES
052770* NOT CARRY (NAME, SECTOR, TYPE, WEEKLY CHANGE, P/B) BEFORE
052780* HANDING IT TO EQSREFR TO FILL IN THE PRICE AND FUNDAMENTALS.
052790* NAME AND SECTOR STAY BLANK - THE QUOTE FEED DOES NOT CARRY
052800* THEM AND THIS PROGRAM HAS NO OTHER SOURCE FOR THEM.
052810*----------------------------------------------------------------
052820 230-BUILD-NEW-MASTER.
052830     MOVE SPACES TO STK-MASTER-RECORD.
052840     MOVE 'S' TO STK-SECURITY-TYPE.
052850     MOVE ZERO TO STK-WEEKLY-CHANGE.
052860     MOVE ZERO TO STK-PB-RATIO.
052870     MOVE 'N' TO STK-PB-AVAIL-SW.
052880 230-EXIT.
052890     EXIT.
052900*
052910*----------------------------------------------------------------
052920* 300-PROCESS-ONE-SUBSCRIBER - EVERY ACTIVE, NON-PAUSED USER,
052930* REGARDLESS OF ALERT FREQUENCY.
053000*----------------------------------------------------------------
053100 300-PROCESS-ONE-SUBSCRIBER.
053200     ADD 1 TO NUM-USERS-CHECKED.
053300     IF NOT USR-ACTIVE
053400         ADD 1 TO NUM-USERS-SKIPPED
053500         PERFORM 720-READ-USER THRU 720-EXIT
053600         GO TO 300-EXIT.
053700     IF USR-PAUSED
053800         ADD 1 TO NUM-USERS-SKIPPED
053900         PERFORM 720-READ-USER THRU 720-EXIT
054000         GO TO 300-EXIT.
054100     CALL 'EQSDIP' USING USR-PREFERENCE-RECORD,
054200                           STK-MASTER-TABLE,
054300                           LK-TOP-N,
054400                           OPP-OPPORTUNITY-TABLE.
054500     IF OPP-COUNT = 0
054600         PERFORM 720-READ-USER THRU 720-EXIT
054700         GO TO 300-EXIT.
054800     PERFORM 310-FIND-SIGNIFICANT THRU 310-EXIT.
054900     IF WS-SIG-FOUND
055000         PERFORM 320-WRITE-CORRECTION-ALERT THRU 320-EXIT.
055100     PERFORM 720-READ-USER THRU 720-EXIT.
055200 300-EXIT.
055300     EXIT.
055400*
055500* 310-FIND-SIGNIFICANT - FIRST (HIGHEST-SCORE) OPPORTUNITY THAT
055600* CLEARS THE FIXED CORRECTIONS FLOOR, NOT THE SUBSCRIBER'S OWN
055700* MIN-DROP.  OPP-ENTRY IS ALREADY HIGH-SCORE-FIRST OUT OF EQSDIP.
055800 310-FIND-SIGNIFICANT.
055900     MOVE 'N' TO WS-SIG-FOUND-SW.
056000     SET OPP-IX TO 1.
056100     PERFORM 315-CHECK-ONE-OPP
056200         UNTIL OPP-IX > OPP-COUNT OR WS-SIG-FOUND.
056300 310-EXIT.
056400     EXIT.
056500*
056600 315-CHECK-ONE-OPP.
056700     IF OPP-DROP-PCT(OPP-IX) >= WS-SIG-DROP-FLOOR
056800         MOVE 'Y' TO WS-SIG-FOUND-SW
056900         SET WS-SIG-IX TO OPP-IX
057000     ELSE
057100         SET OPP-IX UP BY 1.
057200*
057300 320-WRITE-CORRECTION-ALERT.
057400     SET OPP-IX TO WS-SIG-IX.
057500     MOVE SPACES TO ALR-ALERT-RECORD.
057600     MOVE USR-USER-ID          TO ALR-USER-ID.
057700     MOVE OPP-TICKER(OPP-IX)   TO ALR-TICKER.
057800     MOVE OPP-SCORE(OPP-IX)    TO ALR-SCORE.
057900     MOVE OPP-DROP-PCT(OPP-IX) TO ALR-DROP-PCT.
058000     MOVE WS-RUN-DATE-8        TO ALR-ALERT-DATE.
058100     MOVE 'C'                  TO ALR-ALERT-KIND.
058200     COMPUTE WS-PCT-DROP-ED ROUNDED = OPP-DROP-PCT(OPP-IX) * 100.
058300     IF OPP-REASON-COUNT(OPP-IX) = 0
058400         STRING OPP-TICKER(OPP-IX) DELIMITED BY SPACE
058500                ': -' DELIMITED BY SIZE
058600                WS-PCT-DROP-ED DELIMITED BY SIZE
058700                '% - Significant price drop detected'
058800                    DELIMITED BY SIZE
058900             INTO ALR-MESSAGE
059000     ELSE
059100         STRING OPP-TICKER(OPP-IX) DELIMITED BY SPACE
059200                ': -' DELIMITED BY SIZE
059300                WS-PCT-DROP-ED DELIMITED BY SIZE
059400                '% - ' DELIMITED BY SIZE
059500                OPP-REASON-TEXT(OPP-IX, 1) DELIMITED BY SIZE
059600             INTO ALR-MESSAGE.
059700     WRITE ALR-ALERT-RECORD.
059800     ADD 1 TO NUM-ALERTS-WRITTEN.
059900     MOVE SPACES TO RPT-MSG-LINE.
060000     MOVE ALR-MESSAGE(1:100) TO RPT-MSG-TEXT.
060100     WRITE RUN-REPORT-RECORD FROM RPT-SPACES AFTER 1.
060200     WRITE RUN-REPORT-RECORD FROM RPT-MSG-LINE.
060300 320-EXIT.
060400     EXIT.
060500*
060600 700-READ-MASTER.
060700     READ STOCK-MASTER-IN
060800         AT END MOVE 'Y' TO WS-MASTER-EOF-SW.
060900     IF WS-MASTER-EOF
061000         MOVE HIGH-VALUES TO WS-MASTER-KEY
061100         GO TO 700-EXIT.
061200     IF WS-MASTERIN-STATUS NOT = '00'
061300         MOVE 'ERROR ON SECURITY MASTER READ. CODE:'
061400             TO WS-ERR-MSG-1
061500         MOVE WS-MASTERIN-STATUS TO WS-ERR-MSG-2
061600         PERFORM 820-REPORT-EXCEPTION
061700         ADD 1 TO NUM-READ-ERRORS
061800         MOVE 'Y' TO WS-MASTER-EOF-SW
061900         MOVE HIGH-VALUES TO WS-MASTER-KEY
062000         GO TO 700-EXIT.
062100     MOVE STK-TICKER TO WS-MASTER-KEY.
062200 700-EXIT.
062300     EXIT.
062400*
062500 710-READ-QUOTE.
062600     READ QUOTE-FEED
062700         AT END MOVE 'Y' TO WS-QUOTE-EOF-SW.
062800     IF WS-QUOTE-EOF
062900         MOVE HIGH-VALUES TO WS-QUOTE-KEY
063000         GO TO 710-EXIT.
063100     IF WS-QUOTEFD-STATUS NOT = '00'
063200         MOVE 'ERROR ON QUOTE FEED READ. CODE:'
063300             TO WS-ERR-MSG-1
063400         MOVE WS-QUOTEFD-STATUS TO WS-ERR-MSG-2
063500         PERFORM 820-REPORT-EXCEPTION
063600         ADD 1 TO NUM-READ-ERRORS
063700         MOVE 'Y' TO WS-QUOTE-EOF-SW
063800         MOVE HIGH-VALUES TO WS-QUOTE-KEY
063900         GO TO 710-EXIT.
064000     MOVE QTE-TICKER TO WS-QUOTE-KEY.
064100 710-EXIT.
064200     EXIT.
064300*
064400 720-READ-USER.
064500     READ USER-PREFS
064600         AT END MOVE 'Y' TO WS-USER-EOF-SW.
064700     IF WS-USER-EOF
064800         GO TO 720-EXIT.
064900     IF WS-USRPREF-STATUS NOT = '00'
065000         MOVE 'ERROR ON USER PREFS READ. CODE:'
065100             TO WS-ERR-MSG-1
065200         MOVE WS-USRPREF-STATUS TO WS-ERR-MSG-2
065300         PERFORM 820-REPORT-EXCEPTION
065400         ADD 1 TO NUM-READ-ERRORS
065500         MOVE 'Y' TO WS-USER-EOF-SW
065600         GO TO 720-EXIT.
065700 720-EXIT.
065800     EXIT.
065900*
066000 730-READ-MASTER-RELOAD.
066100     READ STOCK-MASTER-OUT
066200         AT END MOVE 'Y' TO WS-RELOAD-EOF-SW.
066300     IF WS-RELOAD-EOF
066400         GO TO 730-EXIT.
066500     IF WS-MASTEROUT-STATUS NOT = '00'
066600         MOVE 'ERROR ON MASTER RELOAD READ. CODE:'
066700             TO WS-ERR-MSG-1
066800         MOVE WS-MASTEROUT-STATUS TO WS-ERR-MSG-2
066900         PERFORM 820-REPORT-EXCEPTION
067000         ADD 1 TO NUM-READ-ERRORS
067100         MOVE 'Y' TO WS-RELOAD-EOF-SW
067200         GO TO 730-EXIT.
067300 730-EXIT.
067400     EXIT.
067500*
067600 800-INIT-REPORT.
067700     MOVE WS-RUN-MM   TO RPT-MM.
067800     MOVE WS-RUN-DD   TO RPT-DD.
067900     MOVE WS-RUN-CCYY TO RPT-CCYY.
068000     WRITE RUN-REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
068100     WRITE RUN-REPORT-RECORD FROM RPT-HEADER2.
068200*
068300 820-REPORT-EXCEPTION.
068400     WRITE RUN-REPORT-RECORD FROM RPT-SPACES AFTER 1.
068500     MOVE WS-ERR-MSG-1 TO RPT-ERR-TEXT-1.
068600     MOVE WS-ERR-MSG-2 TO RPT-ERR-TEXT-2.
068700     WRITE RUN-REPORT-RECORD FROM RPT-ERROR-LINE.
068800*
068900 900-OPEN-FILES.
069000     OPEN INPUT  STOCK-MASTER-IN
069100          INPUT  QUOTE-FEED
069200          OUTPUT STOCK-MASTER-OUT
069300          INPUT  USER-PREFS
069400          OUTPUT ALERT-OUT
069500          OUTPUT RUN-REPORT.
069600     IF WS-MASTERIN-STATUS NOT = '00'
069700         DISPLAY 'ERROR OPENING SECURITY MASTER. RC:'
069800                 WS-MASTERIN-STATUS
069900         MOVE 16 TO RETURN-CODE
070000         MOVE 'Y' TO WS-MASTER-EOF-SW
070100         MOVE 'Y' TO WS-QUOTE-EOF-SW
070200         MOVE 'Y' TO WS-USER-EOF-SW.
070300     IF WS-QUOTEFD-STATUS NOT = '00'
070400         DISPLAY 'ERROR OPENING QUOTE FEED. RC:'
070500                 WS-QUOTEFD-STATUS
070600         MOVE 16 TO RETURN-CODE
070700         MOVE 'Y' TO WS-MASTER-EOF-SW
070800         MOVE 'Y' TO WS-QUOTE-EOF-SW
070900         MOVE 'Y' TO WS-USER-EOF-SW.
071000     IF WS-USRPREF-STATUS NOT = '00'
071100         DISPLAY 'ERROR OPENING USER PREFS. RC:'
071200                 WS-USRPREF-STATUS
071300         MOVE 16 TO RETURN-CODE
071400         MOVE 'Y' TO WS-USER-EOF-SW.
071500*
071600 890-WRITE-TOTALS.
071700     WRITE RUN-REPORT-RECORD FROM RPT-SPACES AFTER 2.
071800     MOVE SPACES TO RPT-TOTALS-DETAIL.
071900     MOVE 'SECURITIES REFRESHED:  ' TO RPT-TOTALS-TYPE.
072000     MOVE NUM-REFRESHED TO RPT-TOTALS-VALUE.
072100     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-DETAIL.
072150     MOVE SPACES TO RPT-TOTALS-DETAIL.
072160     MOVE 'NEW SECURITIES ADDED:  ' TO RPT-TOTALS-TYPE.
072170     MOVE NUM-CREATED TO RPT-TOTALS-VALUE.
072180     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-DETAIL.
072200     MOVE SPACES TO RPT-TOTALS-DETAIL.
072300     MOVE 'SECURITIES PASSED THRU:' TO RPT-TOTALS-TYPE.
072400     MOVE NUM-PASSED-THROUGH TO RPT-TOTALS-VALUE.
072500     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-DETAIL.
072600     MOVE SPACES TO RPT-TOTALS-DETAIL.
072700     MOVE 'USERS CHECKED:         ' TO RPT-TOTALS-TYPE.
072800     MOVE NUM-USERS-CHECKED TO RPT-TOTALS-VALUE.
072900     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-DETAIL.
073000     MOVE SPACES TO RPT-TOTALS-DETAIL.
073100     MOVE 'USERS SKIPPED:         ' TO RPT-TOTALS-TYPE.
073200     MOVE NUM-USERS-SKIPPED TO RPT-TOTALS-VALUE.
073300     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-DETAIL.
073400     MOVE SPACES TO RPT-TOTALS-DETAIL.
073500     MOVE 'ALERTS WRITTEN:        ' TO RPT-TOTALS-TYPE.
073600     MOVE NUM-ALERTS-WRITTEN TO RPT-TOTALS-VALUE.
073700     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-DETAIL.
073800     MOVE SPACES TO RPT-TOTALS-DETAIL.
073900     MOVE 'READ ERRORS:           ' TO RPT-TOTALS-TYPE.
074000     MOVE NUM-READ-ERRORS TO RPT-TOTALS-VALUE.
074100     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-DETAIL.
074200*
074300 905-CLOSE-FILES.
074400     CLOSE USER-PREFS
074500           ALERT-OUT
074600           RUN-REPORT.
