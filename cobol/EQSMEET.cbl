000100****************************************************************
000200* PROGRAM:  EQSMEET
000300*
000400* AUTHOR :  R. SHAW
000500*           EQUITY SCREENING UNIT - BATCH SYSTEMS
000600*
000700* INSTALLATION:  EQUITY SCREENING UNIT - BATCH SYSTEMS
000800* DATE-WRITTEN:  04/12/87
000900* DATE-COMPILED:
001000* SECURITY:      UNCLASSIFIED - INTERNAL USE ONLY
001100*
001200* SUBROUTINE TO APPLY A SUBSCRIBER'S SCREENING THRESHOLDS
001300* AGAINST ONE SECURITY MASTER ENTRY.
001400*   - CALLED BY EQSDIP FOR EVERY CANDIDATE TICKER
001500*
001600* A STOCK PASSES THIS SCREEN ONLY WHEN ITS CURRENT DROP FROM
001700* THE 52-WEEK HIGH MEETS THE SUBSCRIBER'S MINIMUM, AND NONE OF
001800* THE AVAILABLE FUNDAMENTALS (P/E, DEBT/EQUITY, ROE) VIOLATE THE
001900* SUBSCRIBER'S LIMITS.  A METRIC THAT IS NOT AVAILABLE ON THE
002000* MASTER RECORD NEVER DISQUALIFIES A CANDIDATE - SEE 300/400/500.
002100*
002200*****************************************************************
002300* Linkage:
002400*      parameters:
002500*        1: Security Master Record  (passed, not changed)
002600*        2: Subscriber Preference Record (passed, not changed)
002700*        3: Screen Result Area      (passed and modified)
002800*****************************************************************
002900*                                                                *
003000* CHANGE ACTIVITY :                                              *
003100*      $MOD(EQSMEET),COMP(EQUITYSCRN),PROD(BATCH   ):            *
003200*                                                                *
003300*  PN= REASON   REL YYMMDD PGMR    : REMARKS                     *
003400* $D0= WO-4601 100 870412 RSHAW   : ORIGINAL SCREEN - DROP ONLY  *
003500* $P1= WO-4688 101 870930 RSHAW   : ADD P/E AND D/E CHECKS       *
003600* $P2= WO-4901 102 880519 RSHAW   : ADD ROE CHECK                *
003700* $P3= WO-5210 103 910902 TLIN    : HONOR AVAILABILITY FLAGS     *
003800*                                    RATHER THAN ZERO SENTINELS  *
003900* $P4= WO-6015 104 980114 MPRICE  : Y2K - NO DATE MATH HERE,     *
004000*                                    REVIEWED, NONE PRESENT      *
004100* $P5= WO-7102 105 030822 DKERR   : ROUND DROP PCT TO 4 DECIMALS *
004200*                                    PER AUDIT REQUEST 03-112    *
004300*                                                                *
004400*****************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.    EQSMEET.
004700 AUTHOR.        R. SHAW.
004800 INSTALLATION.  EQUITY SCREENING UNIT - BATCH SYSTEMS.
004900 DATE-WRITTEN.  04/12/87.
005000 DATE-COMPILED.
005100 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
005200*****************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700*****************************************************************
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000*
006100 01  WS-FIELDS.
006200     05  WS-PROGRAM-STATUS    PIC X(30)     VALUE SPACES.
006300     05  FILLER               PIC X(10)     VALUE SPACES.
006400*
006500 01  WS-RUN-DATE-AND-TIME.
006600     05  WS-RUN-DATE          PIC 9(8)      VALUE 0.
006700     05  WS-RUN-TIME          PIC 9(6)      VALUE 0.
006800 01  WS-RUN-DATE-AND-TIME-R  REDEFINES WS-RUN-DATE-AND-TIME.
006900     05  WS-RUN-CCYY          PIC 9(4).
007000     05  WS-RUN-MM            PIC 9(2).
007100     05  WS-RUN-DD            PIC 9(2).
007200     05  WS-RUN-HH            PIC 9(2).
007300     05  WS-RUN-MN            PIC 9(2).
007400     05  WS-RUN-SS            PIC 9(2).
007500*
007600 01  WS-TRACE-FIELDS.
007700     05  WS-TRACE-DROP        PIC S9(7)V99  COMP-3 VALUE +0.
007800     05  WS-TRACE-HIGH        PIC S9(7)V99  COMP-3 VALUE +0.
007900 01  WS-TRACE-FIELDS-R  REDEFINES WS-TRACE-FIELDS.
008000     05  WS-TRACE-COMBINED    PIC S9(14)V9999.
008100*
008200*****************************************************************
008300 LINKAGE SECTION.
008400*
008500     COPY STOCKCPY.
008600*
008700     COPY USRPCPY.
008800*
008900 01  EQM-RESULT-AREA.
009000     05  EQM-PASS-SW          PIC X(01).
009100         88  EQM-PASS             VALUE 'Y'.
009200         88  EQM-FAIL              VALUE 'N'.
009300     05  EQM-DROP-PCT         PIC S9V9(4).
009400     05  FILLER               PIC X(10).
009500*
009600*****************************************************************
009700 PROCEDURE DIVISION USING STK-MASTER-RECORD,
009800                           USR-PREFERENCE-RECORD,
009900                           EQM-RESULT-AREA.
010000*
010100 000-MAIN.
010200     MOVE 'SCREEN STARTED'  TO WS-PROGRAM-STATUS.
010300     MOVE 'Y'               TO EQM-PASS-SW.
010400     MOVE 0                 TO EQM-DROP-PCT.
010500     PERFORM 100-CHECK-PRICE-KNOWN.
010600     IF EQM-PASS
010700         PERFORM 200-COMPUTE-DROP.
010800     IF EQM-PASS
010900         PERFORM 300-CHECK-PE.
011000     IF EQM-PASS
011100         PERFORM 400-CHECK-DE.
011200     IF EQM-PASS
011300         PERFORM 500-CHECK-ROE.
011400     MOVE 'SCREEN ENDED'    TO WS-PROGRAM-STATUS.
011500     GOBACK.
011600*
011700*    A PRICE OR HIGH OF EXACTLY ZERO MEANS THE MASTER RECORD HAS
011800*    NO QUOTE YET - TREAT AS UNKNOWN, NOT AS A ZERO DROP.
011900 100-CHECK-PRICE-KNOWN.
012000     IF STK-LAST-PRICE = 0 OR STK-HIGH-52WK = 0
012100         MOVE 'N' TO EQM-PASS-SW.
012200*
012300 200-COMPUTE-DROP.
012400     COMPUTE WS-TRACE-DROP ROUNDED =
012500         STK-HIGH-52WK - STK-LAST-PRICE.
012600     MOVE STK-HIGH-52WK TO WS-TRACE-HIGH.
012700     COMPUTE EQM-DROP-PCT ROUNDED =
012800         WS-TRACE-DROP / WS-TRACE-HIGH.
012900     IF EQM-DROP-PCT < USR-MIN-DROP
013000         MOVE 'N' TO EQM-PASS-SW.
013100*
013200 300-CHECK-PE.
013300     IF STK-PE-AVAILABLE
013400         IF STK-PE-RATIO > USR-MAX-PE
013500             MOVE 'N' TO EQM-PASS-SW.
013600*
013700 400-CHECK-DE.
013800     IF STK-DE-AVAILABLE
013900         IF STK-DEBT-EQUITY > USR-MAX-DE
014000             MOVE 'N' TO EQM-PASS-SW.
014100*
014200 500-CHECK-ROE.
014300     IF STK-ROE-AVAILABLE
014400         IF STK-ROE < USR-MIN-ROE
014500             MOVE 'N' TO EQM-PASS-SW.
014600*
014700*  END OF PROGRAM EQSMEET
