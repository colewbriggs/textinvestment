000100******************************************************************
000200*                                                                *
000300* PROGRAM-ID = EQSDIP                                            *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    EQSDIP.
000800 AUTHOR.        R. SHAW.
000900 INSTALLATION.  EQUITY SCREENING UNIT - BATCH SYSTEMS.
001000 DATE-WRITTEN.  05/18/87.
001100 DATE-COMPILED.
001200 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001300*****************************************************************
001400*                                                                *
001500* FUNCTION =                                                     *
001600*      CALLED ONCE PER SUBSCRIBER BY EVERY ALERT JOB (EQSRLRT,   *
001700*      EQSDDIG, EQSWDIG, EQSCORR).  BUILDS THE SUBSCRIBER'S      *
001800*      CANDIDATE TICKER SET FROM HIS FAVORITE INDUSTRIES (TABLE  *
001900*      TBL-SECTOR-TICKER-TABLE IN TABLCPY), ADDS THE FIVE MAJOR  *
002000*      ETF'S WHEN HE HAS NOT ASKED FOR STOCKS ONLY, LOOKS EACH   *
002100*      CANDIDATE UP IN THE IN-MEMORY SECURITY MASTER TABLE BY A  *
002200*      BINARY SEARCH, RUNS EQSMEET AND EQSSCOR AGAINST EVERY     *
002300*      CANDIDATE THAT IS ON FILE, APPLIES THE ETF-PREFERENCE     *
002400*      DROP FLOOR, AND HANDS BACK THE TOP "N" SURVIVORS RANKED   *
002500*      HIGH SCORE FIRST.  "N" IS SUPPLIED BY THE CALLER (1 FOR   *
002600*      REAL-TIME, 3 FOR DAILY, 5 FOR WEEKLY).                    *
002700*                                                                *
002800*------------------------------------------------------------    *
002900*                                                                *
003000* CHANGE ACTIVITY :                                              *
003100*                                                                *
003200*   DATE    PGMR    WO-NUMBER  DESCRIPTION                      *
003300*   870518  RSHAW   WO-4611    ORIGINAL DIP DETECTOR, STOCKS     *
003400*                              ONLY, NO ETF HANDLING YET        *
003500*   870825  RSHAW   WO-4705    ADD ETF CANDIDATE LIST AND DROP   *
003600*                              FLOOR PER BUFFETT SCREEN RULES    *
003700*   880203  RSHAW   WO-4720    SWITCH FROM SEQUENTIAL MASTER     *
003800*                              SCAN TO BINARY SEARCH OVER THE    *
003900*                              NEW IN-MEMORY STKTCPY TABLE       *
004000*   890714  TLIN    WO-4988    FAVORITE-INDUSTRY LOOKUP WAS      *
004100*                              CASE SENSITIVE ON TRAILING        *
004200*                              BLANKS, NORMALIZED COMPARE KEY    *
004300*   920112  TLIN    WO-5302    RAISE CANDIDATE AND SCAN TABLES   *
004400*                              TO 120 ROWS, ETF LIST GREW        *
004500*   950609  MPRICE  WO-5718    TOP-N SELECTION WAS STOPPING AT   *
004600*                              5 EVEN WHEN CALLER ASKED FOR      *
004700*                              FEWER, BOUND PASS COUNT TO LK-N   *
004800*   980114  MPRICE  WO-6019    Y2K REVIEW - NO 2-DIGIT YEAR      *
004900*                              FIELDS IN THIS PROGRAM, NONE      *
005000*                              FOUND, SIGNED OFF                 *
005100*   030822  DKERR   WO-7104    CLEAN COMPILE UNDER NEW LIBRARIAN *
005200*                              RELEASE, NO LOGIC CHANGE          *
005210*   040615  KPATEL  WO-7205    STKTCPY ENTRY FIELDS RENAMED TO   *
005220*                              STE- PREFIX, UPDATED EVERY        *
005230*                              SUBSCRIPTED REFERENCE IN THIS     *
005240*                              PROGRAM TO MATCH                  *
005300*                                                                *
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-370.
005800 OBJECT-COMPUTER. IBM-370.
005900 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200 01  WS-FIELDS.
006300     05  WS-PROGRAM-STATUS    PIC X(20)  VALUE SPACES.
006400     05  FILLER               PIC X(10)  VALUE SPACES.
006500*
006600* CANDIDATE TICKER LIST - BUILT FRESH FOR EVERY SUBSCRIBER
006700* BY 100-BUILD-CANDIDATES, THEN SCANNED AGAINST THE MASTER
006800* TABLE BY 200-SCAN-CANDIDATES.
006900*
007000 01  WS-CANDIDATE-TABLE.
007100     05  WS-CANDIDATE-COUNT   PIC 9(03)  COMP-3 VALUE 0.
007200     05  WS-CANDIDATE-ENTRY   OCCURS 120 TIMES
007300                               INDEXED BY WS-CAND-IX.
007400         10  WS-CANDIDATE-TICKER  PIC X(10).
007500     05  FILLER               PIC X(05).
007600 77  WS-CAND-WORK-TICKER      PIC X(10)  VALUE SPACES.
007700 01  WS-SWITCHES.
007800     05  WS-DUP-FOUND-SW      PIC X(01)  VALUE 'N'.
007900         88  WS-DUP-FOUND         VALUE 'Y'.
008000     05  WS-SECTOR-FOUND-SW   PIC X(01)  VALUE 'N'.
008100         88  WS-SECTOR-FOUND      VALUE 'Y'.
008200     05  WS-MASTER-FOUND-SW   PIC X(01)  VALUE 'N'.
008300         88  WS-MASTER-FOUND      VALUE 'Y'.
008400     05  WS-ETF-REJECTED-SW   PIC X(01)  VALUE 'N'.
008500         88  WS-ETF-REJECTED      VALUE 'Y'.
008600     05  FILLER               PIC X(05).
008700*
008800* SCAN RESULTS - EVERY CANDIDATE THAT PASSED EQSMEET AND WAS
008900* SCORED BY EQSSCOR LANDS HERE BEFORE THE TOP-N SELECTION.
009000*
009100 01  WS-SCAN-RESULTS.
009200     05  WS-SCAN-COUNT        PIC 9(03)  COMP-3 VALUE 0.
009300     05  WS-SCAN-ENTRY  OCCURS 120 TIMES INDEXED BY WS-SCAN-IX.
009400         10  WS-SCAN-TICKER       PIC X(10).
009500         10  WS-SCAN-SCORE        PIC 9(03).
009600         10  WS-SCAN-DROP-PCT     PIC S9V9(4).
009700         10  WS-SCAN-REASON-COUNT PIC 9(01).
009800         10  WS-SCAN-REASON  OCCURS 5 TIMES
009900                              INDEXED BY WS-SCAN-REAS-IX.
010000             15  WS-SCAN-REASON-TEXT  PIC X(60).
010100     05  FILLER               PIC X(05).
010200 01  WS-SWAP-ENTRY                PIC X(319) VALUE SPACES.
010300 01  WS-SWAP-ENTRY-R REDEFINES WS-SWAP-ENTRY.
010400     05  WS-SWAP-TICKER           PIC X(10).
010500     05  WS-SWAP-SCORE            PIC 9(03).
010600     05  FILLER                   PIC X(306).
010700*
010800* BINARY SEARCH WORK AREA AGAINST THE STKTCPY MASTER TABLE.
010900*
011000 77  WS-SEARCH-TICKER             PIC X(10)  VALUE SPACES.
011100 01  WS-SEARCH-FIELDS.
011200     05  WS-MASTER-IX         PIC S9(5)  COMP VALUE 0.
011300     05  WS-LOW-IX            PIC S9(5)  COMP VALUE 0.
011400     05  WS-HIGH-IX           PIC S9(5)  COMP VALUE 0.
011500     05  WS-MID-IX            PIC S9(5)  COMP VALUE 0.
011600     05  WS-SELECT-PASS       PIC S9(3)  COMP VALUE 0.
011700     05  WS-BEST-IX           PIC S9(5)  COMP VALUE 0.
011800     05  FILLER               PIC X(05).
011900*
012000* SCRATCH RESULT AREAS PASSED AS LINKAGE PARAMETERS TO THE
012100* SUBORDINATE SCREENING SUBPROGRAMS.  LAYOUT MUST AGREE
012200* BYTE-FOR-BYTE WITH EQM-RESULT-AREA IN EQSMEET AND WITH
012300* EQS-SCORE-RESULT IN EQSSCOR.
012400*
012500 01  WS-MEET-RESULT.
012600     05  WS-MEET-PASS-SW      PIC X(01).
012700         88  WS-MEET-PASS         VALUE 'Y'.
012800         88  WS-MEET-FAIL         VALUE 'N'.
012900     05  WS-MEET-DROP-PCT     PIC S9V9(4).
013000     05  FILLER               PIC X(10).
013100 01  WS-SCORE-RESULT.
013200     05  WS-SCORE-VALUE           PIC 9(03).
013300     05  WS-SCORE-REASON-COUNT    PIC 9(01).
013400     05  WS-SCORE-REASON  OCCURS 5 TIMES
013500                           INDEXED BY WS-SCORE-REAS-IX.
013600         10  WS-SCORE-REASON-TEXT PIC X(60).
013700     05  FILLER                   PIC X(10).
013800*
013900* STANDARD RUN DATE/TIME BREAKDOWN, KEPT FOR TRACE MESSAGES.
014000*
014100 01  WS-RUN-DATE-AND-TIME         PIC 9(14) VALUE ZERO.
014200 01  WS-RUN-DATE-AND-TIME-R REDEFINES WS-RUN-DATE-AND-TIME.
014300     05  WS-RUN-CCYY          PIC 9(04).
014400     05  WS-RUN-MM            PIC 9(02).
014500     05  WS-RUN-DD            PIC 9(02).
014600     05  WS-RUN-HH            PIC 9(02).
014700     05  WS-RUN-MN            PIC 9(02).
014800     05  WS-RUN-SS            PIC 9(02).
014900 01  WS-TRACE-LINE.
015000     05  WS-TRACE-TEXT            PIC X(80)  VALUE SPACES.
015100 01  WS-TRACE-LINE-R REDEFINES WS-TRACE-LINE.
015200     05  WS-TRACE-LABEL           PIC X(20).
015300     05  WS-TRACE-VALUE           PIC X(60).
015400*
015500 LINKAGE SECTION.
015600     COPY USRPCPY.
015700     COPY STKTCPY.
015800 77  LK-TOP-N                     PIC 9(01).
015900     COPY OPPCPY.
016000*
016100 PROCEDURE DIVISION USING USR-PREFERENCE-RECORD,
016200                           STK-MASTER-TABLE,
016300                           LK-TOP-N,
016400                           OPP-OPPORTUNITY-TABLE.
016500*
016600 000-MAIN.
016700     MOVE 'DIP SCAN STARTED'  TO WS-PROGRAM-STATUS.
016800     PERFORM 100-BUILD-CANDIDATES.
016900     PERFORM 200-SCAN-CANDIDATES.
017000     PERFORM 400-SORT-TOP-N.
017100     MOVE 'DIP SCAN ENDED'    TO WS-PROGRAM-STATUS.
017200     GOBACK.
017300*
017400*----------------------------------------------------------------
017500* 100-BUILD-CANDIDATES PARAGRAPHS - ASSEMBLE THE DE-DUPLICATED
017600* TICKER LIST FOR THIS SUBSCRIBER FROM HIS FAVORITE INDUSTRIES,
017700* OR FROM EVERY SECTOR ON THE TABLE WHEN HE NAMED NONE, PLUS
017800* THE FIVE MAJOR ETF'S WHEN HE DID NOT ASK FOR STOCKS ONLY.
017900*----------------------------------------------------------------
018000 100-BUILD-CANDIDATES.
018100     MOVE 0 TO WS-CANDIDATE-COUNT.
018200     IF USR-INDUSTRY-COUNT = 0
018300         PERFORM 110-ADD-ALL-SECTORS
018400             VARYING TBL-SECTOR-IX FROM 1 BY 1
018500             UNTIL TBL-SECTOR-IX > 11
018600     ELSE
018700         PERFORM 120-ADD-FAVORITE-SECTORS
018800             VARYING USR-INDUSTRY-IX FROM 1 BY 1
018900             UNTIL USR-INDUSTRY-IX > USR-INDUSTRY-COUNT.
019000     IF NOT USR-PREFER-STOCKS
019100         PERFORM 130-ADD-ETF-TICKERS
019200             VARYING TBL-ETF-IX FROM 1 BY 1
019300             UNTIL TBL-ETF-IX > 5.
019400*
019500 110-ADD-ALL-SECTORS.
019600     PERFORM 160-ADD-TICKERS-OF-SECTOR
019700         VARYING TBL-TICKER-IX FROM 1 BY 1
019800         UNTIL TBL-TICKER-IX > 10.
019900*
020000 120-ADD-FAVORITE-SECTORS.
020100     MOVE 'N' TO WS-SECTOR-FOUND-SW.
020200     PERFORM 185-SEARCH-ONE-SECTOR-NAME
020300         VARYING TBL-SECTOR-IX FROM 1 BY 1
020400         UNTIL TBL-SECTOR-IX > 11 OR WS-SECTOR-FOUND.
020500     IF WS-SECTOR-FOUND
020600         PERFORM 160-ADD-TICKERS-OF-SECTOR
020700             VARYING TBL-TICKER-IX FROM 1 BY 1
020800             UNTIL TBL-TICKER-IX > 10.
020900*
021000 130-ADD-ETF-TICKERS.
021100     MOVE TBL-ETF-TICKER(TBL-ETF-IX) TO WS-CAND-WORK-TICKER.
021200     PERFORM 170-ADD-CANDIDATE-IF-NEW.
021300*
021400 160-ADD-TICKERS-OF-SECTOR.
021500     MOVE TBL-SECTOR-TICKER(TBL-SECTOR-IX, TBL-TICKER-IX)
021600         TO WS-CAND-WORK-TICKER.
021700     IF WS-CAND-WORK-TICKER NOT = SPACES
021800         PERFORM 170-ADD-CANDIDATE-IF-NEW.
021900*
022000 170-ADD-CANDIDATE-IF-NEW.
022100     MOVE 'N' TO WS-DUP-FOUND-SW.
022200     PERFORM 175-CHECK-ONE-CANDIDATE
022300         VARYING WS-CAND-IX FROM 1 BY 1
022400         UNTIL WS-CAND-IX > WS-CANDIDATE-COUNT OR WS-DUP-FOUND.
022500     IF NOT WS-DUP-FOUND AND WS-CANDIDATE-COUNT < 120
022600         ADD 1 TO WS-CANDIDATE-COUNT
022700         MOVE WS-CAND-WORK-TICKER
022800             TO WS-CANDIDATE-TICKER(WS-CANDIDATE-COUNT).
022900*
023000 175-CHECK-ONE-CANDIDATE.
023100     IF WS-CANDIDATE-TICKER(WS-CAND-IX) = WS-CAND-WORK-TICKER
023200         MOVE 'Y' TO WS-DUP-FOUND-SW.
023300*
023400 185-SEARCH-ONE-SECTOR-NAME.
023500     IF TBL-SECTOR-NAME(TBL-SECTOR-IX) =
023600             USR-INDUSTRY-NAME(USR-INDUSTRY-IX)
023700         MOVE 'Y' TO WS-SECTOR-FOUND-SW.
023800*
023900*----------------------------------------------------------------
024000* 200-SCAN-CANDIDATES PARAGRAPHS - LOOK EACH CANDIDATE UP IN
024100* THE IN-MEMORY MASTER TABLE, RUN IT THROUGH EQSMEET AND THE
024200* ETF DROP FLOOR, SCORE THE SURVIVORS WITH EQSSCOR.
024300*----------------------------------------------------------------
024400 200-SCAN-CANDIDATES.
024500     MOVE 0 TO WS-SCAN-COUNT.
024600     PERFORM 210-SCAN-ONE-CANDIDATE THRU 210-EXIT
024700         VARYING WS-CAND-IX FROM 1 BY 1
024800         UNTIL WS-CAND-IX > WS-CANDIDATE-COUNT.
024900*
025000 210-SCAN-ONE-CANDIDATE.
025100     MOVE WS-CANDIDATE-TICKER(WS-CAND-IX) TO WS-SEARCH-TICKER.
025200     PERFORM 220-BINARY-SEARCH-MASTER.
025300     IF NOT WS-MASTER-FOUND
025400         GO TO 210-EXIT.
025500     CALL 'EQSMEET' USING STK-MASTER-ENTRY(WS-MASTER-IX),
025600                           USR-PREFERENCE-RECORD,
025700                           WS-MEET-RESULT.
025800     IF WS-MEET-FAIL
025900         GO TO 210-EXIT.
026000     PERFORM 300-APPLY-ETF-RULE.
026100     IF WS-ETF-REJECTED
026200         GO TO 210-EXIT.
026300     CALL 'EQSSCOR' USING STK-MASTER-ENTRY(WS-MASTER-IX),
026400                           USR-PREFERENCE-RECORD,
026500                           WS-MEET-DROP-PCT,
026600                           WS-SCORE-RESULT.
026700     PERFORM 230-APPEND-SCAN-RESULT.
026800 210-EXIT.
026900     EXIT.
027000*
027100 220-BINARY-SEARCH-MASTER.
027200     MOVE 'N' TO WS-MASTER-FOUND-SW.
027300     MOVE 1 TO WS-LOW-IX.
027400     MOVE STK-MASTER-COUNT TO WS-HIGH-IX.
027500     PERFORM 225-CHECK-MIDPOINT
027600         UNTIL WS-LOW-IX > WS-HIGH-IX OR WS-MASTER-FOUND.
027700*
027800 225-CHECK-MIDPOINT.
027900     COMPUTE WS-MID-IX = (WS-LOW-IX + WS-HIGH-IX) / 2.
028000     IF STE-TICKER(WS-MID-IX) = WS-SEARCH-TICKER
028100         MOVE 'Y'       TO WS-MASTER-FOUND-SW
028200         MOVE WS-MID-IX TO WS-MASTER-IX
028300     ELSE
028400         IF STE-TICKER(WS-MID-IX) < WS-SEARCH-TICKER
028500             COMPUTE WS-LOW-IX  = WS-MID-IX + 1
028600         ELSE
028700             COMPUTE WS-HIGH-IX = WS-MID-IX - 1.
028800*
028900 300-APPLY-ETF-RULE.
029000     MOVE 'N' TO WS-ETF-REJECTED-SW.
029100     IF STE-TYPE-ETF(WS-MASTER-IX) AND USR-PREFER-STOCKS
029200         IF WS-MEET-DROP-PCT < USR-ETF-MIN-DROP
029300             MOVE 'Y' TO WS-ETF-REJECTED-SW.
029400*
029500 230-APPEND-SCAN-RESULT.
029600     IF WS-SCAN-COUNT < 120
029700         ADD 1 TO WS-SCAN-COUNT
029800         MOVE WS-CANDIDATE-TICKER(WS-CAND-IX)
029900             TO WS-SCAN-TICKER(WS-SCAN-COUNT)
030000         MOVE WS-SCORE-VALUE
030100             TO WS-SCAN-SCORE(WS-SCAN-COUNT)
030200         MOVE WS-MEET-DROP-PCT
030300             TO WS-SCAN-DROP-PCT(WS-SCAN-COUNT)
030400         MOVE WS-SCORE-REASON-COUNT
030500             TO WS-SCAN-REASON-COUNT(WS-SCAN-COUNT)
030600         PERFORM 235-COPY-REASONS
030700             VARYING WS-SCORE-REAS-IX FROM 1 BY 1
030800             UNTIL WS-SCORE-REAS-IX > WS-SCORE-REASON-COUNT.
030900*
031000 235-COPY-REASONS.
031100     MOVE WS-SCORE-REASON-TEXT(WS-SCORE-REAS-IX)
031200         TO WS-SCAN-REASON-TEXT(WS-SCAN-COUNT, WS-SCORE-REAS-IX).
031300*
031400*----------------------------------------------------------------
031500* 400-SORT-TOP-N PARAGRAPHS - PARTIAL SELECTION SORT, HIGH
031600* SCORE FIRST, STOPPING AFTER LK-TOP-N ROWS ARE PLACED.  A
031700* FULL EXTERNAL SORT IS NOT WORTH THE I/O FOR A TABLE THIS
031800* SMALL THAT IS REBUILT FRESH FOR EVERY SUBSCRIBER.
031900*----------------------------------------------------------------
032000 400-SORT-TOP-N.
032100     MOVE 0 TO OPP-COUNT.
032200     PERFORM 410-SELECT-NEXT-BEST
032300         VARYING WS-SELECT-PASS FROM 1 BY 1
032400         UNTIL WS-SELECT-PASS > LK-TOP-N
032500            OR WS-SELECT-PASS > WS-SCAN-COUNT.
032600*
032700 410-SELECT-NEXT-BEST.
032800     MOVE WS-SELECT-PASS TO WS-BEST-IX.
032900     PERFORM 420-FIND-BEST-REMAINING
033000         VARYING WS-SCAN-IX FROM WS-SELECT-PASS BY 1
033100         UNTIL WS-SCAN-IX > WS-SCAN-COUNT.
033200     IF WS-BEST-IX NOT = WS-SELECT-PASS
033300         PERFORM 430-SWAP-SCAN-ENTRIES.
033400     ADD 1 TO OPP-COUNT.
033500     MOVE WS-SCAN-TICKER(WS-SELECT-PASS)
033600         TO OPP-TICKER(OPP-COUNT).
033700     MOVE WS-SCAN-SCORE(WS-SELECT-PASS)
033800         TO OPP-SCORE(OPP-COUNT).
033900     MOVE WS-SCAN-DROP-PCT(WS-SELECT-PASS)
034000         TO OPP-DROP-PCT(OPP-COUNT).
034100     MOVE WS-SCAN-REASON-COUNT(WS-SELECT-PASS)
034200         TO OPP-REASON-COUNT(OPP-COUNT).
034300     PERFORM 440-COPY-OPP-REASONS
034400         VARYING WS-SCORE-REAS-IX FROM 1 BY 1
034500         UNTIL WS-SCORE-REAS-IX > OPP-REASON-COUNT(OPP-COUNT).
034600*
034700 420-FIND-BEST-REMAINING.
034800     IF WS-SCAN-SCORE(WS-SCAN-IX) > WS-SCAN-SCORE(WS-BEST-IX)
034900         MOVE WS-SCAN-IX TO WS-BEST-IX.
035000*
035100 430-SWAP-SCAN-ENTRIES.
035200     MOVE WS-SCAN-ENTRY(WS-SELECT-PASS) TO WS-SWAP-ENTRY.
035300     MOVE WS-SCAN-ENTRY(WS-BEST-IX)
035400         TO WS-SCAN-ENTRY(WS-SELECT-PASS).
035500     MOVE WS-SWAP-ENTRY TO WS-SCAN-ENTRY(WS-BEST-IX).
035600*
035700 440-COPY-OPP-REASONS.
035800     MOVE WS-SCAN-REASON-TEXT(WS-SELECT-PASS, WS-SCORE-REAS-IX)
035900         TO OPP-REASON-TEXT(OPP-COUNT, WS-SCORE-REAS-IX).
