000100*****************************************************************
000200* PROGRAM:  EQSMSTR
000300*           Equity Screening System - Security Master Refresh
000400*
000500* AUTHOR :  R. Shaw
000600*           Equity Screening Unit - Batch Systems
000700*
000800* READS THE SORTED SECURITY MASTER AND THE SORTED OVERNIGHT
000900* QUOTE FEED TOGETHER AS A BALANCED MATCH-MERGE AND WRITES A
001000* REFRESHED GENERATION OF THE SECURITY MASTER.  A TICKER ON
001100* THE QUOTE FEED THAT IS NOT ALREADY CARRIED ON THE MASTER
001110* GETS A NEW MASTER RECORD BUILT FOR IT RIGHT HERE (SEE
001120* 210-BUILD-NEW-MASTER) SO TONIGHT'S ALERT JOBS SEE IT.
001400*****************************************************************
001500*
001600* Run sequence:
001700*     1. STOCKMS (old master) and QUOTEFD (quote feed) must
001800*        both be sorted ascending by ticker before this step.
001900*     2. STOCKOU (new master) feeds tonight's alert jobs and
002000*        becomes tomorrow's STOCKMS.
002100*
002200*****************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.    EQSMSTR.
002500 AUTHOR.        R. SHAW.
002600 INSTALLATION.  EQUITY SCREENING UNIT - BATCH SYSTEMS.
002700 DATE-WRITTEN.  06/01/87.
002800 DATE-COMPILED.
002900 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
003000*****************************************************************
003100*                                                                *
003200* CHANGE ACTIVITY :                                              *
003300*                                                                *
003400*   DATE    PGMR    WO-NUMBER  DESCRIPTION                       *
003500*   870601  RSHAW   WO-4615    ORIGINAL MASTER REFRESH DRIVER    *
003600*   870825  RSHAW   WO-4706    24-HOUR STALENESS CUTOFF ADDED,   *
003700*                              CARRIED FORWARD TO EQSREFR        *
003800*   880203  RSHAW   WO-4721    UNMATCHED QUOTE FEED ROWS NOW     *
003900*                              COUNTED ON THE RUN REPORT         *
004000*                              INSTEAD OF JUST DISPLAYED         *
004100*   920112  TLIN    WO-5303    D/E NORMALIZATION MOVED INTO      *
004200*                              EQSREFR, NO CHANGE HERE           *
004300*   950609  MPRICE  WO-5719    CUTOFF MONTH ROLLBACK DID NOT     *
004400*                              HANDLE JANUARY, FIXED IN          *
004500*                              110-ROLL-BACK-MONTH               *
004600*   980114  MPRICE  WO-6020    Y2K - CUTOFF DATE NOW CARRIES A   *
004700*                              FULL 4-DIGIT CCYY THROUGHOUT,     *
004800*                              LEAP YEAR CHECK VERIFIED AGAINST  *
004900*                              THE 4/100/400 RULE, NOT JUST /4   *
005000*   030822  DKERR   WO-7105    CLEAN COMPILE UNDER NEW LIBRARIAN *
005100*                              RELEASE, NO LOGIC CHANGE          *
005110*   040615  KPATEL  WO-7210    TICKER ON THE QUOTE FEED BUT NOT  *
005120*                              YET ON THE MASTER NOW GETS A NEW  *
005130*                              MASTER RECORD (210-BUILD-NEW-     *
005140*                              MASTER) INSTEAD OF BEING LOGGED   *
005150*                              AND DROPPED - RENAMED THE OLD     *
005160*                              NUM-UNMATCHED-QUOTES COUNTER TO   *
005170*                              NUM-CREATED TO MATCH              *
005180*   040622  KPATEL  WO-7218    NEW-TICKER EXCEPTION LITERAL RAN  *
005182*                              PAST COL 72 AND WAS TRUNCATED BY  *
005184*                              THE COMPILER - TEXT SHORTENED     *
005200*                                                                *
005300*****************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-370.
005700 OBJECT-COMPUTER. IBM-370.
005800 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006200     SELECT STOCK-MASTER-IN  ASSIGN TO STOCKMS
006300         ACCESS IS SEQUENTIAL
006400         FILE STATUS  IS  WS-MASTERIN-STATUS.
006500
006600     SELECT QUOTE-FEED       ASSIGN TO QUOTEFD
006700         ACCESS IS SEQUENTIAL
006800         FILE STATUS  IS  WS-QUOTEFD-STATUS.
006900
007000     SELECT STOCK-MASTER-OUT ASSIGN TO STOCKOU
007100         ACCESS IS SEQUENTIAL
007200         FILE STATUS  IS  WS-MASTEROUT-STATUS.
007300
007400     SELECT RUN-REPORT       ASSIGN TO RUNRPT
007500         FILE STATUS  IS  WS-REPORT-STATUS.
007600
007700*****************************************************************
007800 DATA DIVISION.
007900 FILE SECTION.
008000
008100 FD  STOCK-MASTER-IN
008200     LABEL RECORDS ARE STANDARD
008300     BLOCK CONTAINS 0
008400     RECORDING MODE IS F.
008500     COPY STOCKCPY.
008600
008700 FD  QUOTE-FEED
008800     LABEL RECORDS ARE STANDARD
008900     BLOCK CONTAINS 0
009000     RECORDING MODE IS F.
009100     COPY QUOTCPY.
009200
009300 FD  STOCK-MASTER-OUT
009400     LABEL RECORDS ARE STANDARD
009500     BLOCK CONTAINS 0
009600     RECORDING MODE IS F.
009700 01  STO-MASTER-RECORD.
009800     05  STO-MASTER-DATA       PIC X(166).
009900     05  FILLER                PIC X(005).
010000
010100 FD  RUN-REPORT
010200     LABEL RECORDS ARE STANDARD
010300     BLOCK CONTAINS 0
010400     RECORDING MODE IS F.
010500 01  RUN-REPORT-RECORD.
010600     05  RUN-REPORT-DATA       PIC X(127).
010700     05  FILLER                PIC X(005).
010800
010900*****************************************************************
011000 WORKING-STORAGE SECTION.
011100*****************************************************************
011200 01  WS-FIELDS.
011300     05  WS-MASTERIN-STATUS    PIC X(2)  VALUE SPACES.
011400     05  WS-QUOTEFD-STATUS     PIC X(2)  VALUE SPACES.
011500     05  WS-MASTEROUT-STATUS   PIC X(2)  VALUE SPACES.
011600     05  WS-REPORT-STATUS      PIC X(2)  VALUE SPACES.
011700     05  WS-MASTER-EOF-SW      PIC X(1)  VALUE 'N'.
011800         88  WS-MASTER-EOF         VALUE 'Y'.
011900     05  WS-QUOTE-EOF-SW       PIC X(1)  VALUE 'N'.
012000         88  WS-QUOTE-EOF          VALUE 'Y'.
012100     05  WS-MASTER-KEY         PIC X(10) VALUE SPACES.
012200     05  WS-QUOTE-KEY          PIC X(10) VALUE SPACES.
012300     05  FILLER                PIC X(10) VALUE SPACES.
012400*
012500 01  WS-ERR-FIELDS.
012600     05  WS-ERR-MSG-1          PIC X(35) VALUE SPACES.
012700     05  WS-ERR-MSG-2          PIC X(66) VALUE SPACES.
012800     05  FILLER                PIC X(05).
012900*
013000* RUN TOTALS - SAME PACKED-DECIMAL HABIT AS THE REST OF THE
013100* SHOP'S BATCH-REPORT COUNTERS.
013200*
013300 01  TOTALS-VARS.
013400     05  NUM-MASTER-READ       PIC S9(7) COMP-3 VALUE +0.
013500     05  NUM-QUOTE-READ        PIC S9(7) COMP-3 VALUE +0.
013600     05  NUM-REFRESHED         PIC S9(7) COMP-3 VALUE +0.
013700     05  NUM-PASSED-THROUGH    PIC S9(7) COMP-3 VALUE +0.
013800     05  NUM-CREATED           PIC S9(7) COMP-3 VALUE +0.
013900     05  NUM-READ-ERRORS       PIC S9(7) COMP-3 VALUE +0.
014000     05  FILLER                PIC X(05).
014100*
014200* STALENESS CUTOFF - 24 HOURS BACK FROM THE RUN DATE/TIME,
014300* COMPUTED ONCE AND PASSED TO EQSREFR FOR EVERY TICKER.
014400*
014500 01  WS-RUN-DATE-8             PIC 9(8)  VALUE ZERO.
014600 01  WS-RUN-TIME-6             PIC 9(6)  VALUE ZERO.
014700 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-8.
014800     05  WS-RUN-CCYY           PIC 9(4).
014900     05  WS-RUN-MM             PIC 9(2).
015000     05  WS-RUN-DD             PIC 9(2).
015100 01  WS-RUN-TIME-R REDEFINES WS-RUN-TIME-6.
015200     05  WS-RUN-HH             PIC 9(2).
015300     05  WS-RUN-MN             PIC 9(2).
015400     05  WS-RUN-SS             PIC 9(2).
015500 01  WS-CUTOFF-FIELDS.
015600     05  WS-CUT-CCYY           PIC 9(4)  VALUE ZERO.
015700     05  WS-CUT-MM             PIC 9(2)  VALUE ZERO.
015800     05  WS-CUT-DD             PIC 9(2)  VALUE ZERO.
015900     05  FILLER                PIC X(05).
016000 01  WS-LEAP-WORK-FIELDS.
016100     05  WS-LEAP-WORK          PIC S9(4) COMP VALUE 0.
016200     05  WS-LEAP-REM           PIC S9(4) COMP VALUE 0.
016300     05  FILLER                PIC X(05).
016400*
016500* CALENDAR TABLE USED ONLY TO ROLL THE CUTOFF DATE BACK
016600* ACROSS A MONTH BOUNDARY - FEBRUARY IS CARRIED AS 28 AND
016700* BUMPED BY ONE IN LEAP YEARS BY 130-CHECK-LEAP-YEAR.
016800*
016900 01  TBL-DAYS-IN-MONTH-V.
017000     05  FILLER                PIC 9(02)  VALUE 31.
017100     05  FILLER                PIC 9(02)  VALUE 28.
017200     05  FILLER                PIC 9(02)  VALUE 31.
017300     05  FILLER                PIC 9(02)  VALUE 30.
017400     05  FILLER                PIC 9(02)  VALUE 31.
017500     05  FILLER                PIC 9(02)  VALUE 30.
017600     05  FILLER                PIC 9(02)  VALUE 31.
017700     05  FILLER                PIC 9(02)  VALUE 31.
017800     05  FILLER                PIC 9(02)  VALUE 30.
017900     05  FILLER                PIC 9(02)  VALUE 31.
018000     05  FILLER                PIC 9(02)  VALUE 30.
018100     05  FILLER                PIC 9(02)  VALUE 31.
018200 01  TBL-DAYS-IN-MONTH REDEFINES TBL-DAYS-IN-MONTH-V.
018300     05  TBL-DIM-ENTRY  OCCURS 12 TIMES INDEXED BY TBL-DIM-IX
018400                         PIC 9(02).
018500*
018600* LINKAGE-SHAPED WORK AREA PASSED TO EQSREFR.
018700*
018800 01  EQR-CONTROL-AREA.
018900     05  EQR-CUTOFF-DATE       PIC 9(8)  VALUE ZERO.
019000     05  EQR-CUT-DATE-R  REDEFINES EQR-CUTOFF-DATE.
019100         10  EQR-CUT-CCYY      PIC 9(4).
019200         10  EQR-CUT-MM        PIC 9(2).
019300         10  EQR-CUT-DD        PIC 9(2).
019400     05  EQR-CUTOFF-TIME       PIC 9(6)  VALUE ZERO.
019500     05  EQR-NEW-RECORD-SW     PIC X(01) VALUE 'N'.
019600         88  EQR-NEW-RECORD        VALUE 'Y'.
019700     05  EQR-REFRESHED-SW      PIC X(01) VALUE 'N'.
019800         88  EQR-REFRESHED         VALUE 'Y'.
019900     05  FILLER                PIC X(10) VALUE SPACES.
020000*
020100*        *******************
020200*            report lines
020300*        *******************
020400 01  RPT-HEADER1.
020500     05  FILLER                PIC X(40)
020600               VALUE 'SECURITY MASTER REFRESH - RUN REPORT   '.
020700     05  FILLER                PIC X(8)  VALUE 'DATE: '.
020800     05  RPT-MM                PIC 99.
020900     05  FILLER                PIC X     VALUE '/'.
021000     05  RPT-DD                PIC 99.
021100     05  FILLER                PIC X     VALUE '/'.
021200     05  RPT-CCYY              PIC 9999.
021300     05  FILLER                PIC X(69) VALUE SPACES.
021400 01  RPT-HEADER2.
021500     05  FILLER                PIC X(76) VALUE ALL '-'.
021600     05  FILLER                PIC X(56) VALUE SPACES.
021700 01  RPT-TOTALS-DETAIL.
021800     05  FILLER                PIC X(2)  VALUE SPACES.
021900     05  RPT-TOTALS-TYPE       PIC X(24).
022000     05  RPT-TOTALS-VALUE      PIC ZZZ,ZZ9.
022100     05  FILLER                PIC X(97) VALUE SPACES.
022200 01  RPT-ERROR-LINE.
022300     05  FILLER                PIC X(4)  VALUE '*** '.
022400     05  RPT-ERR-TEXT-1        PIC X(35) VALUE SPACES.
022500     05  RPT-ERR-TEXT-2        PIC X(66) VALUE SPACES.
022600     05  FILLER                PIC X(27) VALUE SPACES.
022700 01  RPT-SPACES.
022800     05  FILLER                PIC X(132) VALUE SPACES.
022900*
023000*****************************************************************
023100 PROCEDURE DIVISION.
023200*****************************************************************
023300
023400 000-MAIN.
023500     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.
023600     ACCEPT WS-RUN-TIME-6 FROM TIME.
023700     DISPLAY 'EQSMSTR STARTED ' WS-RUN-DATE-8 ' ' WS-RUN-TIME-6.
023800     PERFORM 900-OPEN-FILES.
023900     PERFORM 100-COMPUTE-CUTOFF THRU 100-EXIT.
024000     PERFORM 800-INIT-REPORT.
024100     PERFORM 700-READ-MASTER THRU 700-EXIT.
024200     PERFORM 710-READ-QUOTE  THRU 710-EXIT.
024300     PERFORM 200-MERGE-ONE-PAIR THRU 200-EXIT
024400         UNTIL WS-MASTER-EOF AND WS-QUOTE-EOF.
024500     PERFORM 890-WRITE-TOTALS.
024600     PERFORM 905-CLOSE-FILES.
024700     GOBACK.
024800*
024900*----------------------------------------------------------------
025000* 100-COMPUTE-CUTOFF - ONE DAY BACK FROM THE RUN DATE/TIME.
025100*----------------------------------------------------------------
025200 100-COMPUTE-CUTOFF.
025300     MOVE WS-RUN-CCYY TO WS-CUT-CCYY.
025400     MOVE WS-RUN-MM   TO WS-CUT-MM.
025500     MOVE WS-RUN-DD   TO WS-CUT-DD.
025600     IF WS-CUT-DD > 1
025700         SUBTRACT 1 FROM WS-CUT-DD
025800         GO TO 140-BUILD-CUTOFF-FIELD.
025900     PERFORM 110-ROLL-BACK-MONTH.
026000     GO TO 140-BUILD-CUTOFF-FIELD.
026100 140-BUILD-CUTOFF-FIELD.
026200     MOVE WS-CUT-CCYY TO EQR-CUT-CCYY.
026300     MOVE WS-CUT-MM   TO EQR-CUT-MM.
026400     MOVE WS-CUT-DD   TO EQR-CUT-DD.
026500     MOVE WS-RUN-TIME-6 TO EQR-CUTOFF-TIME.
026600 100-EXIT.
026700     EXIT.
026800*
026900 110-ROLL-BACK-MONTH.
027000     IF WS-CUT-MM > 1
027100         SUBTRACT 1 FROM WS-CUT-MM
027200     ELSE
027300         MOVE 12 TO WS-CUT-MM
027400         SUBTRACT 1 FROM WS-CUT-CCYY.
027500     PERFORM 120-SET-LAST-DAY-OF-MONTH THRU 120-EXIT.
027600*
027700 120-SET-LAST-DAY-OF-MONTH.
027800     MOVE TBL-DIM-ENTRY(WS-CUT-MM) TO WS-CUT-DD.
027900     IF WS-CUT-MM NOT = 2
028000         GO TO 120-EXIT.
028100     PERFORM 130-CHECK-LEAP-YEAR THRU 130-EXIT.
028200 120-EXIT.
028300     EXIT.
028400*
028500 130-CHECK-LEAP-YEAR.
028600     DIVIDE WS-CUT-CCYY BY 4 GIVING WS-LEAP-WORK
028700         REMAINDER WS-LEAP-REM.
028800     IF WS-LEAP-REM NOT = 0
028900         GO TO 130-EXIT.
029000     DIVIDE WS-CUT-CCYY BY 100 GIVING WS-LEAP-WORK
029100         REMAINDER WS-LEAP-REM.
029200     IF WS-LEAP-REM NOT = 0
029300         ADD 1 TO WS-CUT-DD
029400         GO TO 130-EXIT.
029500     DIVIDE WS-CUT-CCYY BY 400 GIVING WS-LEAP-WORK
029600         REMAINDER WS-LEAP-REM.
029700     IF WS-LEAP-REM = 0
029800         ADD 1 TO WS-CUT-DD.
029900 130-EXIT.
030000     EXIT.
030100*
030200*----------------------------------------------------------------
030300* 200-MERGE-ONE-PAIR - ONE STEP OF THE BALANCED MATCH-MERGE.
030400*----------------------------------------------------------------
030500 200-MERGE-ONE-PAIR.
030600     IF WS-MASTER-KEY = WS-QUOTE-KEY
030700         MOVE 'N' TO EQR-NEW-RECORD-SW
030800         CALL 'EQSREFR' USING STK-MASTER-RECORD,
030900                               QTE-QUOTE-RECORD,
031000                               EQR-CONTROL-AREA
031100         MOVE STK-MASTER-RECORD TO STO-MASTER-RECORD
031200         WRITE STO-MASTER-RECORD
031300         ADD 1 TO NUM-REFRESHED
031400         PERFORM 700-READ-MASTER THRU 700-EXIT
031500         PERFORM 710-READ-QUOTE  THRU 710-EXIT
031600         GO TO 200-EXIT.
031700     IF WS-MASTER-KEY < WS-QUOTE-KEY
031800         MOVE STK-MASTER-RECORD TO STO-MASTER-RECORD
031900         WRITE STO-MASTER-RECORD
032000         ADD 1 TO NUM-PASSED-THROUGH
032100         PERFORM 700-READ-MASTER THRU 700-EXIT
032200         GO TO 200-EXIT.
032300     PERFORM 210-BUILD-NEW-MASTER THRU 210-EXIT.
032310     MOVE 'Y' TO EQR-NEW-RECORD-SW.
032320     CALL 'EQSREFR' USING STK-MASTER-RECORD,
032330                           QTE-QUOTE-RECORD,
032340                           EQR-CONTROL-AREA.
032350     MOVE STK-MASTER-RECORD TO STO-MASTER-RECORD.
032360     WRITE STO-MASTER-RECORD.
032370     ADD 1 TO NUM-CREATED.
032380     MOVE 'NEW TICKER FROM QUOTE FEED: ' TO WS-ERR-MSG-1.
032390     MOVE QTE-TICKER TO WS-ERR-MSG-2.
032400     PERFORM 820-REPORT-EXCEPTION.
032700     PERFORM 710-READ-QUOTE THRU 710-EXIT.
032800 200-EXIT.
032900     EXIT.
032910*
032920*----------------------------------------------------------------
032930* 210-BUILD-NEW-MASTER - QUOTE FEED CARRIES A TICKER WE HAVE
032940* NEVER SEEN BEFORE.  LAY DOWN A BLANK MASTER RECORD WITH
032950* SENSIBLE DEFAULTS FOR THE FIELDS THE FEED DOES NOT CARRY
032960* (NAME, SECTOR, TYPE, WEEKLY CHANGE, P/B) BEFORE HANDING IT
032970* TO EQSREFR TO FILL IN THE PRICE AND FUNDAMENTALS.  NAME AND
032980* SECTOR STAY BLANK - THE QUOTE FEED DOES NOT CARRY THEM AND
032990* THIS PROGRAM HAS NO OTHER SOURCE FOR THEM.
033000*----------------------------------------------------------------
033010 210-BUILD-NEW-MASTER.
033020     MOVE SPACES TO STK-MASTER-RECORD.
033030     MOVE 'S' TO STK-SECURITY-TYPE.
033040     MOVE ZERO TO STK-WEEKLY-CHANGE.
033050     MOVE ZERO TO STK-PB-RATIO.
033060     MOVE 'N' TO STK-PB-AVAIL-SW.
033070 210-EXIT.
033080     EXIT.
033090*
033100 700-READ-MASTER.
033200     READ STOCK-MASTER-IN
033300         AT END MOVE 'Y' TO WS-MASTER-EOF-SW.
033400     IF WS-MASTER-EOF
033500         MOVE HIGH-VALUES TO WS-MASTER-KEY
033600         GO TO 700-EXIT.
033700     IF WS-MASTERIN-STATUS NOT = '00'
033800         MOVE 'ERROR ON SECURITY MASTER READ. CODE:'
033900             TO WS-ERR-MSG-1
034000         MOVE WS-MASTERIN-STATUS TO WS-ERR-MSG-2
034100         PERFORM 820-REPORT-EXCEPTION
034200         ADD 1 TO NUM-READ-ERRORS
034300         MOVE 'Y' TO WS-MASTER-EOF-SW
034400         MOVE HIGH-VALUES TO WS-MASTER-KEY
034500         GO TO 700-EXIT.
034600     ADD 1 TO NUM-MASTER-READ.
034700     MOVE STK-TICKER TO WS-MASTER-KEY.
034800 700-EXIT.
034900     EXIT.
035000*
035100 710-READ-QUOTE.
035200     READ QUOTE-FEED
035300         AT END MOVE 'Y' TO WS-QUOTE-EOF-SW.
035400     IF WS-QUOTE-EOF
035500         MOVE HIGH-VALUES TO WS-QUOTE-KEY
035600         GO TO 710-EXIT.
035700     IF WS-QUOTEFD-STATUS NOT = '00'
035800         MOVE 'ERROR ON QUOTE FEED READ. CODE:'
035900             TO WS-ERR-MSG-1
036000         MOVE WS-QUOTEFD-STATUS TO WS-ERR-MSG-2
036100         PERFORM 820-REPORT-EXCEPTION
036200         ADD 1 TO NUM-READ-ERRORS
036300         MOVE 'Y' TO WS-QUOTE-EOF-SW
036400         MOVE HIGH-VALUES TO WS-QUOTE-KEY
036500         GO TO 710-EXIT.
036600     ADD 1 TO NUM-QUOTE-READ.
036700     MOVE QTE-TICKER TO WS-QUOTE-KEY.
036800 710-EXIT.
036900     EXIT.
037000*
037100 800-INIT-REPORT.
037200     MOVE WS-RUN-MM   TO RPT-MM.
037300     MOVE WS-RUN-DD   TO RPT-DD.
037400     MOVE WS-RUN-CCYY TO RPT-CCYY.
037500     WRITE RUN-REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
037600     WRITE RUN-REPORT-RECORD FROM RPT-HEADER2.
037700*
037800 820-REPORT-EXCEPTION.
037900     WRITE RUN-REPORT-RECORD FROM RPT-SPACES AFTER 1.
038000     MOVE WS-ERR-MSG-1 TO RPT-ERR-TEXT-1.
038100     MOVE WS-ERR-MSG-2 TO RPT-ERR-TEXT-2.
038200     WRITE RUN-REPORT-RECORD FROM RPT-ERROR-LINE.
038300*
038400 900-OPEN-FILES.
038500     OPEN INPUT  STOCK-MASTER-IN
038600          INPUT  QUOTE-FEED
038700          OUTPUT STOCK-MASTER-OUT
038800          OUTPUT RUN-REPORT.
038900     IF WS-MASTERIN-STATUS NOT = '00'
039000         DISPLAY 'ERROR OPENING SECURITY MASTER. RC:'
039100                 WS-MASTERIN-STATUS
039200         MOVE 16 TO RETURN-CODE
039300         MOVE 'Y' TO WS-MASTER-EOF-SW
039400         MOVE 'Y' TO WS-QUOTE-EOF-SW.
039500     IF WS-QUOTEFD-STATUS NOT = '00'
039600         DISPLAY 'ERROR OPENING QUOTE FEED. RC:'
039700                 WS-QUOTEFD-STATUS
039800         MOVE 16 TO RETURN-CODE
039900         MOVE 'Y' TO WS-MASTER-EOF-SW
040000         MOVE 'Y' TO WS-QUOTE-EOF-SW.
040100*
040200 890-WRITE-TOTALS.
040300     WRITE RUN-REPORT-RECORD FROM RPT-SPACES AFTER 2.
040400     MOVE SPACES TO RPT-TOTALS-DETAIL.
040500     MOVE 'MASTER RECORDS READ:   ' TO RPT-TOTALS-TYPE.
040600     MOVE NUM-MASTER-READ TO RPT-TOTALS-VALUE.
040700     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-DETAIL.
040800     MOVE SPACES TO RPT-TOTALS-DETAIL.
040900     MOVE 'QUOTE FEED RECORDS READ:' TO RPT-TOTALS-TYPE.
041000     MOVE NUM-QUOTE-READ TO RPT-TOTALS-VALUE.
041100     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-DETAIL.
041200     MOVE SPACES TO RPT-TOTALS-DETAIL.
041300     MOVE 'TICKERS REFRESHED:     ' TO RPT-TOTALS-TYPE.
041400     MOVE NUM-REFRESHED TO RPT-TOTALS-VALUE.
041500     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-DETAIL.
041600     MOVE SPACES TO RPT-TOTALS-DETAIL.
041700     MOVE 'TICKERS PASSED THROUGH:' TO RPT-TOTALS-TYPE.
041800     MOVE NUM-PASSED-THROUGH TO RPT-TOTALS-VALUE.
041900     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-DETAIL.
042000     MOVE SPACES TO RPT-TOTALS-DETAIL.
042100     MOVE 'NEW SECURITIES ADDED:  ' TO RPT-TOTALS-TYPE.
042200     MOVE NUM-CREATED TO RPT-TOTALS-VALUE.
042300     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-DETAIL.
042400     MOVE SPACES TO RPT-TOTALS-DETAIL.
042500     MOVE 'READ ERRORS:            ' TO RPT-TOTALS-TYPE.
042600     MOVE NUM-READ-ERRORS TO RPT-TOTALS-VALUE.
042700     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-DETAIL.
042800*
042900 905-CLOSE-FILES.
043000     CLOSE STOCK-MASTER-IN
043100           QUOTE-FEED
043200           STOCK-MASTER-OUT
043300           RUN-REPORT.
