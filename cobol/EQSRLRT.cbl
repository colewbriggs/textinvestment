000100*****************************************************************
000200* PROGRAM:  EQSRLRT
000300*           Equity Screening System - Realtime Alert Job
000400*
000500* AUTHOR :  R. Shaw
000600*           Equity Screening Unit - Batch Systems
000700*
000800* RUNS EACH TIME THE SECURITY MASTER IS REFRESHED.  FOR EVERY
000900* ACTIVE, NON-PAUSED SUBSCRIBER ON THE 'R' (REALTIME) FREQUENCY,
001000* TAKES THE SINGLE BEST DIP-DETECTOR OPPORTUNITY, SKIPS IT IF
001100* THE SAME USER+TICKER WAS ALREADY ALERTED TODAY, AND WRITES
001200* ONE ALERT RECORD PLUS THE FULL MESSAGE TEXT ON THE RUN REPORT.
001300*****************************************************************
001400*
001500* Run sequence:
001600*     1. Must run after EQSMSTR has produced tonight's
001700*        STOCKOU generation (renamed to STOCKMS for this step).
001800*     2. USRPREF need not be sorted by frequency - this job
001900*        reads the whole file and skips non-'R' rows.
002000*     3. PRALERT carries every alert this shop has ever written;
002100*        only today's rows for a given user+ticker matter here.
002200*
002300*****************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.    EQSRLRT.
002600 AUTHOR.        R. SHAW.
002700 INSTALLATION.  EQUITY SCREENING UNIT - BATCH SYSTEMS.
002800 DATE-WRITTEN.  06/15/87.
002900 DATE-COMPILED.
003000 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
003100*****************************************************************
003200*                                                                *
003300* CHANGE ACTIVITY :                                              *
003400*                                                                *
003500*   DATE    PGMR    WO-NUMBER  DESCRIPTION                       *
003600*   870615  RSHAW   WO-4618    ORIGINAL REALTIME ALERT DRIVER    *
003700*   871002  RSHAW   WO-4640    ADDED SAME-DAY DEDUP AGAINST      *
003800*                              PRIOR ALERTS FILE                *
003900*   890714  TLIN    WO-4989    MASTER TABLE LOAD SHARES THE      *
004000*                              SAME ODO LAYOUT AS EQSDIP NOW     *
004100*                              CALLS, TRIMMED DUPLICATE CODE     *
004200*   930718  TLIN    WO-5505    DEDUP TABLE RAISED TO 3000 ROWS - *
004300*                              SUBSCRIBER BASE OUTGREW 1500      *
004400*   980114  MPRICE  WO-6021    Y2K - RUN DATE NOW A FULL 4-DIGIT *
004500*                              CCYY FIELD THROUGHOUT             *
004600*   030822  DKERR   WO-7106    CLEAN COMPILE UNDER NEW LIBRARIAN *
004700*                              RELEASE, NO LOGIC CHANGE          *
004710*   040615  KPATEL  WO-7206    STKTCPY ENTRY FIELDS RENAMED TO   *
004720*                              STE- PREFIX, UPDATED EVERY        *
004730*                              SUBSCRIPTED REFERENCE HERE        *
004740*   040615  KPATEL  WO-7206    ALERT BODY WAS MISSING THE        *
004750*                              STANDARD CLOSING LINE - ADDED     *
004760*                              435-WRITE-CLOSING SO EVERY ALERT  *
004770*                              GETS IT, REASONS OR NOT           *
004800*                                                                *
004900*****************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-370.
005300 OBJECT-COMPUTER. IBM-370.
005400 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800     SELECT STOCK-MASTER-IN ASSIGN TO STOCKMS
005900         ACCESS IS SEQUENTIAL
006000         FILE STATUS  IS  WS-MASTERIN-STATUS.
006100
006200     SELECT USER-PREFS      ASSIGN TO USRPREF
006300         ACCESS IS SEQUENTIAL
006400         FILE STATUS  IS  WS-USRPREF-STATUS.
006500
006600     SELECT PRIOR-ALERTS    ASSIGN TO PRALERT
006700         ACCESS IS SEQUENTIAL
006800         FILE STATUS  IS  WS-PRALERT-STATUS.
006900
007000     SELECT ALERT-OUT       ASSIGN TO ALEROUT
007100         FILE STATUS  IS  WS-ALEROUT-STATUS.
007200
007300     SELECT RUN-REPORT      ASSIGN TO RUNRPT
007400         FILE STATUS  IS  WS-REPORT-STATUS.
007500
007600*****************************************************************
007700 DATA DIVISION.
007800 FILE SECTION.
007900
008000 FD  STOCK-MASTER-IN
008100     LABEL RECORDS ARE STANDARD
008200     BLOCK CONTAINS 0
008300     RECORDING MODE IS F.
008400     COPY STOCKCPY.
008500
008600 FD  USER-PREFS
008700     LABEL RECORDS ARE STANDARD
008800     BLOCK CONTAINS 0
008900     RECORDING MODE IS F.
009000     COPY USRPCPY.
009100
009200* PRIOR-ALERTS CARRIES THE SAME LAYOUT AS ALRTCPY, BUT THE
009300* RECORD IS TYPED FLAT HERE SO THE FIELD NAMES DON'T COLLIDE
009400* WITH ALERT-OUT'S COPY OF ALRTCPY BELOW.
009500 FD  PRIOR-ALERTS
009600     LABEL RECORDS ARE STANDARD
009700     BLOCK CONTAINS 0
009800     RECORDING MODE IS F.
009900 01  PRI-ALERT-RECORD           PIC X(163).
010000
010100 FD  ALERT-OUT
010200     LABEL RECORDS ARE STANDARD
010300     BLOCK CONTAINS 0
010400     RECORDING MODE IS F.
010500     COPY ALRTCPY.
010600
010700 FD  RUN-REPORT
010800     LABEL RECORDS ARE STANDARD
010900     BLOCK CONTAINS 0
011000     RECORDING MODE IS F.
011100 01  RUN-REPORT-RECORD.
011200     05  RUN-REPORT-DATA       PIC X(127).
011300     05  FILLER                PIC X(005).
011400
011500*****************************************************************
011600 WORKING-STORAGE SECTION.
011700*****************************************************************
011800 01  WS-FIELDS.
011900     05  WS-MASTERIN-STATUS    PIC X(2)  VALUE SPACES.
012000     05  WS-USRPREF-STATUS     PIC X(2)  VALUE SPACES.
012100     05  WS-PRALERT-STATUS     PIC X(2)  VALUE SPACES.
012200     05  WS-ALEROUT-STATUS     PIC X(2)  VALUE SPACES.
012300     05  WS-REPORT-STATUS      PIC X(2)  VALUE SPACES.
012400     05  WS-MASTER-EOF-SW      PIC X(1)  VALUE 'N'.
012500         88  WS-MASTER-EOF         VALUE 'Y'.
012600     05  WS-USER-EOF-SW        PIC X(1)  VALUE 'N'.
012700         88  WS-USER-EOF           VALUE 'Y'.
012800     05  WS-PRIOR-EOF-SW       PIC X(1)  VALUE 'N'.
012900         88  WS-PRIOR-EOF          VALUE 'Y'.
013000     05  WS-DEDUP-FOUND-SW     PIC X(1)  VALUE 'N'.
013100         88  WS-DEDUP-FOUND        VALUE 'Y'.
013200     05  FILLER                PIC X(10) VALUE SPACES.
013300*
013400 01  WS-ERR-FIELDS.
013500     05  WS-ERR-MSG-1          PIC X(35) VALUE SPACES.
013600     05  WS-ERR-MSG-2          PIC X(66) VALUE SPACES.
013700     05  FILLER                PIC X(05).
013800*
013900* RUN TOTALS - SAME PACKED-DECIMAL HABIT AS EQSMSTR.
014000*
014100 01  TOTALS-VARS.
014200     05  NUM-SUBS-EXAMINED     PIC S9(7) COMP-3 VALUE +0.
014300     05  NUM-SUBS-SKIPPED      PIC S9(7) COMP-3 VALUE +0.
014400     05  NUM-ALERTS-WRITTEN    PIC S9(7) COMP-3 VALUE +0.
014500     05  NUM-READ-ERRORS       PIC S9(7) COMP-3 VALUE +0.
014600     05  FILLER                PIC X(05).
014700*
014800 01  WS-RUN-DATE-8             PIC 9(8)  VALUE ZERO.
014900 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-8.
015000     05  WS-RUN-CCYY           PIC 9(4).
015100     05  WS-RUN-MM             PIC 9(2).
015200     05  WS-RUN-DD             PIC 9(2).
015300*
015400* SECURITY MASTER LOADED ONCE PER RUN, BINARY-SEARCHED BELOW
015500* BY EQSDIP (PER CANDIDATE) AND AGAIN LOCALLY (PER TOP PICK,
015600* TO PULL P/E, ROE AND D/E FOR THE MESSAGE BODY).
015700*
015800     COPY STKTCPY.
015900 01  WS-LOAD-FIELDS.
016000     05  WS-LOAD-COUNT         PIC S9(5) COMP VALUE 0.
016100     05  WS-LOW-IX             PIC S9(5) COMP VALUE 0.
016200     05  WS-HIGH-IX            PIC S9(5) COMP VALUE 0.
016300     05  WS-MID-IX             PIC S9(5) COMP VALUE 0.
016400     05  WS-FOUND-IX           PIC S9(5) COMP VALUE 0.
016500     05  WS-FOUND-SW           PIC X(01) VALUE 'N'.
016600         88  WS-MASTER-ROW-FOUND   VALUE 'Y'.
016700     05  FILLER                PIC X(05).
016800*
016900* DEDUP TABLE - ONE ROW PER ALERT EVER WRITTEN.  PRIOR-ALERTS
017000* IS NOT SORTED SO THIS IS A LINEAR SCAN, NOT A BINARY ONE.
017100*
017200 01  WS-PRIOR-ALERT-TABLE.
017300     05  WS-PRIOR-COUNT        PIC 9(05) COMP-3.
017400     05  WS-PRIOR-ENTRY  OCCURS 1 TO 3000 TIMES
017500                           DEPENDING ON WS-PRIOR-COUNT
017600                           INDEXED BY WS-PRIOR-IX.
017700         10  WS-PRIOR-USER-ID    PIC 9(06).
017800         10  WS-PRIOR-TICKER     PIC X(10).
017900         10  WS-PRIOR-DATE       PIC 9(08).
018000     05  FILLER                PIC X(05).
018100*
018200* ALTERNATE VIEW OF THE FLAT PRIOR-ALERTS RECORD - REDEFINES
018300* THE SAME BYTES ALRTCPY LAYS OUT, KEPT SEPARATE SO THE NAMES
018400* DON'T CLASH WITH ALERT-OUT'S COPY OF ALRTCPY.
018500*
018600 01  PRI-ALERT-RECORD-R REDEFINES PRI-ALERT-RECORD.
018700     05  PRI-USER-ID           PIC 9(06).
018800     05  PRI-TICKER            PIC X(10).
018900     05  PRI-SCORE             PIC 9(03).
019000     05  PRI-DROP-PCT          PIC S9V9(4).
019100     05  PRI-ALERT-DATE        PIC 9(08).
019200     05  PRI-ALERT-KIND        PIC X(01).
019300     05  PRI-MESSAGE           PIC X(120).
019400     05  FILLER                PIC X(10).
019500*
019600* RESULT AREA FILLED IN BY EQSDIP - TOP-1 ONLY FOR THIS JOB.
019700*
019800     COPY OPPCPY.
019900 77  LK-TOP-N                  PIC 9(01) VALUE 1.
020000*
020100* EDITED FIELDS FOR THE MESSAGE BODY - SAME HABIT AS EQSSCOR.
020200*
020300 01  WS-MSG-EDIT-FIELDS.
020400     05  WS-PCT-DROP-ED        PIC 999.
020500     05  WS-PE-ED              PIC 99.9.
020600     05  WS-ROE-PCT-ED         PIC 999.
020700     05  WS-DE-ED              PIC 9.99.
020800     05  FILLER                PIC X(05).
020900 77  WS-REASON-IX              PIC S9(3) COMP VALUE 0.
021000*
021100*        *******************
021200*            report lines
021300*        *******************
021400 01  RPT-HEADER1.
021500     05  FILLER                PIC X(40)
021600               VALUE 'REALTIME ALERT JOB - RUN REPORT        '.
021700     05  FILLER                PIC X(8)  VALUE 'DATE: '.
021800     05  RPT-MM                PIC 99.
021900     05  FILLER                PIC X     VALUE '/'.
022000     05  RPT-DD                PIC 99.
022100     05  FILLER                PIC X     VALUE '/'.
022200     05  RPT-CCYY              PIC 9999.
022300     05  FILLER                PIC X(69) VALUE SPACES.
022400 01  RPT-HEADER2.
022500     05  FILLER                PIC X(76) VALUE ALL '-'.
022600     05  FILLER                PIC X(56) VALUE SPACES.
022700 01  RPT-TOTALS-DETAIL.
022800     05  FILLER                PIC X(2)  VALUE SPACES.
022900     05  RPT-TOTALS-TYPE       PIC X(24).
023000     05  RPT-TOTALS-VALUE      PIC ZZZ,ZZ9.
023100     05  FILLER                PIC X(97) VALUE SPACES.
023200 01  RPT-MSG-LINE.
023300     05  FILLER                PIC X(4)  VALUE SPACES.
023400     05  RPT-MSG-TEXT          PIC X(100).
023500     05  FILLER                PIC X(28) VALUE SPACES.
023600 01  RPT-ERROR-LINE.
023700     05  FILLER                PIC X(4)  VALUE '*** '.
023800     05  RPT-ERR-TEXT-1        PIC X(35) VALUE SPACES.
023900     05  RPT-ERR-TEXT-2        PIC X(66) VALUE SPACES.
024000     05  FILLER                PIC X(27) VALUE SPACES.
024100 01  RPT-SPACES.
024200     05  FILLER                PIC X(132) VALUE SPACES.
024300*
024400*****************************************************************
024500 PROCEDURE DIVISION.
024600*****************************************************************
024700
024800 000-MAIN.
024900     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.
025000     DISPLAY 'EQSRLRT STARTED ' WS-RUN-DATE-8.
025100     PERFORM 900-OPEN-FILES.
025200     PERFORM 800-INIT-REPORT.
025300     PERFORM 100-LOAD-MASTER-TABLE THRU 100-EXIT.
025400     PERFORM 150-LOAD-PRIOR-ALERTS THRU 150-EXIT.
025500     PERFORM 720-READ-USER THRU 720-EXIT.
025600     PERFORM 300-PROCESS-ONE-SUBSCRIBER THRU 300-EXIT
025700         UNTIL WS-USER-EOF.
025800     PERFORM 890-WRITE-TOTALS.
025900     PERFORM 905-CLOSE-FILES.
026000     GOBACK.
026100*
026200*----------------------------------------------------------------
026300* 100-LOAD-MASTER-TABLE - PULLS TONIGHT'S MASTER INTO MEMORY.
026400*----------------------------------------------------------------
026500 100-LOAD-MASTER-TABLE.
026600     MOVE 0 TO WS-LOAD-COUNT.
026700     PERFORM 700-READ-MASTER THRU 700-EXIT.
026800     PERFORM 110-LOAD-ONE-MASTER-ROW THRU 110-EXIT
026900         UNTIL WS-MASTER-EOF.
027000 100-EXIT.
027100     EXIT.
027200*
027300 110-LOAD-ONE-MASTER-ROW.
027400     ADD 1 TO WS-LOAD-COUNT.
027500     MOVE WS-LOAD-COUNT TO STK-MASTER-COUNT.
027600     SET STK-MASTER-IX TO WS-LOAD-COUNT.
027700     MOVE STK-MASTER-RECORD TO STK-MASTER-ENTRY(STK-MASTER-IX).
027800     PERFORM 700-READ-MASTER THRU 700-EXIT.
027900 110-EXIT.
028000     EXIT.
028100*
028200*----------------------------------------------------------------
028300* 150-LOAD-PRIOR-ALERTS - PULLS THE DEDUP TABLE INTO MEMORY.
028400*----------------------------------------------------------------
028500 150-LOAD-PRIOR-ALERTS.
028600     MOVE 0 TO WS-PRIOR-COUNT.
028700     PERFORM 730-READ-PRIOR THRU 730-EXIT.
028800     PERFORM 160-LOAD-ONE-PRIOR-ROW THRU 160-EXIT
028900         UNTIL WS-PRIOR-EOF.
029000 150-EXIT.
029100     EXIT.
029200*
029300 160-LOAD-ONE-PRIOR-ROW.
029400     ADD 1 TO WS-PRIOR-COUNT.
029500     SET WS-PRIOR-IX TO WS-PRIOR-COUNT.
029600     MOVE PRI-USER-ID    TO WS-PRIOR-USER-ID(WS-PRIOR-IX).
029700     MOVE PRI-TICKER     TO WS-PRIOR-TICKER(WS-PRIOR-IX).
029800     MOVE PRI-ALERT-DATE TO WS-PRIOR-DATE(WS-PRIOR-IX).
029900     PERFORM 730-READ-PRIOR THRU 730-EXIT.
030000 160-EXIT.
030100     EXIT.
030200*
030300*----------------------------------------------------------------
030400* 300-PROCESS-ONE-SUBSCRIBER - ONE ROW OF USER-PREFS.
030500*----------------------------------------------------------------
030600 300-PROCESS-ONE-SUBSCRIBER.
030700     ADD 1 TO NUM-SUBS-EXAMINED.
030800     IF NOT USR-ACTIVE
030900         ADD 1 TO NUM-SUBS-SKIPPED
031000         PERFORM 720-READ-USER THRU 720-EXIT
031100         GO TO 300-EXIT.
031200     IF USR-PAUSED
031300         ADD 1 TO NUM-SUBS-SKIPPED
031400         PERFORM 720-READ-USER THRU 720-EXIT
031500         GO TO 300-EXIT.
031600     IF NOT USR-FREQ-REALTIME
031700         ADD 1 TO NUM-SUBS-SKIPPED
031800         PERFORM 720-READ-USER THRU 720-EXIT
031900         GO TO 300-EXIT.
032000     CALL 'EQSDIP' USING USR-PREFERENCE-RECORD,
032100                           STK-MASTER-TABLE,
032200                           LK-TOP-N,
032300                           OPP-OPPORTUNITY-TABLE.
032400     IF OPP-COUNT = 0
032500         ADD 1 TO NUM-SUBS-SKIPPED
032600         PERFORM 720-READ-USER THRU 720-EXIT
032700         GO TO 300-EXIT.
032800     PERFORM 200-CHECK-DEDUP THRU 200-EXIT.
032900     IF WS-DEDUP-FOUND
033000         ADD 1 TO NUM-SUBS-SKIPPED
033100         PERFORM 720-READ-USER THRU 720-EXIT
033200         GO TO 300-EXIT.
033300     PERFORM 400-FORMAT-ALERT-MSG THRU 400-EXIT.
033400     PERFORM 410-WRITE-ALERT-RECORD.
033500     ADD 1 TO NUM-ALERTS-WRITTEN.
033600     PERFORM 720-READ-USER THRU 720-EXIT.
033700 300-EXIT.
033800     EXIT.
033900*
034000*----------------------------------------------------------------
034100* 200-CHECK-DEDUP - HAS THIS USER+TICKER ALREADY FIRED TODAY?
034200*----------------------------------------------------------------
034300 200-CHECK-DEDUP.
034400     MOVE 'N' TO WS-DEDUP-FOUND-SW.
034500     IF WS-PRIOR-COUNT = 0
034600         GO TO 200-EXIT.
034700     SET WS-PRIOR-IX TO 1.
034800     PERFORM 210-CHECK-ONE-PRIOR THRU 210-EXIT
034900         UNTIL WS-PRIOR-IX > WS-PRIOR-COUNT
035000            OR WS-DEDUP-FOUND.
035100 200-EXIT.
035200     EXIT.
035300*
035400 210-CHECK-ONE-PRIOR.
035500     IF WS-PRIOR-USER-ID(WS-PRIOR-IX) = USR-USER-ID
035600        AND WS-PRIOR-TICKER(WS-PRIOR-IX) = OPP-TICKER(1)
035700        AND WS-PRIOR-DATE(WS-PRIOR-IX)   = WS-RUN-DATE-8
035800         MOVE 'Y' TO WS-DEDUP-FOUND-SW
035900         GO TO 210-EXIT.
036000     SET WS-PRIOR-IX UP BY 1.
036100 210-EXIT.
036200     EXIT.
036300*
036400*----------------------------------------------------------------
036500* 400-FORMAT-ALERT-MSG - BUILDS THE ALERT TEXT.  FIRST LINE
036600* GOES TO ALR-MESSAGE, THE FULL BODY GOES TO THE RUN REPORT.
036700*----------------------------------------------------------------
036800 400-FORMAT-ALERT-MSG.
036900     MOVE SPACES TO ALR-ALERT-RECORD.
037000     MOVE 'N' TO WS-FOUND-SW.
037100     PERFORM 420-FIND-MASTER-ENTRY THRU 420-EXIT.
037200     COMPUTE WS-PCT-DROP-ED ROUNDED = OPP-DROP-PCT(1) * 100.
037300     STRING OPP-TICKER(1) DELIMITED BY SPACE
037400            ' is down ' DELIMITED BY SIZE
037500            WS-PCT-DROP-ED DELIMITED BY SIZE
037600            '% from its 52-week high.' DELIMITED BY SIZE
037700         INTO ALR-MESSAGE.
037800     WRITE RUN-REPORT-RECORD FROM RPT-SPACES AFTER 1.
037900     MOVE SPACES TO RPT-MSG-LINE.
038000     MOVE ALR-MESSAGE TO RPT-MSG-TEXT.
038100     WRITE RUN-REPORT-RECORD FROM RPT-MSG-LINE.
038200     IF NOT WS-MASTER-ROW-FOUND
038300         GO TO 400-EXIT.
038400     IF STE-PE-AVAILABLE(WS-FOUND-IX)
038500         COMPUTE WS-PE-ED ROUNDED = STE-PE-RATIO(WS-FOUND-IX)
038600         MOVE SPACES TO RPT-MSG-LINE
038700         STRING 'P/E Ratio: ' DELIMITED BY SIZE
038800                WS-PE-ED DELIMITED BY SIZE
038900             INTO RPT-MSG-TEXT
039000         WRITE RUN-REPORT-RECORD FROM RPT-MSG-LINE.
039100     IF STE-ROE-AVAILABLE(WS-FOUND-IX)
039200         COMPUTE WS-ROE-PCT-ED ROUNDED =
039300             STE-ROE(WS-FOUND-IX) * 100
039400         MOVE SPACES TO RPT-MSG-LINE
039500         STRING 'ROE: ' DELIMITED BY SIZE
039600                WS-ROE-PCT-ED DELIMITED BY SIZE
039700                '%' DELIMITED BY SIZE
039800             INTO RPT-MSG-TEXT
039900         WRITE RUN-REPORT-RECORD FROM RPT-MSG-LINE.
040000     IF STE-DE-AVAILABLE(WS-FOUND-IX)
040100         COMPUTE WS-DE-ED ROUNDED = STE-DEBT-EQUITY(WS-FOUND-IX)
040200         MOVE SPACES TO RPT-MSG-LINE
040300         STRING 'Debt/Equity: ' DELIMITED BY SIZE
040400                WS-DE-ED DELIMITED BY SIZE
040500             INTO RPT-MSG-TEXT
040600         WRITE RUN-REPORT-RECORD FROM RPT-MSG-LINE.
040700     IF OPP-REASON-COUNT(1) = 0
040800         GO TO 435-WRITE-CLOSING.
040900     MOVE SPACES TO RPT-MSG-LINE.
041000     MOVE 'Why this caught our eye:' TO RPT-MSG-TEXT.
041100     WRITE RUN-REPORT-RECORD FROM RPT-MSG-LINE.
041200     SET OPP-REAS-IX TO 1.
041300     PERFORM 430-WRITE-ONE-REASON THRU 430-EXIT
041400         UNTIL OPP-REAS-IX > OPP-REASON-COUNT(1)
041500            OR OPP-REAS-IX > 3.
041510 435-WRITE-CLOSING.
041520     MOVE SPACES TO RPT-MSG-LINE.
041530     MOVE 'Reply with any questions about this opportunity!'
041540         TO RPT-MSG-TEXT.
041550     WRITE RUN-REPORT-RECORD FROM RPT-MSG-LINE.
041600 400-EXIT.
041700     EXIT.
041800*
041900 430-WRITE-ONE-REASON.
042000     MOVE SPACES TO RPT-MSG-LINE.
042100     STRING '- ' DELIMITED BY SIZE
042200            OPP-REASON-TEXT(1, OPP-REAS-IX) DELIMITED BY SIZE
042300         INTO RPT-MSG-TEXT.
042400     WRITE RUN-REPORT-RECORD FROM RPT-MSG-LINE.
042500     SET OPP-REAS-IX UP BY 1.
042600 430-EXIT.
042700     EXIT.
042800*
042900*----------------------------------------------------------------
043000* 420-FIND-MASTER-ENTRY - BINARY SEARCH FOR OPP-TICKER(1) SO
043100* THE MESSAGE CAN SHOW P/E, ROE AND D/E FROM THE MASTER.
043200*----------------------------------------------------------------
043300 420-FIND-MASTER-ENTRY.
043400     SET WS-LOW-IX  TO 1.
043500     MOVE STK-MASTER-COUNT TO WS-HIGH-IX.
043600     PERFORM 425-CHECK-MIDPOINT THRU 425-EXIT
043700         UNTIL WS-LOW-IX > WS-HIGH-IX
043800            OR WS-MASTER-ROW-FOUND.
043900 420-EXIT.
044000     EXIT.
044100*
044200 425-CHECK-MIDPOINT.
044300     COMPUTE WS-MID-IX = (WS-LOW-IX + WS-HIGH-IX) / 2.
044400     SET STK-MASTER-IX TO WS-MID-IX.
044500     IF STE-TICKER(STK-MASTER-IX) = OPP-TICKER(1)
044600         MOVE WS-MID-IX TO WS-FOUND-IX
044700         MOVE 'Y' TO WS-FOUND-SW
044800         GO TO 425-EXIT.
044900     IF STE-TICKER(STK-MASTER-IX) < OPP-TICKER(1)
045000         COMPUTE WS-LOW-IX = WS-MID-IX + 1
045100         GO TO 425-EXIT.
045200     COMPUTE WS-HIGH-IX = WS-MID-IX - 1.
045300 425-EXIT.
045400     EXIT.
045500*
045600 410-WRITE-ALERT-RECORD.
045700     MOVE USR-USER-ID        TO ALR-USER-ID.
045800     MOVE OPP-TICKER(1)      TO ALR-TICKER.
045900     MOVE OPP-SCORE(1)       TO ALR-SCORE.
046000     MOVE OPP-DROP-PCT(1)    TO ALR-DROP-PCT.
046100     MOVE WS-RUN-DATE-8      TO ALR-ALERT-DATE.
046200     MOVE 'R'                TO ALR-ALERT-KIND.
046300     WRITE ALR-ALERT-RECORD.
046400*
046500 700-READ-MASTER.
046600     READ STOCK-MASTER-IN
046700         AT END MOVE 'Y' TO WS-MASTER-EOF-SW.
046800     IF WS-MASTER-EOF
046900         GO TO 700-EXIT.
047000     IF WS-MASTERIN-STATUS NOT = '00'
047100         MOVE 'ERROR ON SECURITY MASTER READ. CODE:'
047200             TO WS-ERR-MSG-1
047300         MOVE WS-MASTERIN-STATUS TO WS-ERR-MSG-2
047400         PERFORM 820-REPORT-EXCEPTION
047500         ADD 1 TO NUM-READ-ERRORS
047600         MOVE 'Y' TO WS-MASTER-EOF-SW
047700         GO TO 700-EXIT.
047800 700-EXIT.
047900     EXIT.
048000*
048100 720-READ-USER.
048200     READ USER-PREFS
048300         AT END MOVE 'Y' TO WS-USER-EOF-SW.
048400     IF WS-USER-EOF
048500         GO TO 720-EXIT.
048600     IF WS-USRPREF-STATUS NOT = '00'
048700         MOVE 'ERROR ON USER PREFS READ. CODE:'
048800             TO WS-ERR-MSG-1
048900         MOVE WS-USRPREF-STATUS TO WS-ERR-MSG-2
049000         PERFORM 820-REPORT-EXCEPTION
049100         ADD 1 TO NUM-READ-ERRORS
049200         MOVE 'Y' TO WS-USER-EOF-SW
049300         GO TO 720-EXIT.
049400 720-EXIT.
049500     EXIT.
049600*
049700 730-READ-PRIOR.
049800     READ PRIOR-ALERTS
049900         AT END MOVE 'Y' TO WS-PRIOR-EOF-SW.
050000     IF WS-PRIOR-EOF
050100         GO TO 730-EXIT.
050200     IF WS-PRALERT-STATUS NOT = '00'
050300         MOVE 'ERROR ON PRIOR ALERTS READ. CODE:'
050400             TO WS-ERR-MSG-1
050500         MOVE WS-PRALERT-STATUS TO WS-ERR-MSG-2
050600         PERFORM 820-REPORT-EXCEPTION
050700         ADD 1 TO NUM-READ-ERRORS
050800         MOVE 'Y' TO WS-PRIOR-EOF-SW
050900         GO TO 730-EXIT.
051000 730-EXIT.
051100     EXIT.
051200*
051300 800-INIT-REPORT.
051400     MOVE WS-RUN-MM   TO RPT-MM.
051500     MOVE WS-RUN-DD   TO RPT-DD.
051600     MOVE WS-RUN-CCYY TO RPT-CCYY.
051700     WRITE RUN-REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
051800     WRITE RUN-REPORT-RECORD FROM RPT-HEADER2.
051900*
052000 820-REPORT-EXCEPTION.
052100     WRITE RUN-REPORT-RECORD FROM RPT-SPACES AFTER 1.
052200     MOVE WS-ERR-MSG-1 TO RPT-ERR-TEXT-1.
052300     MOVE WS-ERR-MSG-2 TO RPT-ERR-TEXT-2.
052400     WRITE RUN-REPORT-RECORD FROM RPT-ERROR-LINE.
052500*
052600 900-OPEN-FILES.
052700     OPEN INPUT  STOCK-MASTER-IN
052800          INPUT  USER-PREFS
052900          INPUT  PRIOR-ALERTS
053000          OUTPUT ALERT-OUT
053100          OUTPUT RUN-REPORT.
053200     IF WS-MASTERIN-STATUS NOT = '00'
053300         DISPLAY 'ERROR OPENING SECURITY MASTER. RC:'
053400                 WS-MASTERIN-STATUS
053500         MOVE 16 TO RETURN-CODE
053600         MOVE 'Y' TO WS-MASTER-EOF-SW
053700         MOVE 'Y' TO WS-USER-EOF-SW.
053800     IF WS-USRPREF-STATUS NOT = '00'
053900         DISPLAY 'ERROR OPENING USER PREFS. RC:'
054000                 WS-USRPREF-STATUS
054100         MOVE 16 TO RETURN-CODE
054200         MOVE 'Y' TO WS-USER-EOF-SW.
054300     IF WS-PRALERT-STATUS NOT = '00'
054400         DISPLAY 'ERROR OPENING PRIOR ALERTS. RC:'
054500                 WS-PRALERT-STATUS
054600         MOVE 16 TO RETURN-CODE
054700         MOVE 'Y' TO WS-USER-EOF-SW.
054800*
054900 890-WRITE-TOTALS.
055000     WRITE RUN-REPORT-RECORD FROM RPT-SPACES AFTER 2.
055100     MOVE SPACES TO RPT-TOTALS-DETAIL.
055200     MOVE 'SUBSCRIBERS EXAMINED:  ' TO RPT-TOTALS-TYPE.
055300     MOVE NUM-SUBS-EXAMINED TO RPT-TOTALS-VALUE.
055400     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-DETAIL.
055500     MOVE SPACES TO RPT-TOTALS-DETAIL.
055600     MOVE 'SUBSCRIBERS SKIPPED:   ' TO RPT-TOTALS-TYPE.
055700     MOVE NUM-SUBS-SKIPPED TO RPT-TOTALS-VALUE.
055800     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-DETAIL.
055900     MOVE SPACES TO RPT-TOTALS-DETAIL.
056000     MOVE 'ALERTS WRITTEN:        ' TO RPT-TOTALS-TYPE.
056100     MOVE NUM-ALERTS-WRITTEN TO RPT-TOTALS-VALUE.
056200     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-DETAIL.
056300     MOVE SPACES TO RPT-TOTALS-DETAIL.
056400     MOVE 'READ ERRORS:           ' TO RPT-TOTALS-TYPE.
056500     MOVE NUM-READ-ERRORS TO RPT-TOTALS-VALUE.
056600     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-DETAIL.
056700*
056800 905-CLOSE-FILES.
056900     CLOSE STOCK-MASTER-IN
057000           USER-PREFS
057100           PRIOR-ALERTS
057200           ALERT-OUT
057300           RUN-REPORT.
