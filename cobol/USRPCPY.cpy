000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = USRPCPY                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Equity Screening System -                   *
000600*                     Subscriber Preference Record Layout        *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      Describes one entry of the USER-PREFS file (USRPREF).     *
001000*      Carries the subscriber's alert frequency, favorite        *
001100*      industries, and personal screening thresholds (pre-filled *
001200*      from the Buffett defaults in TABLCPY, then hand-edited    *
001300*      by the subscriber).                                       *
001400*                                                                *
001500*------------------------------------------------------------    *
001600*                                                                *
001700* CHANGE ACTIVITY :                                              *
001800*      $SEG(USRPCPY),COMP(EQUITYSCRN),PROD(BATCH   ):            *
001900*                                                                *
002000*   PN= REASON   REL YYMMDD PGMR    : REMARKS                    *
002100*   $D0= WO-4402 100 870304 RSHAW   : ORIGINAL LAYOUT            *
002200*   $P1= WO-4901 101 890622 TLIN    : INDUSTRY LIST GREW TO 11   *
002300*   $P2= WO-6104 102 970209 MPRICE  : ADD ETF-MIN-DROP OVERRIDE  *
002400*                                                                *
002500******************************************************************
002600 01  USR-PREFERENCE-RECORD.
002700     05  USR-USER-ID              PIC 9(6).
002800     05  USR-PHONE                PIC X(15).
002900     05  USR-ACTIVE-SW            PIC X(01).
003000         88  USR-ACTIVE               VALUE 'Y'.
003100     05  USR-PAUSED-SW            PIC X(01).
003200         88  USR-PAUSED               VALUE 'Y'.
003300     05  USR-ALERT-FREQ           PIC X(01).
003400         88  USR-FREQ-REALTIME        VALUE 'R'.
003500         88  USR-FREQ-DAILY           VALUE 'D'.
003600         88  USR-FREQ-WEEKLY          VALUE 'W'.
003700         88  USR-FREQ-CORRECTIONS     VALUE 'C'.
003800     05  USR-INDUSTRY-COUNT       PIC 9(02).
003900     05  USR-INDUSTRY-TABLE  OCCURS 11 TIMES
004000                              INDEXED BY USR-INDUSTRY-IX.
004100         10  USR-INDUSTRY-NAME    PIC X(25).
004200     05  USR-MIN-DROP             PIC S9V9(4).
004300     05  USR-MAX-PE               PIC S9(5)V99.
004400     05  USR-MAX-DE               PIC S9(5)V99.
004500     05  USR-MIN-ROE              PIC S9V9(4).
004600     05  USR-PREFER-STOCKS-SW     PIC X(01).
004700         88  USR-PREFER-STOCKS        VALUE 'Y'.
004800     05  USR-ETF-MIN-DROP         PIC S9V9(4).
004900     05  FILLER                   PIC X(30).
