000100****************************************************************
000200* PROGRAM:  EQSREFR
000300*
000400* AUTHOR :  R. SHAW
000500*           EQUITY SCREENING UNIT - BATCH SYSTEMS
000600*
000700* INSTALLATION:  EQUITY SCREENING UNIT - BATCH SYSTEMS
000800* DATE-WRITTEN:  05/03/87
000900* DATE-COMPILED:
001000* SECURITY:      UNCLASSIFIED - INTERNAL USE ONLY
001100*
001200* SUBROUTINE TO MERGE ONE QUOTE-FEED ENTRY INTO ONE SECURITY
001300* MASTER ENTRY.
001400*   - CALLED BY EQSMSTR FOR THE SCHEDULED MASTER REFRESH
001500*   - CALLED BY EQSCORR FOR THE CORRECTIONS-SCAN LIMITED REFRESH
001600*
001700* A MASTER RECORD IS ONLY OVERLAID WHEN IT IS BRAND NEW (CALLER
001800* SETS EQR-NEW-RECORD-SW) OR WHEN ITS LAST-UPDATED STAMP IS
001900* OLDER THAN THE CUTOFF THE CALLER COMPUTED FOR THIS RUN.  A
002000* FRESH RECORD IS LEFT ALONE - THE CALLER COUNTS IT AS SKIPPED.
002100*
002200*****************************************************************
002300* Linkage:
002400*      parameters:
002500*        1: Security Master Record   (passed and modified)
002600*        2: Quote Feed Record         (passed, not changed)
002700*        3: Refresh Control Area      (passed and modified)
002800*****************************************************************
002900*                                                                *
003000* CHANGE ACTIVITY :                                              *
003100*      $MOD(EQSREFR),COMP(EQUITYSCRN),PROD(BATCH   ):            *
003200*                                                                *
003300*  PN= REASON   REL YYMMDD PGMR    : REMARKS                     *
003400* $D0= WO-4610 100 870503 RSHAW   : ORIGINAL MERGE, NO STALENESS *
003500* $P1= WO-4699 101 871014 RSHAW   : ADD 24-HOUR STALENESS CUTOFF *
003600* $P2= WO-5108 102 920306 TLIN    : ADD D/E PERCENTAGE-FORM      *
003700*                                    NORMALIZATION RULE         *
003800* $P3= WO-5509 103 930718 TLIN    : ADD PER-METRIC AVAIL FLAGS   *
003900*                                    PASS-THROUGH FROM QUOTE     *
004000* $P4= WO-6018 104 980114 MPRICE  : Y2K - CUTOFF NOW CARRIES A   *
004100*                                    FULL 4-DIGIT CCYY, VERIFIED *
004200*                                    NO 2-DIGIT YEAR MATH REMAINS*
004300* $P5= WO-6812 105 010305 DKERR   : CALLED ALSO FROM EQSCORR -   *
004400*                                    NO LOGIC CHANGE, COMMENT    *
004500*                                    ONLY                       *
004600*                                                                *
004700*****************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.    EQSREFR.
005000 AUTHOR.        R. SHAW.
005100 INSTALLATION.  EQUITY SCREENING UNIT - BATCH SYSTEMS.
005200 DATE-WRITTEN.  05/03/87.
005300 DATE-COMPILED.
005400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
005500*****************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*****************************************************************
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300*
006400 01  WS-FIELDS.
006500     05  WS-PROGRAM-STATUS    PIC X(30)     VALUE SPACES.
006600     05  WS-STALE-SW          PIC X(01)     VALUE 'N'.
006700         88  WS-RECORD-STALE      VALUE 'Y'.
006800     05  FILLER               PIC X(10)     VALUE SPACES.
006900*
007000 01  WS-WORK-FIELDS.
007100     05  WS-CALL-COUNT        PIC S9(5)     COMP   VALUE +0.
007200     05  WS-DE-WORK           PIC S9(5)V99  COMP-3 VALUE +0.
007300     05  FILLER               PIC X(05).
007400*
007500 01  WS-RUN-DATE-AND-TIME.
007600     05  WS-RUN-DATE          PIC 9(8)      VALUE 0.
007700     05  WS-RUN-TIME          PIC 9(6)      VALUE 0.
007800 01  WS-RUN-DATE-AND-TIME-R  REDEFINES WS-RUN-DATE-AND-TIME.
007900     05  WS-RUN-CCYY          PIC 9(4).
008000     05  WS-RUN-MM            PIC 9(2).
008100     05  WS-RUN-DD            PIC 9(2).
008200     05  WS-RUN-HH            PIC 9(2).
008300     05  WS-RUN-MN            PIC 9(2).
008400     05  WS-RUN-SS            PIC 9(2).
008500*
008600*****************************************************************
008700 LINKAGE SECTION.
008800*
008900     COPY STOCKCPY.
009000*
009100     COPY QUOTCPY.
009200*
009300 01  EQR-CONTROL-AREA.
009400     05  EQR-CUTOFF-DATE      PIC 9(8).
009500     05  EQR-CUTOFF-TIME      PIC 9(6).
009600     05  EQR-NEW-RECORD-SW    PIC X(01).
009700         88  EQR-NEW-RECORD       VALUE 'Y'.
009800     05  EQR-REFRESHED-SW     PIC X(01).
009900         88  EQR-REFRESHED        VALUE 'Y'.
010000     05  FILLER               PIC X(10).
010100*
010200*****************************************************************
010300 PROCEDURE DIVISION USING STK-MASTER-RECORD,
010400                           QTE-QUOTE-RECORD,
010500                           EQR-CONTROL-AREA.
010600*
010700 000-MAIN.
010800     MOVE 'REFRESH STARTED'  TO WS-PROGRAM-STATUS.
010900     ADD 1 TO WS-CALL-COUNT.
011000     MOVE 'N'                TO EQR-REFRESHED-SW.
011100     MOVE 'N'                TO WS-STALE-SW.
011200     IF EQR-NEW-RECORD
011300         PERFORM 300-REPLACE-FIELDS
011400         MOVE 'Y' TO EQR-REFRESHED-SW
011500     ELSE
011600         PERFORM 100-CHECK-STALENESS
011700         IF WS-RECORD-STALE
011800             PERFORM 300-REPLACE-FIELDS
011900             MOVE 'Y' TO EQR-REFRESHED-SW.
012000     MOVE 'REFRESH ENDED'    TO WS-PROGRAM-STATUS.
012100     GOBACK.
012200*
012300*    COMPARE THE 14-DIGIT DATE+TIME STAMP ON THE MASTER RECORD
012400*    AGAINST THE CUTOFF THE CALLER COMPUTED FOR THIS RUN.  BOTH
012500*    GROUPS ARE ALL-NUMERIC AND THE SAME WIDTH, SO A GROUP
012600*    COMPARE SORTS CHRONOLOGICALLY.
012700 100-CHECK-STALENESS.
012800     IF STK-UPD-DATE < EQR-CUTOFF-DATE
012900         MOVE 'Y' TO WS-STALE-SW
013000     ELSE
013100         IF STK-UPD-DATE = EQR-CUTOFF-DATE AND
013200            STK-UPD-TIME < EQR-CUTOFF-TIME
013300             MOVE 'Y' TO WS-STALE-SW
013400         ELSE
013500             MOVE 'N' TO WS-STALE-SW.
013600*
013700*    THE RAW DEBT/EQUITY VALUE ON THE FEED SOMETIMES ARRIVES IN
013800*    PERCENTAGE FORM (E.G. 150 MEANING 1.50) - DIVIDE BY 100
013900*    WHENEVER THE RAW VALUE IS ABOVE ANY SANE RATIO.
014000 200-NORMALIZE-DEBT-EQUITY.
014100     IF NOT QTE-DE-AVAILABLE
014200         MOVE 'N' TO STK-DE-AVAIL-SW
014300         GO TO 200-EXIT.
014400     MOVE 'Y' TO STK-DE-AVAIL-SW.
014500     IF QTE-DEBT-EQUITY > 10.00
014600         COMPUTE WS-DE-WORK ROUNDED = QTE-DEBT-EQUITY / 100
014700         MOVE WS-DE-WORK TO STK-DEBT-EQUITY
014800     ELSE
014900         MOVE QTE-DEBT-EQUITY TO STK-DEBT-EQUITY.
015000 200-EXIT.
015100     EXIT.
015200*
015300 300-REPLACE-FIELDS.
015400     MOVE QTE-TICKER         TO STK-TICKER.
015500     MOVE QTE-PRICE          TO STK-LAST-PRICE.
015600     MOVE QTE-HIGH-52WK      TO STK-HIGH-52WK.
015700     MOVE QTE-LOW-52WK       TO STK-LOW-52WK.
015800     IF QTE-PRICE NOT = 0
015900         MOVE 'Y' TO STK-PRICE-KNOWN-SW
016000     ELSE
016100         MOVE 'N' TO STK-PRICE-KNOWN-SW.
016200     IF QTE-HIGH-52WK NOT = 0
016300         MOVE 'Y' TO STK-HIGH-KNOWN-SW
016400     ELSE
016500         MOVE 'N' TO STK-HIGH-KNOWN-SW.
016600     IF QTE-LOW-52WK NOT = 0
016700         MOVE 'Y' TO STK-LOW-KNOWN-SW
016800     ELSE
016900         MOVE 'N' TO STK-LOW-KNOWN-SW.
017000     MOVE QTE-PE-AVAIL-SW     TO STK-PE-AVAIL-SW.
017100     MOVE QTE-PE-RATIO        TO STK-PE-RATIO.
017200     MOVE QTE-ROE-AVAIL-SW    TO STK-ROE-AVAIL-SW.
017300     MOVE QTE-ROE             TO STK-ROE.
017400     PERFORM 200-NORMALIZE-DEBT-EQUITY THRU 200-EXIT.
017500     MOVE QTE-MARGIN-AVAIL-SW TO STK-MARGIN-AVAIL-SW.
017600     MOVE QTE-PROFIT-MARGIN   TO STK-PROFIT-MARGIN.
017700     MOVE QTE-FEED-DATE       TO STK-UPD-DATE.
017800     MOVE QTE-FEED-TIME       TO STK-UPD-TIME.
017900*
018000*  END OF PROGRAM EQSREFR
